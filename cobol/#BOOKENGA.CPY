000100*-----------------------------------------------------------------*
000200*    BOOK.......: #BOOKENGA                                       *
000300*    CONTAINS...: ENGAGEMENT RECORD (ENGAGEMENT FILE)             *
000400*    RECFM/LRECL: FB / 43                                         *
000500*    AUTHOR.....: R. ANDRADE                                      *
000600*    DATE.......: 03 / 03 / 1989                                  *
000700*-----------------------------------------------------------------*
000800*    ONE RECORD PER CONNECTION THAT HAS ANY ENDORSEMENT OR         *
000900*    RECOMMENDATION ACTIVITY ON EITHER SIDE.  A CONNECTION WITH NO *
001000*    ENTRY ON THIS FILE IS TREATED BY NETSCORE AS ALL FOUR COUNTS  *
001100*    ZERO - THIS IS AN EXCEPTION FILE, NOT A FULL EXTRACT OF THE   *
001200*    CONNECTION LIST.  KEYED BY THE SAME DERIVED FULL-NAME RULE AS *
001300*    THE MESSAGE FILE (FIRST NAME, ONE SPACE, LAST NAME, CASE-     *
001400*    INSENSITIVE).  RECORD IS AT FULL WIDTH - NO PAD BYTES.        *
001500*-----------------------------------------------------------------*
001600*                       COPYBOOK CHANGE LOG                       *
001700*-----------------------------------------------------------------*
001800*    03/03/1989  R.ANDRADE   FS-89-004  ORIGINAL LAYOUT.       ALT0
001900*    02/11/1992  M.QUEIROZ   FS-92-119  CONFIRMED "RECOMMEND"  ALT1
002000*                            AND "ENDORSE" ARE COUNTED          .
002100*                            SEPARATELY ON THIS FILE EVEN       .
002200*                            THOUGH THE NETWORKING SITE SHOWS   .
002300*                            THEM ON ONE SCREEN - VOUCH SCORING .
002400*                            IN NETSCORE WEIGHTS THEM           .
002500*                            DIFFERENTLY.                       .
002600*-----------------------------------------------------------------*
002610*    30/01/2004  L.AZEVEDO   FS-04-011  YEAR 2000/2004 REVIEW  ALT2
002620*                            OF THIS BOOK - NO DATE FIELD IS   .
002630*                            CARRIED HERE AT ALL. NO CHANGE.   .
002640*-----------------------------------------------------------------*
002700*        01-31   ENGA-PERSON-NAME                                 *
002800*        32-34   ENGA-ENDORSE-RECV                                *
002900*        35-37   ENGA-ENDORSE-GIVEN                               *
003000*        38-40   ENGA-RECS-RECV                                   *
003100*        41-43   ENGA-RECS-GIVEN                                  *
003200*-----------------------------------------------------------------*
003300 01  REG-ENGA.
003400*    FULL NAME OF THE CONNECTION THIS ENGAGEMENT ROW BELONGS TO -  *
003500*    FIRST NAME, ONE SPACE, LAST NAME, AS RENDERED BY THE          *
003600*    NETWORKING SITE (MIXED CASE ON DISK, MATCHED UPPERCASE).
003700     05  ENGA-PERSON-NAME        PIC X(31).
003800*    COUNT OF PROFILE ENDORSEMENTS THE USER HAS RECEIVED FROM      *
003900*    THIS CONNECTION.  FEEDS BOTH THE VOUCH SCORE AND THE          *
004000*    RECIPROCITY LEDGER.
004100     05  ENGA-ENDORSE-RECV       PIC 9(03).
004200*    COUNT OF PROFILE ENDORSEMENTS THE USER HAS GIVEN TO THIS      *
004300*    CONNECTION.  SUBTRACTS FROM RECIPROCITY - GIVING WITHOUT      *
004400*    GETTING IS NOT A DEBT OWED TO THE USER.
004500     05  ENGA-ENDORSE-GIVEN      PIC 9(03).
004600*    COUNT OF WRITTEN RECOMMENDATIONS THE USER HAS RECEIVED FROM   *
004700*    THIS CONNECTION.  WORTH MORE THAN AN ENDORSEMENT IN THE       *
004800*    VOUCH-SCORE FORMULA - SEE THE 0260 PARAGRAPH IN NETSCORE.
004900     05  ENGA-RECS-RECV          PIC 9(03).
005000*    COUNT OF WRITTEN RECOMMENDATIONS THE USER HAS GIVEN TO THIS   *
005100*    CONNECTION.
005200     05  ENGA-RECS-GIVEN         PIC 9(03).
