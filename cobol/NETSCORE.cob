000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             NETSCORE.
000500 AUTHOR.                                 R. ANDRADE.
000600 INSTALLATION.                           FOURSYS CONSULTING.
000700 DATE-WRITTEN.                           03/03/1989.
000800 DATE-COMPILED.                          03/03/1989.
000900 SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000*=================================================================*
001100* PROGRAM....: NETSCORE
001200* PROGRAMMER.: R. ANDRADE
001300* ANALYST....: T. FERREIRA
001400* CONSULTANCY: FOURSYS
001500* DATE.......: 03 / 03 / 1989
001600*-----------------------------------------------------------------*
001700* PURPOSE....: SCORES EACH ENTRY ON THE CONNECTIONS MASTER FOR
001800*            MESSAGE-BASED RELATIONSHIP STRENGTH, ADVOCACY (VOUCH)
001900*              AND SOCIAL-CAPITAL RECIPROCITY, CLASSIFIES EACH AS
002000*              WARM/COLD/DORMANT, AND WRITES THE RESULTS FILE AND
002100*              SECTION 1 OF THE NETWORK REPORT.
002200*-----------------------------------------------------------------*
002300*    FILES                   I/O                  INCLUDE/BOOK
002400*    CONNECTIONS            INPUT                  BOOKCONN
002500*    MESSAGES               INPUT                  BOOKMSG
002600*    ENGAGEMENT             INPUT                  BOOKENGA
002700*    PARMFILE               INPUT                  BOOKPARM
002800*    RESULTS                OUTPUT                 BOOKRSLT
002900*    REPORT                 OUTPUT                 BOOKERRO
003000*-----------------------------------------------------------------*
003100* MODULES....: NONE - SINGLE-LOAD PROGRAM. RUNS AS BATCH STEP 1 OF
003200*              4; NETSUMR/NETRESU/NETWARM RE-READ RESULTS.
003300*-----------------------------------------------------------------*
003400*                            CHANGE LOG
003500*-----------------------------------------------------------------*
003600*    PROGRAMMER : R. ANDRADE                                      ALT1
003700*    ANALYST    : T. FERREIRA                                     .
003800*    DATE.......: 14 / 06 / 1990                                  .
003900*    REQUEST....: FS-90-114                                       .
004000*    PURPOSE....: ADDED THE VOUCH-SCORE VOLUME COMPONENT AFTER THEALT1
004100*                 ADVOCACY REVIEW ASKED WHY HIGH-TRAFFIC CONTACTS .
004200*                 WEREN'T SURFACING AS ADVOCATES.                 ALT1
004300*-----------------------------------------------------------------*
004400*    PROGRAMMER : R. ANDRADE                                      ALT2
004500*    ANALYST    : T. FERREIRA                                     .
004600*    DATE.......: 02 / 11 / 1992                                  .
004700*    REQUEST....: FS-92-208                                       .
004800*    PURPOSE....: CORRECTED THE HALF-LIFE TABLE LOOKUP - REMAINDERALT2
004900*                 OF 180 WAS INDEXING PAST THE END OF THE TABLE.  .
005000*-----------------------------------------------------------------*
005100*    PROGRAMMER : M. QUEIROZ                                      ALT3
005200*    ANALYST    : T. FERREIRA                                     .
005300*    DATE.......: 09 / 03 / 1995                                  .
005400*    REQUEST....: FS-95-051                                       .
005500*   PURPOSE....: STATUS NOW CLASSIFIED FROM THE UNROUNDED STRENGTHALT3
005600*               WORK FIELD, NOT THE ROUNDED REPORT VALUE - BORDER-.
005700*              LINE CASES AT EXACTLY 50 AND 20 WERE MISCLASSIFIED.ALT3
005800*-----------------------------------------------------------------*
005900*    PROGRAMMER : M. QUEIROZ                                      ALT4
006000*    ANALYST    : T. FERREIRA                                     .
006100*    DATE.......: 18 / 09 / 1998                                  .
006200*    REQUEST....: FS-98-233 (YEAR 2000 REVIEW)                    .
006300* PURPOSE....: CONFIRMED ALL DATE FIELDS ARE FULL 4-DIGIT YYYYMMDDALT4
006400*                 AND THE JULIAN-DAY ROUTINE HANDLES THE 2000 LEAP.
006500*                 YEAR CORRECTLY. NO CODE CHANGE REQUIRED.        ALT4
006600*-----------------------------------------------------------------*
006700*    PROGRAMMER : R. ANDRADE                                      ALT5
006800*    ANALYST    : T. FERREIRA                                     .
006900*    DATE.......: 27 / 01 / 1999                                  .
007000*    REQUEST....: FS-99-014                                       .
007100*   PURPOSE....: WIDENED RSLT-DAYS-SINCE FROM 9(4) TO 9(5) - LONG-ALT5
007200*              DORMANT CONNECTIONS WERE TRUNCATING PAST 9999 DAYS..
007300*-----------------------------------------------------------------*
007310*    PROGRAMMER : L. AZEVEDO                                      ALT6
007320*    ANALYST    : T. FERREIRA                                     .
007330*    DATE.......: 14 / 02 / 2001                                  .
007340*    REQUEST....: FS-01-057                                       .
007350*   PURPOSE....: REVIEWED THE SHALLOW-MESSAGE PHRASE LIST AGAINST ALT6
007360*                THE NEW CRM'S DEFAULT GREETING TEXT - EXISTING   .
007370*                ENTRIES ALREADY COVER IT. NO CODE CHANGE MADE.   ALT6
007380*-----------------------------------------------------------------*
007400
007500
007600*=================================================================*
007700 ENVIRONMENT                             DIVISION.
007800*=================================================================*
007900*-----------------------------------------------------------------*
008000 CONFIGURATION                           SECTION.
008100*-----------------------------------------------------------------*
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008700*-----------------------------------------------------------------*
008800 INPUT-OUTPUT                            SECTION.
008900*-----------------------------------------------------------------*
009000 FILE-CONTROL.
009100     SELECT CONNECTIONS ASSIGN TO "CONNFILE"
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS FS-CONN.
009400     SELECT MESSAGES ASSIGN TO "MSGFILE"
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS FS-MSG.
009700     SELECT ENGAGEMENT ASSIGN TO "ENGAFILE"
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS FS-ENGA.
010000     SELECT PARMFILE ASSIGN TO "PARMFILE"
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS FS-PARM.
010300     SELECT RESULTS ASSIGN TO "RESULTFL"
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS FS-RSLT.
010600     SELECT REPORT ASSIGN TO "REPTFILE"
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS IS FS-REPT.
010900*=================================================================*
011000 DATA                                    DIVISION.
011100*=================================================================*
011200*-----------------------------------------------------------------*
011300 FILE                                    SECTION.
011400*-----------------------------------------------------------------*
011500*        INPUT - CONNECTIONS MASTER (LRECL = 121)
011600*-----------------------------------------------------------------*
011700 FD  CONNECTIONS.
011800 COPY "#BOOKCONN".
011900*-----------------------------------------------------------------*
012000*        INPUT - MESSAGE TRANSACTIONS (LRECL = 274)
012100*-----------------------------------------------------------------*
012200 FD  MESSAGES.
012300 COPY "#BOOKMSG".
012400*-----------------------------------------------------------------*
012500*        INPUT - ENGAGEMENT COUNTS (LRECL = 43)
012600*-----------------------------------------------------------------*
012700 FD  ENGAGEMENT.
012800 COPY "#BOOKENGA".
012900*-----------------------------------------------------------------*
013000*        INPUT - RUN PARAMETER (LRECL = 30)
013100*-----------------------------------------------------------------*
013200 FD  PARMFILE.
013300 COPY "#BOOKPARM".
013400*-----------------------------------------------------------------*
013500*        OUTPUT - ANALYSIS RESULT (LRECL = 130)
013600*-----------------------------------------------------------------*
013700 FD  RESULTS.
013800 COPY "#BOOKRSLT".
013900*-----------------------------------------------------------------*
014000*        OUTPUT - COLUMNAR REPORT (LRECL = 132)
014100*-----------------------------------------------------------------*
014200 FD  REPORT.
014300 01  REG-REPORT                  PIC X(132).
014400
014500
014600 WORKING-STORAGE                         SECTION.
014700*-----------------------------------------------------------------*
014800 01  FILLER                      PIC X(050)          VALUE
014900         "***** START OF WORKING STORAGE - NETSCORE *****".
015000*-----------------------------------------------------------------*
015100 01  FILLER                      PIC X(050)          VALUE
015200         "----- FILE STATUS SWITCHES -----".
015300*-----------------------------------------------------------------*
015400 77  FS-CONN                     PIC X(002)          VALUE SPACES.
015500 77  FS-MSG                      PIC X(002)          VALUE SPACES.
015600 77  FS-ENGA                     PIC X(002)          VALUE SPACES.
015700 77  FS-PARM                     PIC X(002)          VALUE SPACES.
015800 77  FS-RSLT                     PIC X(002)          VALUE SPACES.
015900 77  FS-REPT                     PIC X(002)          VALUE SPACES.
016000*-----------------------------------------------------------------*
016100*----------------------- BOOK OF ERRORS ---------------------------
016200 COPY "#BOOKERRO".
016300*-----------------------------------------------------------------*
016400 01  FILLER                      PIC X(050)          VALUE
016500         "----- RUN PARAMETERS -----".
016600*-----------------------------------------------------------------*
016700 77  WRK-AS-OF-DATE               PIC 9(08)          VALUE ZEROS.
016800 77  WRK-TARGET-COMPANY           PIC X(20)          VALUE SPACES.
017100*-----------------------------------------------------------------*
017200 01  FILLER                      PIC X(050)          VALUE
017300         "----- TABLE COUNTERS (COMP) -----".
017400*-----------------------------------------------------------------*
017500 77  WRK-CT-CONN                 PIC 9(04) COMP      VALUE ZERO.
017600 77  WRK-CT-MSG                  PIC 9(04) COMP      VALUE ZERO.
017700 77  WRK-CT-ENGA                 PIC 9(04) COMP      VALUE ZERO.
017800 77  WRK-CT-RSLT-ESCRITOS        PIC 9(04) COMP      VALUE ZERO.
017900*-----------------------------------------------------------------*
018000 01  FILLER                      PIC X(050)          VALUE
018100         "----- CONNECTION / RESULT TABLE -----".
018200*-----------------------------------------------------------------*
018300 01  TB-CONEXOES.
018400     05  TB-CONN-ENTRY OCCURS 300 TIMES
018500                       INDEXED BY IX-CONN IX-CONN2.
018600         10  TB-CONN-FULL-NAME     PIC X(31).
018700         10  TB-CONN-COMPANY       PIC X(20).
018800         10  TB-CONN-POSITION      PIC X(25).
018900         10  TB-CONN-CONNECTED-ON  PIC 9(08).
019000         10  TB-CONN-LAST-CONTACT  PIC 9(08).
019100         10  TB-CONN-DAYS-SINCE    PIC 9(05) COMP.
019200         10  TB-CONN-MSG-COUNT     PIC 9(04) COMP.
019300         10  TB-CONN-DEEP-COUNT    PIC 9(04) COMP.
019400         10  TB-CONN-STRENGTH      PIC 9(03)V9.
019500         10  TB-CONN-VOUCH         PIC 9(03)V9.
019600         10  TB-CONN-RECIPROCITY   PIC S9(04) COMP.
019700         10  TB-CONN-STATUS        PIC X(07).
019800         10  TB-CONN-END-RECV      PIC 9(03) COMP.
019900         10  TB-CONN-END-GIVEN     PIC 9(03) COMP.
020000         10  TB-CONN-RECS-RECV     PIC 9(03) COMP.
020100         10  TB-CONN-RECS-GIVEN    PIC 9(03) COMP.
020200         10  FILLER                PIC X(02).
020300*-----------------------------------------------------------------*
020400*    BUBBLE-SORT SWAP AREA - SAME LAYOUT AS ONE TB-CONN-ENTRY
020500*-----------------------------------------------------------------*
020600 01  WRK-SWAP-ENTRY.
020700     05  WRK-SWAP-FULL-NAME       PIC X(31).
020800     05  WRK-SWAP-COMPANY         PIC X(20).
020900     05  WRK-SWAP-POSITION        PIC X(25).
021000     05  WRK-SWAP-CONNECTED-ON    PIC 9(08).
021100     05  WRK-SWAP-LAST-CONTACT    PIC 9(08).
021200     05  WRK-SWAP-DAYS-SINCE      PIC 9(05) COMP.
021300     05  WRK-SWAP-MSG-COUNT       PIC 9(04) COMP.
021400     05  WRK-SWAP-DEEP-COUNT      PIC 9(04) COMP.
021500     05  WRK-SWAP-STRENGTH        PIC 9(03)V9.
021600     05  WRK-SWAP-VOUCH           PIC 9(03)V9.
021700     05  WRK-SWAP-RECIPROCITY     PIC S9(04) COMP.
021800     05  WRK-SWAP-STATUS          PIC X(07).
021900     05  WRK-SWAP-END-RECV        PIC 9(03) COMP.
022000     05  WRK-SWAP-END-GIVEN       PIC 9(03) COMP.
022100     05  WRK-SWAP-RECS-RECV       PIC 9(03) COMP.
022200     05  WRK-SWAP-RECS-GIVEN      PIC 9(03) COMP.
022300     05  FILLER                   PIC X(02).
022400*-----------------------------------------------------------------*
022500 77  WRK-SORT-TROCOU              PIC X(001)         VALUE "N".
022600     88  HOUVE-TROCA                                 VALUE "S".
022700     88  SEM-TROCA                                   VALUE "N".
022800 77  WRK-SORT-LIMITE              PIC 9(04) COMP     VALUE ZERO.
022900*-----------------------------------------------------------------*
023000 01  FILLER                      PIC X(050)          VALUE
023100         "----- MESSAGE TABLE -----".
023200*-----------------------------------------------------------------*
023300 01  TB-MENSAGENS.
023400     05  TB-MSG-ENTRY OCCURS 1000 TIMES INDEXED BY IX-MSG.
023500         10  TB-MSG-SENDER         PIC X(31).
023600         10  TB-MSG-RECIPIENT      PIC X(31).
023700         10  TB-MSG-DATE           PIC 9(08).
023800         10  TB-MSG-CONTENT-LEN    PIC 9(04) COMP.
023900         10  TB-MSG-CONTENT        PIC X(200).
024000         10  FILLER                PIC X(02).
024100*-----------------------------------------------------------------*
024200 01  FILLER                      PIC X(050)          VALUE
024300         "----- ENGAGEMENT TABLE -----".
024400*-----------------------------------------------------------------*
024500 01  TB-ENGAJE.
024600     05  TB-ENGA-ENTRY OCCURS 300 TIMES INDEXED BY IX-ENGA.
024700         10  TB-ENGA-NAME          PIC X(31).
024800         10  TB-ENGA-END-RECV      PIC 9(03) COMP.
024900         10  TB-ENGA-END-GIVEN     PIC 9(03) COMP.
025000         10  TB-ENGA-RECS-RECV     PIC 9(03) COMP.
025100         10  TB-ENGA-RECS-GIVEN    PIC 9(03) COMP.
025200         10  FILLER                PIC X(02).
025300*-----------------------------------------------------------------*
025400 01  FILLER                      PIC X(050)          VALUE
025500         "----- DEPTH-CLASSIFIER SHALLOW-PHRASE TABLE -----".
025600*-----------------------------------------------------------------*
025700 01  WRK-FRASE-RASA-LITS.
025800     05  FILLER                  PIC X(20)  VALUE "CONGRATS".
025900     05  FILLER                 PIC X(20) VALUE "CONGRATULATIONS".
026000     05  FILLER                  PIC X(20)  VALUE "THANKS".
026100     05  FILLER                  PIC X(20)  VALUE "THANK YOU".
026200     05  FILLER                  PIC X(20) VALUE "HAPPY BIRTHDAY".
026300     05  FILLER                  PIC X(20)  VALUE "GREAT POST".
026400 01  TB-FRASE-RASA REDEFINES WRK-FRASE-RASA-LITS.
026500     05  TB-FRASE-RASA-TXT       PIC X(20)
026600                               OCCURS 6 TIMES INDEXED BY IX-FRASE.
026700*-----------------------------------------------------------------*
026800 01  WRK-FRASE-RASA-LEN-LITS.
026900     05  FILLER                  PIC 9(02)  VALUE 08.
027000     05  FILLER                  PIC 9(02)  VALUE 15.
027100     05  FILLER                  PIC 9(02)  VALUE 06.
027200     05  FILLER                  PIC 9(02)  VALUE 09.
027300     05  FILLER                  PIC 9(02)  VALUE 14.
027400     05  FILLER                  PIC 9(02)  VALUE 10.
027500 01  TB-FRASE-RASA-LEN REDEFINES WRK-FRASE-RASA-LEN-LITS.
027600     05  TB-FRASE-RASA-LEN-EL    PIC 9(02) OCCURS 6 TIMES.
027700*-----------------------------------------------------------------*
027800 01  FILLER                      PIC X(050)          VALUE
027900         "----- HALF-LIFE DECAY-FACTOR TABLE (180 ENTRIES) -----".
028000*    K-TH ENTRY (K = 0 .. 179) HOLDS 0.5 ** (K / 180), SO A WHOLE-
028100*    DAY REMAINDER AFTER REPEATED HALVING BY FULL 180-DAY PERIODS
028200*    CAN BE APPLIED AS A SINGLE TABLE LOOKUP INSTEAD OF A POWER
028300*    FUNCTION THIS COMPILER DOES NOT SUPPORT.  BUILT ONCE BY
028400*    R. ANDRADE FROM A DESK CALCULATION, 03/03/1989.
028500*-----------------------------------------------------------------*
028600 01  WRK-FATOR-DECAI-LITS.
028700     05  FILLER              PIC 9V9999    VALUE 1.0000.
028800     05  FILLER              PIC 9V9999    VALUE 0.9962.
028900     05  FILLER              PIC 9V9999    VALUE 0.9923.
029000     05  FILLER              PIC 9V9999    VALUE 0.9885.
029100     05  FILLER              PIC 9V9999    VALUE 0.9847.
029200     05  FILLER              PIC 9V9999    VALUE 0.9809.
029300     05  FILLER              PIC 9V9999    VALUE 0.9772.
029400     05  FILLER              PIC 9V9999    VALUE 0.9734.
029500     05  FILLER              PIC 9V9999    VALUE 0.9697.
029600     05  FILLER              PIC 9V9999    VALUE 0.9659.
029700     05  FILLER              PIC 9V9999    VALUE 0.9622.
029800     05  FILLER              PIC 9V9999    VALUE 0.9585.
029900     05  FILLER              PIC 9V9999    VALUE 0.9548.
030000     05  FILLER              PIC 9V9999    VALUE 0.9512.
030100     05  FILLER              PIC 9V9999    VALUE 0.9475.
030200     05  FILLER              PIC 9V9999    VALUE 0.9439.
030300     05  FILLER              PIC 9V9999    VALUE 0.9402.
030400     05  FILLER              PIC 9V9999    VALUE 0.9366.
030500     05  FILLER              PIC 9V9999    VALUE 0.9330.
030600     05  FILLER              PIC 9V9999    VALUE 0.9294.
030700     05  FILLER              PIC 9V9999    VALUE 0.9259.
030800     05  FILLER              PIC 9V9999    VALUE 0.9223.
030900     05  FILLER              PIC 9V9999    VALUE 0.9188.
031000     05  FILLER              PIC 9V9999    VALUE 0.9152.
031100     05  FILLER              PIC 9V9999    VALUE 0.9117.
031200     05  FILLER              PIC 9V9999    VALUE 0.9082.
031300     05  FILLER              PIC 9V9999    VALUE 0.9047.
031400     05  FILLER              PIC 9V9999    VALUE 0.9013.
031500     05  FILLER              PIC 9V9999    VALUE 0.8978.
031600     05  FILLER              PIC 9V9999    VALUE 0.8943.
031700     05  FILLER              PIC 9V9999    VALUE 0.8909.
031800     05  FILLER              PIC 9V9999    VALUE 0.8875.
031900     05  FILLER              PIC 9V9999    VALUE 0.8841.
032000     05  FILLER              PIC 9V9999    VALUE 0.8807.
032100     05  FILLER              PIC 9V9999    VALUE 0.8773.
032200     05  FILLER              PIC 9V9999    VALUE 0.8739.
032300     05  FILLER              PIC 9V9999    VALUE 0.8706.
032400     05  FILLER              PIC 9V9999    VALUE 0.8672.
032500     05  FILLER              PIC 9V9999    VALUE 0.8639.
032600     05  FILLER              PIC 9V9999    VALUE 0.8606.
032700     05  FILLER              PIC 9V9999    VALUE 0.8572.
032800     05  FILLER              PIC 9V9999    VALUE 0.8539.
032900     05  FILLER              PIC 9V9999    VALUE 0.8507.
033000     05  FILLER              PIC 9V9999    VALUE 0.8474.
033100     05  FILLER              PIC 9V9999    VALUE 0.8441.
033200     05  FILLER              PIC 9V9999    VALUE 0.8409.
033300     05  FILLER              PIC 9V9999    VALUE 0.8377.
033400     05  FILLER              PIC 9V9999    VALUE 0.8344.
033500     05  FILLER              PIC 9V9999    VALUE 0.8312.
033600     05  FILLER              PIC 9V9999    VALUE 0.8280.
033700     05  FILLER              PIC 9V9999    VALUE 0.8249.
033800     05  FILLER              PIC 9V9999    VALUE 0.8217.
033900     05  FILLER              PIC 9V9999    VALUE 0.8185.
034000     05  FILLER              PIC 9V9999    VALUE 0.8154.
034100     05  FILLER              PIC 9V9999    VALUE 0.8123.
034200     05  FILLER              PIC 9V9999    VALUE 0.8091.
034300     05  FILLER              PIC 9V9999    VALUE 0.8060.
034400     05  FILLER              PIC 9V9999    VALUE 0.8029.
034500     05  FILLER              PIC 9V9999    VALUE 0.7998.
034600     05  FILLER              PIC 9V9999    VALUE 0.7968.
034700     05  FILLER              PIC 9V9999    VALUE 0.7937.
034800     05  FILLER              PIC 9V9999    VALUE 0.7907.
034900     05  FILLER              PIC 9V9999    VALUE 0.7876.
035000     05  FILLER              PIC 9V9999    VALUE 0.7846.
035100     05  FILLER              PIC 9V9999    VALUE 0.7816.
035200     05  FILLER              PIC 9V9999    VALUE 0.7786.
035300     05  FILLER              PIC 9V9999    VALUE 0.7756.
035400     05  FILLER              PIC 9V9999    VALUE 0.7726.
035500     05  FILLER              PIC 9V9999    VALUE 0.7696.
035600     05  FILLER              PIC 9V9999    VALUE 0.7667.
035700     05  FILLER              PIC 9V9999    VALUE 0.7637.
035800     05  FILLER              PIC 9V9999    VALUE 0.7608.
035900     05  FILLER              PIC 9V9999    VALUE 0.7579.
036000     05  FILLER              PIC 9V9999    VALUE 0.7549.
036100     05  FILLER              PIC 9V9999    VALUE 0.7520.
036200     05  FILLER              PIC 9V9999    VALUE 0.7492.
036300     05  FILLER              PIC 9V9999    VALUE 0.7463.
036400     05  FILLER              PIC 9V9999    VALUE 0.7434.
036500     05  FILLER              PIC 9V9999    VALUE 0.7405.
036600     05  FILLER              PIC 9V9999    VALUE 0.7377.
036700     05  FILLER              PIC 9V9999    VALUE 0.7349.
036800     05  FILLER              PIC 9V9999    VALUE 0.7320.
036900     05  FILLER              PIC 9V9999    VALUE 0.7292.
037000     05  FILLER              PIC 9V9999    VALUE 0.7264.
037100     05  FILLER              PIC 9V9999    VALUE 0.7236.
037200     05  FILLER              PIC 9V9999    VALUE 0.7209.
037300     05  FILLER              PIC 9V9999    VALUE 0.7181.
037400     05  FILLER              PIC 9V9999    VALUE 0.7153.
037500     05  FILLER              PIC 9V9999    VALUE 0.7126.
037600     05  FILLER              PIC 9V9999    VALUE 0.7098.
037700     05  FILLER              PIC 9V9999    VALUE 0.7071.
037800     05  FILLER              PIC 9V9999    VALUE 0.7044.
037900     05  FILLER              PIC 9V9999    VALUE 0.7017.
038000     05  FILLER              PIC 9V9999    VALUE 0.6990.
038100     05  FILLER              PIC 9V9999    VALUE 0.6963.
038200     05  FILLER              PIC 9V9999    VALUE 0.6936.
038300     05  FILLER              PIC 9V9999    VALUE 0.6910.
038400     05  FILLER              PIC 9V9999    VALUE 0.6883.
038500     05  FILLER              PIC 9V9999    VALUE 0.6857.
038600     05  FILLER              PIC 9V9999    VALUE 0.6830.
038700     05  FILLER              PIC 9V9999    VALUE 0.6804.
038800     05  FILLER              PIC 9V9999    VALUE 0.6778.
038900     05  FILLER              PIC 9V9999    VALUE 0.6752.
039000     05  FILLER              PIC 9V9999    VALUE 0.6726.
039100     05  FILLER              PIC 9V9999    VALUE 0.6700.
039200     05  FILLER              PIC 9V9999    VALUE 0.6674.
039300     05  FILLER              PIC 9V9999    VALUE 0.6649.
039400     05  FILLER              PIC 9V9999    VALUE 0.6623.
039500     05  FILLER              PIC 9V9999    VALUE 0.6598.
039600     05  FILLER              PIC 9V9999    VALUE 0.6572.
039700     05  FILLER              PIC 9V9999    VALUE 0.6547.
039800     05  FILLER              PIC 9V9999    VALUE 0.6522.
039900     05  FILLER              PIC 9V9999    VALUE 0.6497.
040000     05  FILLER              PIC 9V9999    VALUE 0.6472.
040100     05  FILLER              PIC 9V9999    VALUE 0.6447.
040200     05  FILLER              PIC 9V9999    VALUE 0.6422.
040300     05  FILLER              PIC 9V9999    VALUE 0.6397.
040400     05  FILLER              PIC 9V9999    VALUE 0.6373.
040500     05  FILLER              PIC 9V9999    VALUE 0.6348.
040600     05  FILLER              PIC 9V9999    VALUE 0.6324.
040700     05  FILLER              PIC 9V9999    VALUE 0.6300.
040800     05  FILLER              PIC 9V9999    VALUE 0.6275.
040900     05  FILLER              PIC 9V9999    VALUE 0.6251.
041000     05  FILLER              PIC 9V9999    VALUE 0.6227.
041100     05  FILLER              PIC 9V9999    VALUE 0.6203.
041200     05  FILLER              PIC 9V9999    VALUE 0.6179.
041300     05  FILLER              PIC 9V9999    VALUE 0.6156.
041400     05  FILLER              PIC 9V9999    VALUE 0.6132.
041500     05  FILLER              PIC 9V9999    VALUE 0.6108.
041600     05  FILLER              PIC 9V9999    VALUE 0.6085.
041700     05  FILLER              PIC 9V9999    VALUE 0.6062.
041800     05  FILLER              PIC 9V9999    VALUE 0.6038.
041900     05  FILLER              PIC 9V9999    VALUE 0.6015.
042000     05  FILLER              PIC 9V9999    VALUE 0.5992.
042100     05  FILLER              PIC 9V9999    VALUE 0.5969.
042200     05  FILLER              PIC 9V9999    VALUE 0.5946.
042300     05  FILLER              PIC 9V9999    VALUE 0.5923.
042400     05  FILLER              PIC 9V9999    VALUE 0.5900.
042500     05  FILLER              PIC 9V9999    VALUE 0.5878.
042600     05  FILLER              PIC 9V9999    VALUE 0.5855.
042700     05  FILLER              PIC 9V9999    VALUE 0.5833.
042800     05  FILLER              PIC 9V9999    VALUE 0.5810.
042900     05  FILLER              PIC 9V9999    VALUE 0.5788.
043000     05  FILLER              PIC 9V9999    VALUE 0.5766.
043100     05  FILLER              PIC 9V9999    VALUE 0.5743.
043200     05  FILLER              PIC 9V9999    VALUE 0.5721.
043300     05  FILLER              PIC 9V9999    VALUE 0.5699.
043400     05  FILLER              PIC 9V9999    VALUE 0.5678.
043500     05  FILLER              PIC 9V9999    VALUE 0.5656.
043600     05  FILLER              PIC 9V9999    VALUE 0.5634.
043700     05  FILLER              PIC 9V9999    VALUE 0.5612.
043800     05  FILLER              PIC 9V9999    VALUE 0.5591.
043900     05  FILLER              PIC 9V9999    VALUE 0.5569.
044000     05  FILLER              PIC 9V9999    VALUE 0.5548.
044100     05  FILLER              PIC 9V9999    VALUE 0.5527.
044200     05  FILLER              PIC 9V9999    VALUE 0.5505.
044300     05  FILLER              PIC 9V9999    VALUE 0.5484.
044400     05  FILLER              PIC 9V9999    VALUE 0.5463.
044500     05  FILLER              PIC 9V9999    VALUE 0.5442.
044600     05  FILLER              PIC 9V9999    VALUE 0.5421.
044700     05  FILLER              PIC 9V9999    VALUE 0.5400.
044800     05  FILLER              PIC 9V9999    VALUE 0.5380.
044900     05  FILLER              PIC 9V9999    VALUE 0.5359.
045000     05  FILLER              PIC 9V9999    VALUE 0.5338.
045100     05  FILLER              PIC 9V9999    VALUE 0.5318.
045200     05  FILLER              PIC 9V9999    VALUE 0.5297.
045300     05  FILLER              PIC 9V9999    VALUE 0.5277.
045400     05  FILLER              PIC 9V9999    VALUE 0.5257.
045500     05  FILLER              PIC 9V9999    VALUE 0.5236.
045600     05  FILLER              PIC 9V9999    VALUE 0.5216.
045700     05  FILLER              PIC 9V9999    VALUE 0.5196.
045800     05  FILLER              PIC 9V9999    VALUE 0.5176.
045900     05  FILLER              PIC 9V9999    VALUE 0.5156.
046000     05  FILLER              PIC 9V9999    VALUE 0.5137.
046100     05  FILLER              PIC 9V9999    VALUE 0.5117.
046200     05  FILLER              PIC 9V9999    VALUE 0.5097.
046300     05  FILLER              PIC 9V9999    VALUE 0.5078.
046400     05  FILLER              PIC 9V9999    VALUE 0.5058.
046500     05  FILLER              PIC 9V9999    VALUE 0.5039.
046600     05  FILLER              PIC 9V9999    VALUE 0.5019.
046700 01  TB-FATOR-DECAI REDEFINES WRK-FATOR-DECAI-LITS.
046800     05  TB-FATOR-DECAI-ELEM     PIC 9V9999
046900                                 OCCURS 180 TIMES.
047000*-----------------------------------------------------------------*
047100 01  FILLER                      PIC X(050)          VALUE
047200         "----- JULIAN-DATE WORK AREA (SHARED 9500 ROUTINE) -----".
047300*-----------------------------------------------------------------*
047400 01  WRK-DATE-8                   PIC 9(08)          VALUE ZEROS.
047500 01  WRK-DATE-BREAKDOWN REDEFINES WRK-DATE-8.
047600     05  WRK-DATE-YYYY            PIC 9(04).
047700     05  WRK-DATE-MM              PIC 9(02).
047800     05  WRK-DATE-DD              PIC 9(02).
047900 77  WRK-JUL-Y                    PIC S9(07) COMP    VALUE ZERO.
048000 77  WRK-JUL-M                    PIC S9(07) COMP    VALUE ZERO.
048100 77  WRK-JUL-A                    PIC S9(07) COMP    VALUE ZERO.
048200 77  WRK-JUL-B                    PIC S9(07) COMP    VALUE ZERO.
048300 77  WRK-JUL-T1                   PIC S9(07) COMP    VALUE ZERO.
048400 77  WRK-JUL-T2                   PIC S9(07) COMP    VALUE ZERO.
048500 77  WRK-DIA-JULIANO              PIC S9(07) COMP    VALUE ZERO.
048600 77  WRK-JULIANO-AS-OF            PIC S9(07) COMP    VALUE ZERO.
048700*-----------------------------------------------------------------*
048800 01  FILLER                      PIC X(050)          VALUE
048900         "----- CONTENT SCAN WORK AREA -----".
049000*-----------------------------------------------------------------*
049100 77  WRK-CONTUP                   PIC X(200)         VALUE SPACES.
049200 77  WRK-POS                      PIC 9(03) COMP     VALUE ZERO.
049300 77  WRK-POS-MAX                  PIC 9(03) COMP     VALUE ZERO.
049400 77  WRK-SW-FRASE                 PIC X(001)         VALUE "N".
049500     88  FRASE-ENCONTRADA                            VALUE "S".
049600     88  FRASE-NAO-ENCONTRADA                        VALUE "N".
049700 77  WRK-SW-DEEP                  PIC X(001)         VALUE "N".
049800     88  MSG-PROFUNDA                                VALUE "S".
049900     88  MSG-RASA                                    VALUE "N".
050000*-----------------------------------------------------------------*
050100 01  FILLER                      PIC X(050)          VALUE
050200         "----- PER-CONNECTION SCAN WORK AREA -----".
050300*-----------------------------------------------------------------*
050400 77  WRK-NOME-ATUAL               PIC X(31)          VALUE SPACES.
050500 77  WRK-EMPARELHA                PIC X(001)         VALUE "N".
050600     88  MSG-DESTA-CONEXAO                            VALUE "S".
050700 77  WRK-DATA-ULT-PROFUNDA        PIC 9(08)          VALUE ZEROS.
050800 77  WRK-DATA-ULT-QUALQUER        PIC 9(08)          VALUE ZEROS.
050900 77  WRK-MSG-CT                   PIC 9(04) COMP     VALUE ZERO.
051000 77  WRK-DEEP-CT                  PIC 9(04) COMP     VALUE ZERO.
051100 77  WRK-ENGA-ACHADO              PIC X(001)         VALUE "N".
051200     88  ENGA-ACHADO                                  VALUE "S".
051300*-----------------------------------------------------------------*
051400 01  FILLER                      PIC X(050)          VALUE
051500         "----- SCORING WORK AREA -----".
051600*-----------------------------------------------------------------*
051700 77  WRK-K-PERIODS                PIC 9(04) COMP     VALUE ZERO.
051800 77  WRK-K-REMAINDER              PIC 9(03) COMP     VALUE ZERO.
051900 77  WRK-FORCA-TRABALHO          PIC 9(05)V9999 COMP-3 VALUE ZERO.
052000 77  WRK-VOUCH-TRABALHO           PIC 9(03) COMP     VALUE ZERO.
052100 77  WRK-VOUCH-ENDORSE            PIC 9(03) COMP     VALUE ZERO.
052200*-----------------------------------------------------------------*
052300 01  FILLER                      PIC X(050)          VALUE
052400         "----- NETWORK HEALTH REPORT LINES -----".
052500*-----------------------------------------------------------------*
052600 77  WRK-LINHA-BRANCA             PIC X(132)         VALUE SPACES.
052700 77  WRK-CABEC-SAUDE-1            PIC X(132)         VALUE
052800         "NETWORK RELATIONSHIP INTELLIGENCE - NETWORK HEALTH".
052900 01  WRK-CABEC-SAUDE-2.
053000     05  FILLER                  PIC X(31)  VALUE "NAME".
053100     05  FILLER                  PIC X(02)  VALUE SPACES.
053200     05  FILLER                  PIC X(20)  VALUE "COMPANY".
053300     05  FILLER                  PIC X(02)  VALUE SPACES.
053400     05  FILLER                  PIC X(25)  VALUE "POSITION".
053500     05  FILLER                  PIC X(02)  VALUE SPACES.
053600     05  FILLER                  PIC X(05)  VALUE "STR".
053700     05  FILLER                  PIC X(03)  VALUE SPACES.
053800     05  FILLER                  PIC X(07)  VALUE "STATUS".
053900     05  FILLER                  PIC X(03)  VALUE SPACES.
054000     05  FILLER                  PIC X(05)  VALUE "DAYS".
054100     05  FILLER                  PIC X(03)  VALUE SPACES.
054200     05  FILLER                  PIC X(04)  VALUE "MSGS".
054300     05  FILLER                  PIC X(020) VALUE SPACES.
054400 01  WRK-DET-SAUDE.
054500     05  WRK-DS-NAME              PIC X(31).
054600     05  FILLER                   PIC X(02)  VALUE SPACES.
054700     05  WRK-DS-COMPANY           PIC X(20).
054800     05  FILLER                   PIC X(02)  VALUE SPACES.
054900     05  WRK-DS-POSITION          PIC X(25).
055000     05  FILLER                   PIC X(02)  VALUE SPACES.
055100     05  WRK-DS-STRENGTH          PIC ZZ9.9.
055200     05  FILLER                   PIC X(03)  VALUE SPACES.
055300     05  WRK-DS-STATUS            PIC X(07).
055400     05  FILLER                   PIC X(03)  VALUE SPACES.
055500     05  WRK-DS-DAYS              PIC ZZZZ9.
055600     05  FILLER                   PIC X(03)  VALUE SPACES.
055700     05  WRK-DS-MSGCT             PIC ZZZ9.
055800     05  FILLER                   PIC X(020) VALUE SPACES.
055900*-----------------------------------------------------------------*
056000 01  FILLER                      PIC X(050)           VALUE
056100         "***** END OF WORKING STORAGE - NETSCORE *****".
056200*-----------------------------------------------------------------*
056300
056400*=================================================================*
056500 PROCEDURE                               DIVISION.
056600*=================================================================*
056700 0000-PRINCIPAL.
056800
056900         PERFORM 0100-INICIAR.
057000         PERFORM 0110-CARREGAR-CONEXOES.
057100         PERFORM 0120-CARREGAR-MENSAGENS.
057200         PERFORM 0130-CARREGAR-ENGAJE.
057300         PERFORM 0200-PROCESSAR
057400             VARYING IX-CONN FROM 1 BY 1
057500             UNTIL IX-CONN GREATER THAN WRK-CT-CONN.
057600         PERFORM 0300-ORDENAR-RESULTADOS.
057700         PERFORM 0295-GRAVAR-RESULTADOS
057800             VARYING IX-CONN FROM 1 BY 1
057900             UNTIL IX-CONN GREATER THAN WRK-CT-CONN.
058000         PERFORM 0399-IMP-CABECALHO-SAUDE.
058100         PERFORM 0400-IMPRIMIR-SAUDE
058200             VARYING IX-CONN FROM 1 BY 1
058300             UNTIL IX-CONN GREATER THAN WRK-CT-CONN.
058400         PERFORM 0900-FINALIZAR.
058500
058600 0000-PRINCIPAL-FIM.EXIT.
058700*-----------------------------------------------------------------*
058800 0100-INICIAR                            SECTION.
058900*-----------------------------------------------------------------*
059000         OPEN INPUT  CONNECTIONS
059100                     MESSAGES
059200                     ENGAGEMENT
059300                     PARMFILE.
059400         OPEN OUTPUT RESULTS
059500                     REPORT.
059600
059700         PERFORM 0104-TESTAR-ABERTURA.
059800
059900         READ PARMFILE.
060000         IF FS-PARM                     NOT EQUAL "00"
060100             MOVE WRK-ERR-READ-FAIL     TO WRK-ERR-DESCRIPTION
060200             MOVE FS-PARM                TO WRK-ERR-STATUS
060300             MOVE "0100-PARMFILE"        TO WRK-ERR-AREA
060400             PERFORM 9999-TRATA-ERRO
060500         END-IF.
060600         MOVE PARM-AS-OF-DATE            TO WRK-AS-OF-DATE.
060700         MOVE PARM-TARGET-COMPANY        TO WRK-TARGET-COMPANY.
060800
060900 0100-INICIAR-FIM.EXIT.
061000*-----------------------------------------------------------------*
061100 0104-TESTAR-ABERTURA                    SECTION.
061200*-----------------------------------------------------------------*
061300         IF FS-CONN                     NOT EQUAL "00"
061400             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
061500             MOVE FS-CONN                TO WRK-ERR-STATUS
061600             MOVE "CONNECTIONS"          TO WRK-ERR-AREA
061700             PERFORM 9999-TRATA-ERRO
061800         END-IF.
061900         IF FS-MSG                      NOT EQUAL "00"
062000             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
062100             MOVE FS-MSG                 TO WRK-ERR-STATUS
062200             MOVE "MESSAGES"             TO WRK-ERR-AREA
062300             PERFORM 9999-TRATA-ERRO
062400         END-IF.
062500         IF FS-ENGA                     NOT EQUAL "00"
062600             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
062700             MOVE FS-ENGA                TO WRK-ERR-STATUS
062800             MOVE "ENGAGEMENT"           TO WRK-ERR-AREA
062900             PERFORM 9999-TRATA-ERRO
063000         END-IF.
063100         IF FS-PARM                     NOT EQUAL "00"
063200             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
063300             MOVE FS-PARM                TO WRK-ERR-STATUS
063400             MOVE "PARMFILE"             TO WRK-ERR-AREA
063500             PERFORM 9999-TRATA-ERRO
063600         END-IF.
063700         IF FS-RSLT                     NOT EQUAL "00"
063800             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
063900             MOVE FS-RSLT                TO WRK-ERR-STATUS
064000             MOVE "RESULTS"              TO WRK-ERR-AREA
064100             PERFORM 9999-TRATA-ERRO
064200         END-IF.
064300         IF FS-REPT                     NOT EQUAL "00"
064400             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
064500             MOVE FS-REPT                TO WRK-ERR-STATUS
064600             MOVE "REPORT"               TO WRK-ERR-AREA
064700             PERFORM 9999-TRATA-ERRO
064800         END-IF.
064900
065000 0104-TESTAR-ABERTURA-FIM.EXIT.
065100*-----------------------------------------------------------------*
065200 0110-CARREGAR-CONEXOES                  SECTION.
065300*-----------------------------------------------------------------*
065400         PERFORM 0111-LER-CONEXAO.
065500         PERFORM 0112-GUARDAR-CONEXAO UNTIL FS-CONN NOT EQUAL "00".
065600         PERFORM 0113-TESTAR-VAZIO.
065700
065800 0110-CARREGAR-CONEXOES-FIM.EXIT.
065900*-----------------------------------------------------------------*
066000 0111-LER-CONEXAO                        SECTION.
066100*-----------------------------------------------------------------*
066200         READ CONNECTIONS.
066300
066400 0111-LER-CONEXAO-FIM.EXIT.
066500*-----------------------------------------------------------------*
066600 0112-GUARDAR-CONEXAO                    SECTION.
066700*-----------------------------------------------------------------*
066800         ADD 1 TO WRK-CT-CONN.
066900         SET IX-CONN TO WRK-CT-CONN.
067000
067100         STRING CONN-FIRST-NAME  DELIMITED BY SPACE
067200                " "              DELIMITED BY SIZE
067300                CONN-LAST-NAME   DELIMITED BY SPACE
067400             INTO TB-CONN-FULL-NAME(IX-CONN).
067500         INSPECT TB-CONN-FULL-NAME(IX-CONN) CONVERTING
067600             "abcdefghijklmnopqrstuvwxyz"
067700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
067800
067900         MOVE CONN-COMPANY           TO TB-CONN-COMPANY(IX-CONN).
068000         MOVE CONN-POSITION          TO TB-CONN-POSITION(IX-CONN).
068100         MOVE CONN-CONNECTED-ON  TO TB-CONN-CONNECTED-ON(IX-CONN).
068200         MOVE ZEROS                  TO TB-CONN-END-RECV(IX-CONN)
068300                                      TB-CONN-END-GIVEN(IX-CONN)
068400                                      TB-CONN-RECS-RECV(IX-CONN)
068500                                      TB-CONN-RECS-GIVEN(IX-CONN).
068600
068700         PERFORM 0111-LER-CONEXAO.
068800
068900 0112-GUARDAR-CONEXAO-FIM.EXIT.
069000*-----------------------------------------------------------------*
069100 0113-TESTAR-VAZIO                       SECTION.
069200*-----------------------------------------------------------------*
069300         IF WRK-CT-CONN                 EQUAL ZERO
069400             MOVE WRK-ERR-EMPTY-FILE     TO WRK-ERR-DESCRIPTION
069500             MOVE FS-CONN                 TO WRK-ERR-STATUS
069600             MOVE "CONNECTIONS"           TO WRK-ERR-AREA
069700             PERFORM 9999-TRATA-ERRO
069800         END-IF.
069900
070000 0113-TESTAR-VAZIO-FIM.EXIT.
070100*-----------------------------------------------------------------*
070200 0120-CARREGAR-MENSAGENS                 SECTION.
070300*-----------------------------------------------------------------*
070400         PERFORM 0121-LER-MENSAGEM.
070500         PERFORM 0122-GUARDAR-MENSAGEM UNTIL FS-MSG NOT EQUAL "00".
070600
070700 0120-CARREGAR-MENSAGENS-FIM.EXIT.
070800*-----------------------------------------------------------------*
070900 0121-LER-MENSAGEM                       SECTION.
071000*-----------------------------------------------------------------*
071100         READ MESSAGES.
071200
071300 0121-LER-MENSAGEM-FIM.EXIT.
071400*-----------------------------------------------------------------*
071500 0122-GUARDAR-MENSAGEM                   SECTION.
071600*-----------------------------------------------------------------*
071700         ADD 1 TO WRK-CT-MSG.
071800         SET IX-MSG TO WRK-CT-MSG.
071900
072000         MOVE MSG-SENDER              TO TB-MSG-SENDER(IX-MSG).
072100         INSPECT TB-MSG-SENDER(IX-MSG) CONVERTING
072200             "abcdefghijklmnopqrstuvwxyz"
072300             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
072400         MOVE MSG-RECIPIENT           TO TB-MSG-RECIPIENT(IX-MSG).
072500         INSPECT TB-MSG-RECIPIENT(IX-MSG) CONVERTING
072600             "abcdefghijklmnopqrstuvwxyz"
072700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
072800         MOVE MSG-DATE                TO TB-MSG-DATE(IX-MSG).
072900         MOVE MSG-CONTENT-LEN       TO TB-MSG-CONTENT-LEN(IX-MSG).
073000         MOVE MSG-CONTENT             TO TB-MSG-CONTENT(IX-MSG).
073100
073200         PERFORM 0121-LER-MENSAGEM.
073300
073400 0122-GUARDAR-MENSAGEM-FIM.EXIT.
073500*-----------------------------------------------------------------*
073600 0130-CARREGAR-ENGAJE                    SECTION.
073700*-----------------------------------------------------------------*
073800         PERFORM 0131-LER-ENGAJE.
073900         PERFORM 0132-GUARDAR-ENGAJE UNTIL FS-ENGA NOT EQUAL "00".
074000
074100 0130-CARREGAR-ENGAJE-FIM.EXIT.
074200*-----------------------------------------------------------------*
074300 0131-LER-ENGAJE                         SECTION.
074400*-----------------------------------------------------------------*
074500         READ ENGAGEMENT.
074600
074700 0131-LER-ENGAJE-FIM.EXIT.
074800*-----------------------------------------------------------------*
074900 0132-GUARDAR-ENGAJE                     SECTION.
075000*-----------------------------------------------------------------*
075100         ADD 1 TO WRK-CT-ENGA.
075200         SET IX-ENGA TO WRK-CT-ENGA.
075300
075400         MOVE ENGA-PERSON-NAME        TO TB-ENGA-NAME(IX-ENGA).
075500         INSPECT TB-ENGA-NAME(IX-ENGA) CONVERTING
075600             "abcdefghijklmnopqrstuvwxyz"
075700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
075800         MOVE ENGA-ENDORSE-RECV      TO TB-ENGA-END-RECV(IX-ENGA).
075900         MOVE ENGA-ENDORSE-GIVEN    TO TB-ENGA-END-GIVEN(IX-ENGA).
076000         MOVE ENGA-RECS-RECV        TO TB-ENGA-RECS-RECV(IX-ENGA).
076100         MOVE ENGA-RECS-GIVEN      TO TB-ENGA-RECS-GIVEN(IX-ENGA).
076200
076300         PERFORM 0131-LER-ENGAJE.
076400
076500 0132-GUARDAR-ENGAJE-FIM.EXIT.
076600*-----------------------------------------------------------------*
076700 0200-PROCESSAR                          SECTION.
076800*-----------------------------------------------------------------*
076900         MOVE TB-CONN-FULL-NAME(IX-CONN) TO WRK-NOME-ATUAL.
077000         MOVE ZERO TO WRK-MSG-CT WRK-DEEP-CT.
077100         MOVE ZEROS TO WRK-DATA-ULT-PROFUNDA WRK-DATA-ULT-QUALQUER.
077200
077300         PERFORM 0210-COLETAR-MENSAGENS
077400             VARYING IX-MSG FROM 1 BY 1
077500             UNTIL IX-MSG GREATER THAN WRK-CT-MSG.
077600
077700         MOVE WRK-MSG-CT            TO TB-CONN-MSG-COUNT(IX-CONN).
077800         MOVE WRK-DEEP-CT          TO TB-CONN-DEEP-COUNT(IX-CONN).
077900
078000         PERFORM 0230-DETERMINAR-ULTIMO-CONTATO.
078100         PERFORM 0240-CALC-DAYS-SINCE.
078200
078300         PERFORM 0235-BUSCAR-ENGAJE.
078400         PERFORM 0250-CALC-FORCA.
078500         PERFORM 0260-CALC-VOUCH.
078600         PERFORM 0270-CALC-RECIPROCIDADE.
078700         PERFORM 0280-CLASSIFICAR-STATUS.
078800
078900 0200-PROCESSAR-FIM.EXIT.
079000*-----------------------------------------------------------------*
079100 0210-COLETAR-MENSAGENS                  SECTION.
079200*-----------------------------------------------------------------*
079300         MOVE "N" TO WRK-EMPARELHA.
079400         IF TB-MSG-SENDER(IX-MSG)        EQUAL WRK-NOME-ATUAL
079500             MOVE "S" TO WRK-EMPARELHA
079600         END-IF.
079700         IF TB-MSG-RECIPIENT(IX-MSG)     EQUAL WRK-NOME-ATUAL
079800             MOVE "S" TO WRK-EMPARELHA
079900         END-IF.
080000
080100         IF MSG-DESTA-CONEXAO
080200             ADD 1 TO WRK-MSG-CT
080300             PERFORM 0220-CLASSIFICAR-PROFUNDIDADE
080400             IF MSG-PROFUNDA
080500                 ADD 1 TO WRK-DEEP-CT
080600                 IF TB-MSG-DATE(IX-MSG) GREATER THAN
080700                                           WRK-DATA-ULT-PROFUNDA
080800                     MOVE TB-MSG-DATE(IX-MSG)
080900                                           TO WRK-DATA-ULT-PROFUNDA
081000                 END-IF
081100             END-IF
081200             IF TB-MSG-DATE(IX-MSG) GREATER THAN
081300                                           WRK-DATA-ULT-QUALQUER
081400                 MOVE TB-MSG-DATE(IX-MSG)
081500                                           TO WRK-DATA-ULT-QUALQUER
081600             END-IF
081700         END-IF.
081800
081900 0210-COLETAR-MENSAGENS-FIM.EXIT.
082000*-----------------------------------------------------------------*
082100 0220-CLASSIFICAR-PROFUNDIDADE           SECTION.
082200*-----------------------------------------------------------------*
082300         MOVE "N" TO WRK-SW-DEEP.
082400         IF TB-MSG-CONTENT-LEN(IX-MSG) LESS THAN 100
082500             MOVE "N" TO WRK-SW-DEEP
082600         ELSE
082700             IF TB-MSG-CONTENT-LEN(IX-MSG) NOT LESS THAN 150
082800                 MOVE "S" TO WRK-SW-DEEP
082900             ELSE
083000                 MOVE TB-MSG-CONTENT(IX-MSG) TO WRK-CONTUP
083100                 INSPECT WRK-CONTUP CONVERTING
083200                     "abcdefghijklmnopqrstuvwxyz"
083300                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
083400                 MOVE "N" TO WRK-SW-FRASE
083500                 PERFORM 0225-VERIFICAR-FRASE-RASA
083600                     VARYING IX-FRASE FROM 1 BY 1
083700                     UNTIL IX-FRASE GREATER THAN 6
083800                        OR FRASE-ENCONTRADA
083900                 IF FRASE-ENCONTRADA
084000                     MOVE "N" TO WRK-SW-DEEP
084100                 ELSE
084200                     MOVE "S" TO WRK-SW-DEEP
084300                 END-IF
084400             END-IF
084500         END-IF.
084600
084700 0220-CLASSIFICAR-PROFUNDIDADE-FIM.EXIT.
084800*-----------------------------------------------------------------*
084900 0225-VERIFICAR-FRASE-RASA                SECTION.
085000*-----------------------------------------------------------------*
085100       COMPUTE WRK-POS-MAX = 201 - TB-FRASE-RASA-LEN-EL(IX-FRASE).
085200         PERFORM 0226-TESTAR-POSICAO-RASA
085300             VARYING WRK-POS FROM 1 BY 1
085400             UNTIL WRK-POS GREATER THAN WRK-POS-MAX
085500                OR FRASE-ENCONTRADA.
085600
085700 0225-VERIFICAR-FRASE-RASA-FIM.EXIT.
085800*-----------------------------------------------------------------*
085900 0226-TESTAR-POSICAO-RASA                 SECTION.
086000*-----------------------------------------------------------------*
086100         IF WRK-CONTUP (WRK-POS : TB-FRASE-RASA-LEN-EL(IX-FRASE))
086200              EQUAL
086300            TB-FRASE-RASA-TXT(IX-FRASE)
086400                              (1 : TB-FRASE-RASA-LEN-EL(IX-FRASE))
086500             MOVE "S" TO WRK-SW-FRASE
086600         END-IF.
086700
086800 0226-TESTAR-POSICAO-RASA-FIM.EXIT.
086900*-----------------------------------------------------------------*
087000 0230-DETERMINAR-ULTIMO-CONTATO           SECTION.
087100*-----------------------------------------------------------------*
087200         IF WRK-DATA-ULT-PROFUNDA        GREATER THAN ZERO
087300             MOVE WRK-DATA-ULT-PROFUNDA
087400                                  TO TB-CONN-LAST-CONTACT(IX-CONN)
087500         ELSE
087600             IF WRK-DATA-ULT-QUALQUER    GREATER THAN ZERO
087700                 MOVE WRK-DATA-ULT-QUALQUER
087800                                  TO TB-CONN-LAST-CONTACT(IX-CONN)
087900             ELSE
088000                 MOVE TB-CONN-CONNECTED-ON(IX-CONN)
088100                                  TO TB-CONN-LAST-CONTACT(IX-CONN)
088200             END-IF
088300         END-IF.
088400
088500 0230-DETERMINAR-ULTIMO-CONTATO-FIM.EXIT.
088600*-----------------------------------------------------------------*
088700 0235-BUSCAR-ENGAJE                       SECTION.
088800*-----------------------------------------------------------------*
088900         MOVE "N" TO WRK-ENGA-ACHADO.
089000         MOVE ZEROS TO TB-CONN-END-RECV(IX-CONN)
089100                        TB-CONN-END-GIVEN(IX-CONN)
089200                        TB-CONN-RECS-RECV(IX-CONN)
089300                        TB-CONN-RECS-GIVEN(IX-CONN).
089400         PERFORM 0236-TESTAR-ENGAJE
089500             VARYING IX-ENGA FROM 1 BY 1
089600             UNTIL IX-ENGA GREATER THAN WRK-CT-ENGA
089700                OR ENGA-ACHADO.
089800
089900 0235-BUSCAR-ENGAJE-FIM.EXIT.
090000*-----------------------------------------------------------------*
090100 0236-TESTAR-ENGAJE                       SECTION.
090200*-----------------------------------------------------------------*
090300         IF TB-ENGA-NAME(IX-ENGA)         EQUAL WRK-NOME-ATUAL
090400             MOVE "S"                     TO WRK-ENGA-ACHADO
090500             MOVE TB-ENGA-END-RECV(IX-ENGA)
090600                                  TO TB-CONN-END-RECV(IX-CONN)
090700             MOVE TB-ENGA-END-GIVEN(IX-ENGA)
090800                                  TO TB-CONN-END-GIVEN(IX-CONN)
090900             MOVE TB-ENGA-RECS-RECV(IX-ENGA)
091000                                  TO TB-CONN-RECS-RECV(IX-CONN)
091100             MOVE TB-ENGA-RECS-GIVEN(IX-ENGA)
091200                                  TO TB-CONN-RECS-GIVEN(IX-CONN)
091300         END-IF.
091400
091500 0236-TESTAR-ENGAJE-FIM.EXIT.
091600*-----------------------------------------------------------------*
091700 0240-CALC-DAYS-SINCE                     SECTION.
091800*-----------------------------------------------------------------*
091900         MOVE WRK-AS-OF-DATE            TO WRK-DATE-8.
092000         PERFORM 9500-CALC-DIAS.
092100         MOVE WRK-DIA-JULIANO           TO WRK-JULIANO-AS-OF.
092200
092300         MOVE TB-CONN-LAST-CONTACT(IX-CONN) TO WRK-DATE-8.
092400         PERFORM 9500-CALC-DIAS.
092500
092600         COMPUTE TB-CONN-DAYS-SINCE(IX-CONN) =
092700                 WRK-JULIANO-AS-OF - WRK-DIA-JULIANO.
092800
092900 0240-CALC-DAYS-SINCE-FIM.EXIT.
093000*-----------------------------------------------------------------*
093100 0250-CALC-FORCA                          SECTION.
093200*-----------------------------------------------------------------*
093300         COMPUTE WRK-K-PERIODS =
093400                 TB-CONN-DAYS-SINCE(IX-CONN) / 180.
093500         COMPUTE WRK-K-REMAINDER =
093600                 TB-CONN-DAYS-SINCE(IX-CONN) -
093700                 (WRK-K-PERIODS * 180).
093800
093900         MOVE 100 TO WRK-FORCA-TRABALHO.
094000         PERFORM 0251-MEIA-VIDA WRK-K-PERIODS TIMES.
094100
094200         COMPUTE WRK-FORCA-TRABALHO =
094300             WRK-FORCA-TRABALHO *
094400             TB-FATOR-DECAI-ELEM(WRK-K-REMAINDER + 1).
094500
094600         COMPUTE TB-CONN-STRENGTH(IX-CONN) ROUNDED =
094700                 WRK-FORCA-TRABALHO.
094800
094900 0250-CALC-FORCA-FIM.EXIT.
095000*-----------------------------------------------------------------*
095100 0251-MEIA-VIDA                           SECTION.
095200*-----------------------------------------------------------------*
095300         COMPUTE WRK-FORCA-TRABALHO = WRK-FORCA-TRABALHO / 2.
095400
095500 0251-MEIA-VIDA-FIM.EXIT.
095600*-----------------------------------------------------------------*
095700 0260-CALC-VOUCH                          SECTION.
095800*-----------------------------------------------------------------*
095900         MOVE ZERO TO WRK-VOUCH-TRABALHO.
096000
096100         IF TB-CONN-MSG-COUNT(IX-CONN)  GREATER THAN ZERO
096200             IF TB-CONN-DEEP-COUNT(IX-CONN) EQUAL ZERO
096300                 ADD 5  TO WRK-VOUCH-TRABALHO
096400             ELSE
096500                 IF TB-CONN-DEEP-COUNT(IX-CONN) LESS THAN 5
096600                     ADD 15 TO WRK-VOUCH-TRABALHO
096700                 ELSE
096800                     ADD 30 TO WRK-VOUCH-TRABALHO
096900                 END-IF
097000             END-IF
097100         END-IF.
097200
097300         IF TB-CONN-DAYS-SINCE(IX-CONN) NOT GREATER THAN 730
097400             IF TB-CONN-DAYS-SINCE(IX-CONN) GREATER THAN 365
097500                 ADD 5  TO WRK-VOUCH-TRABALHO
097600             ELSE
097700                 IF TB-CONN-DAYS-SINCE(IX-CONN) GREATER THAN 180
097800                     ADD 10 TO WRK-VOUCH-TRABALHO
097900                 ELSE
098000                     ADD 20 TO WRK-VOUCH-TRABALHO
098100                 END-IF
098200             END-IF
098300         END-IF.
098400
098500         IF TB-CONN-RECS-RECV(IX-CONN)  GREATER THAN ZERO
098600             ADD 30 TO WRK-VOUCH-TRABALHO
098700         ELSE
098800             IF TB-CONN-RECS-GIVEN(IX-CONN) GREATER THAN ZERO
098900                 ADD 10 TO WRK-VOUCH-TRABALHO
099000             END-IF
099100         END-IF.
099200
099300         COMPUTE WRK-VOUCH-ENDORSE =
099400                 TB-CONN-END-RECV(IX-CONN) * 2.
099500         IF WRK-VOUCH-ENDORSE           GREATER THAN 10
099600             MOVE 10 TO WRK-VOUCH-ENDORSE
099700         END-IF.
099800         ADD WRK-VOUCH-ENDORSE TO WRK-VOUCH-TRABALHO.
099900
100000         IF TB-CONN-MSG-COUNT(IX-CONN)  GREATER THAN 20
100100             ADD 10 TO WRK-VOUCH-TRABALHO
100200         ELSE
100300             IF TB-CONN-MSG-COUNT(IX-CONN) GREATER THAN 10
100400                 ADD 5 TO WRK-VOUCH-TRABALHO
100500             END-IF
100600         END-IF.
100700
100800         IF WRK-VOUCH-TRABALHO          GREATER THAN 100
100900             MOVE 100 TO WRK-VOUCH-TRABALHO
101000         END-IF.
101100
101200         MOVE WRK-VOUCH-TRABALHO TO TB-CONN-VOUCH(IX-CONN).
101300
101400 0260-CALC-VOUCH-FIM.EXIT.
101500*-----------------------------------------------------------------*
101600 0270-CALC-RECIPROCIDADE                  SECTION.
101700*-----------------------------------------------------------------*
101800         COMPUTE TB-CONN-RECIPROCITY(IX-CONN) =
101900             (TB-CONN-RECS-GIVEN(IX-CONN) * 10 +
102000              TB-CONN-END-GIVEN(IX-CONN)  * 2)
102100           - (TB-CONN-RECS-RECV(IX-CONN)  * 10 +
102200              TB-CONN-END-RECV(IX-CONN)   * 2).
102300
102400 0270-CALC-RECIPROCIDADE-FIM.EXIT.
102500*-----------------------------------------------------------------*
102600 0280-CLASSIFICAR-STATUS                  SECTION.
102700*-----------------------------------------------------------------*
102800         IF WRK-FORCA-TRABALHO           GREATER THAN 50
102900             MOVE "WARM   "             TO TB-CONN-STATUS(IX-CONN)
103000         ELSE
103100             IF WRK-FORCA-TRABALHO       GREATER THAN 20
103200                 MOVE "COLD   "         TO TB-CONN-STATUS(IX-CONN)
103300             ELSE
103400                 MOVE "DORMANT"         TO TB-CONN-STATUS(IX-CONN)
103500             END-IF
103600         END-IF.
103700
103800 0280-CLASSIFICAR-STATUS-FIM.EXIT.
103900*-----------------------------------------------------------------*
104000 0295-GRAVAR-RESULTADOS                   SECTION.
104100*-----------------------------------------------------------------*
104200         MOVE TB-CONN-FULL-NAME(IX-CONN)     TO RSLT-FULL-NAME.
104300         MOVE TB-CONN-COMPANY(IX-CONN)       TO RSLT-COMPANY.
104400         MOVE TB-CONN-POSITION(IX-CONN)      TO RSLT-POSITION.
104500         MOVE TB-CONN-STRENGTH(IX-CONN)      TO RSLT-STRENGTH.
104600         MOVE TB-CONN-VOUCH(IX-CONN)         TO RSLT-VOUCH-SCORE.
104700         MOVE TB-CONN-RECIPROCITY(IX-CONN)   TO RSLT-RECIPROCITY.
104800         MOVE TB-CONN-DAYS-SINCE(IX-CONN)    TO RSLT-DAYS-SINCE.
104900         MOVE TB-CONN-MSG-COUNT(IX-CONN)     TO RSLT-MSG-COUNT.
105000         MOVE TB-CONN-DEEP-COUNT(IX-CONN)  TO RSLT-DEEP-MSG-COUNT.
105100         MOVE TB-CONN-LAST-CONTACT(IX-CONN)  TO RSLT-LAST-CONTACT.
105200         MOVE TB-CONN-STATUS(IX-CONN)        TO RSLT-STATUS.
105300         MOVE TB-CONN-END-RECV(IX-CONN)      TO RSLT-ENDORSE-RECV.
105400         MOVE TB-CONN-END-GIVEN(IX-CONN)    TO RSLT-ENDORSE-GIVEN.
105500         MOVE TB-CONN-RECS-RECV(IX-CONN)     TO RSLT-RECS-RECV.
105600         MOVE TB-CONN-RECS-GIVEN(IX-CONN)    TO RSLT-RECS-GIVEN.
105700
105800         WRITE REG-RSLT.
105900         IF FS-RSLT                     NOT EQUAL "00"
106000             MOVE WRK-ERR-WRITE-FAIL     TO WRK-ERR-DESCRIPTION
106100             MOVE FS-RSLT                 TO WRK-ERR-STATUS
106200             MOVE "0295-RESULTS"          TO WRK-ERR-AREA
106300             PERFORM 9999-TRATA-ERRO
106400         END-IF.
106500         ADD 1 TO WRK-CT-RSLT-ESCRITOS.
106600
106700 0295-GRAVAR-RESULTADOS-FIM.EXIT.
106800*-----------------------------------------------------------------*
106900 0300-ORDENAR-RESULTADOS                  SECTION.
107000*-----------------------------------------------------------------*
107100         MOVE "S" TO WRK-SORT-TROCOU.
107200         PERFORM 0310-PASSADA-BOLHA UNTIL SEM-TROCA.
107300
107400 0300-ORDENAR-RESULTADOS-FIM.EXIT.
107500*-----------------------------------------------------------------*
107600 0310-PASSADA-BOLHA                       SECTION.
107700*-----------------------------------------------------------------*
107800         MOVE "N" TO WRK-SORT-TROCOU.
107900         COMPUTE WRK-SORT-LIMITE = WRK-CT-CONN - 1.
108000         PERFORM 0320-COMPARAR-PAR
108100             VARYING IX-CONN FROM 1 BY 1
108200             UNTIL IX-CONN GREATER THAN WRK-SORT-LIMITE.
108300
108400 0310-PASSADA-BOLHA-FIM.EXIT.
108500*-----------------------------------------------------------------*
108600 0320-COMPARAR-PAR                        SECTION.
108700*-----------------------------------------------------------------*
108800         SET IX-CONN2 TO IX-CONN.
108900         SET IX-CONN2 UP BY 1.
109000         IF TB-CONN-STRENGTH(IX-CONN)   LESS THAN
109100            TB-CONN-STRENGTH(IX-CONN2)
109200             PERFORM 0330-TROCAR-ENTRADAS
109300             MOVE "S" TO WRK-SORT-TROCOU
109400         END-IF.
109500
109600 0320-COMPARAR-PAR-FIM.EXIT.
109700*-----------------------------------------------------------------*
109800 0330-TROCAR-ENTRADAS                     SECTION.
109900*-----------------------------------------------------------------*
110000         MOVE TB-CONN-ENTRY(IX-CONN)     TO WRK-SWAP-ENTRY.
110100         MOVE TB-CONN-ENTRY(IX-CONN2)   TO TB-CONN-ENTRY(IX-CONN).
110200         MOVE WRK-SWAP-ENTRY           TO TB-CONN-ENTRY(IX-CONN2).
110300
110400 0330-TROCAR-ENTRADAS-FIM.EXIT.
110500*-----------------------------------------------------------------*
110600 0399-IMP-CABECALHO-SAUDE                 SECTION.
110700*-----------------------------------------------------------------*
110800         MOVE WRK-CABEC-SAUDE-1 TO REG-REPORT.
110900         WRITE REG-REPORT AFTER ADVANCING TOP-OF-FORM.
111000         MOVE WRK-LINHA-BRANCA  TO REG-REPORT.
111100         WRITE REG-REPORT AFTER 1 LINE.
111200         MOVE WRK-CABEC-SAUDE-2 TO REG-REPORT.
111300         WRITE REG-REPORT AFTER 1 LINE.
111400
111500 0399-IMP-CABECALHO-SAUDE-FIM.EXIT.
111600*-----------------------------------------------------------------*
111700 0400-IMPRIMIR-SAUDE                      SECTION.
111800*-----------------------------------------------------------------*
111900         MOVE TB-CONN-FULL-NAME(IX-CONN)  TO WRK-DS-NAME.
112000         MOVE TB-CONN-COMPANY(IX-CONN)    TO WRK-DS-COMPANY.
112100         MOVE TB-CONN-POSITION(IX-CONN)   TO WRK-DS-POSITION.
112200         MOVE TB-CONN-STRENGTH(IX-CONN)   TO WRK-DS-STRENGTH.
112300         MOVE TB-CONN-STATUS(IX-CONN)     TO WRK-DS-STATUS.
112400         MOVE TB-CONN-DAYS-SINCE(IX-CONN) TO WRK-DS-DAYS.
112500         MOVE TB-CONN-MSG-COUNT(IX-CONN)  TO WRK-DS-MSGCT.
112600
112700         MOVE WRK-DET-SAUDE TO REG-REPORT.
112800         WRITE REG-REPORT AFTER 1 LINE.
112900         IF FS-REPT                      NOT EQUAL "00"
113000             MOVE WRK-ERR-WRITE-FAIL      TO WRK-ERR-DESCRIPTION
113100             MOVE FS-REPT                  TO WRK-ERR-STATUS
113200             MOVE "0400-REPORT"            TO WRK-ERR-AREA
113300             PERFORM 9999-TRATA-ERRO
113400         END-IF.
113500
113600 0400-IMPRIMIR-SAUDE-FIM.EXIT.
113700*-----------------------------------------------------------------*
113800 0900-FINALIZAR                           SECTION.
113900*-----------------------------------------------------------------*
114000         CLOSE CONNECTIONS
114100               MESSAGES
114200               ENGAGEMENT
114300               PARMFILE
114400               RESULTS
114500               REPORT.
114600
114700         PERFORM 0904-TESTAR-FECHAMENTO.
114800         PERFORM 0910-IMP-ESTATISTICA.
114900         GOBACK.
115000
115100 0900-FINALIZAR-FIM.EXIT.
115200*-----------------------------------------------------------------*
115300 0904-TESTAR-FECHAMENTO                   SECTION.
115400*-----------------------------------------------------------------*
115500         IF FS-CONN                      NOT EQUAL "00"
115600             MOVE WRK-ERR-CLOSE-FAIL       TO WRK-ERR-DESCRIPTION
115700             MOVE FS-CONN                   TO WRK-ERR-STATUS
115800             MOVE "CONNECTIONS"             TO WRK-ERR-AREA
115900             PERFORM 9999-TRATA-ERRO
116000         END-IF.
116100         IF FS-RSLT                      NOT EQUAL "00"
116200             MOVE WRK-ERR-CLOSE-FAIL       TO WRK-ERR-DESCRIPTION
116300             MOVE FS-RSLT                   TO WRK-ERR-STATUS
116400             MOVE "RESULTS"                 TO WRK-ERR-AREA
116500             PERFORM 9999-TRATA-ERRO
116600         END-IF.
116700         IF FS-REPT                      NOT EQUAL "00"
116800             MOVE WRK-ERR-CLOSE-FAIL       TO WRK-ERR-DESCRIPTION
116900             MOVE FS-REPT                   TO WRK-ERR-STATUS
117000             MOVE "REPORT"                  TO WRK-ERR-AREA
117100             PERFORM 9999-TRATA-ERRO
117200         END-IF.
117300
117400 0904-TESTAR-FECHAMENTO-FIM.EXIT.
117500*-----------------------------------------------------------------*
117600 0910-IMP-ESTATISTICA                     SECTION.
117700*-----------------------------------------------------------------*
117800         DISPLAY "===== NETSCORE - CONTROL TOTALS =====".
117900         DISPLAY "CONNECTIONS READ....: " WRK-CT-CONN.
118000         DISPLAY "MESSAGES READ.......: " WRK-CT-MSG.
118100         DISPLAY "ENGAGEMENT READ.....: " WRK-CT-ENGA.
118200         DISPLAY "RESULTS WRITTEN.....: " WRK-CT-RSLT-ESCRITOS.
118300
118400 0910-IMP-ESTATISTICA-FIM.EXIT.
118500*-----------------------------------------------------------------*
118600 9500-CALC-DIAS                           SECTION.
118700*-----------------------------------------------------------------*
118800*    CONVERTS THE 8-DIGIT DATE IN WRK-DATE-8 TO AN ABSOLUTE JULIAN
118900*    DAY NUMBER IN WRK-DIA-JULIANO.  STANDARD CALENDAR ALGORITHM -
119000*    NO INTRINSIC FUNCTIONS USED.  SHARED WITH NETRESU.
119100*-----------------------------------------------------------------*
119200         MOVE WRK-DATE-YYYY TO WRK-JUL-Y.
119300         MOVE WRK-DATE-MM   TO WRK-JUL-M.
119400         IF WRK-JUL-M                    LESS THAN 3
119500             SUBTRACT 1 FROM WRK-JUL-Y
119600             ADD      12 TO   WRK-JUL-M
119700         END-IF.
119800         COMPUTE WRK-JUL-A = WRK-JUL-Y / 100.
119900         COMPUTE WRK-JUL-B = 2 - WRK-JUL-A + (WRK-JUL-A / 4).
120000         COMPUTE WRK-JUL-T1 = 365.25 * (WRK-JUL-Y + 4716).
120100         COMPUTE WRK-JUL-T2 = 30.6001 * (WRK-JUL-M + 1).
120200         COMPUTE WRK-DIA-JULIANO =
120300                 WRK-JUL-T1 + WRK-JUL-T2 + WRK-DATE-DD +
120400                 WRK-JUL-B - 1524.
120500
120600 9500-CALC-DIAS-FIM.EXIT.
120700*-----------------------------------------------------------------*
120800 9999-TRATA-ERRO                          SECTION.
120900*-----------------------------------------------------------------*
121000         DISPLAY "===== ERROR IN PROGRAM NETSCORE =====".
121100         DISPLAY "MESSAGE......: " WRK-ERR-DESCRIPTION.
121200         DISPLAY "FILE STATUS..: " WRK-ERR-STATUS.
121300         DISPLAY "AREA/SECTION.: " WRK-ERR-AREA.
121400         GOBACK.
121500
121600 9999-TRATA-ERRO-FIM.EXIT.
121700*-----------------------------------------------------------------*
121800
121900
