000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             NETWARM.
000500 AUTHOR.                                 R. ANDRADE.
000600 INSTALLATION.                           FOURSYS CONSULTING.
000700 DATE-WRITTEN.                           15/03/1989.
000800 DATE-COMPILED.                          15/03/1989.
000900 SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000*=================================================================*
001100* PROGRAM....: NETWARM
001200* PROGRAMMER.: R. ANDRADE
001300* ANALYST....: T. FERREIRA
001400* CONSULTANCY: FOURSYS
001500* DATE.......: 15 / 03 / 1989
001600*-----------------------------------------------------------------*
001700* PURPOSE....: WHEN THE RUN CARRIES A TARGET-COMPANY PARAMETER,
001800*              FINDS EVERY RESULT WHOSE COMPANY CONTAINS IT, RANKS
001900*              THEM BY COMBINED WARMTH AND SUGGESTS AN APPROACH -
002000*             THE "WARM PATH" TO A COLD-CALL TARGET. STEP 4 (LAST)
002100*              OF THE BATCH CHAIN.
002200*-----------------------------------------------------------------*
002300*    FILES                   I/O                  INCLUDE/BOOK
002400*    RESULTS                INPUT                  BOOKRSLT
002500*    PARMFILE               INPUT                  BOOKPARM
002600*    REPORT                 EXTEND                 (RAW 132)
002700*-----------------------------------------------------------------*
002800* MODULES....: NONE. LAST STEP OF THE BATCH CHAIN.
002900*-----------------------------------------------------------------*
003000*                            CHANGE LOG
003100*-----------------------------------------------------------------*
003200*    PROGRAMMER : R. ANDRADE                                      ALT1
003300*    ANALYST    : T. FERREIRA                                     .
003400*    DATE.......: 09 / 09 / 1990                                  .
003500*    REQUEST....: FS-90-166                                       .
003600*  PURPOSE....: TARGET-COMPANY MATCH MADE CASE-INSENSITIVE - SALESALT1
003700*                 OPS WERE TYPING THE PARM CARD IN MIXED CASE AND .
003800*                 GETTING NO HITS AGAINST THE UPPERCASE MASTER.   ALT1
003900*-----------------------------------------------------------------*
004000*    PROGRAMMER : M. QUEIROZ                                      ALT2
004100*    ANALYST    : T. FERREIRA                                     .
004200*    DATE.......: 30 / 01 / 1997                                  .
004300*    REQUEST....: FS-97-019                                       .
004400*   PURPOSE....: ADDED THE "NO DIRECT CONNECTIONS AT..." LINE WHENALT2
004500*                 THE TARGET-COMPANY SEARCH COMES BACK EMPTY - AN .
004600*                EMPTY SECTION WAS BEING MISREAD AS A RUN FAILURE.ALT2
004700*-----------------------------------------------------------------*
004800*    PROGRAMMER : M. QUEIROZ                                      ALT3
004900*    ANALYST    : T. FERREIRA                                     .
005000*    DATE.......: 25 / 09 / 1998                                  .
005100*    REQUEST....: FS-98-241 (YEAR 2000 REVIEW)                    .
005200*   PURPOSE....: CONFIRMED NO DATE ARITHMETIC IS PERFORMED IN THISALT3
005300*                 PROGRAM. NO CODE CHANGE REQUIRED FOR Y2K.       .
005400*-----------------------------------------------------------------*
005410*    PROGRAMMER : L. AZEVEDO                                      ALT4
005420*    ANALYST    : T. FERREIRA                                     .
005430*    DATE.......: 06 / 08 / 2000                                  .
005440*    REQUEST....: FS-00-063                                       .
005450*   PURPOSE....: CONFIRMED THE SUBSTRING SCAN STILL FINDS TARGETS ALT4
005460*                WHOSE COMPANY NAME IS EXACTLY 20 BYTES LONG AFTER.
005470*                THE MASTER RECORD WIDTH REVIEW. NO CODE CHANGE.  ALT4
005480*-----------------------------------------------------------------*
005500
005600
005700*=================================================================*
005800 ENVIRONMENT                             DIVISION.
005900*=================================================================*
006000*-----------------------------------------------------------------*
006100 CONFIGURATION                           SECTION.
006200*-----------------------------------------------------------------*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006800*-----------------------------------------------------------------*
006900 INPUT-OUTPUT                            SECTION.
007000*-----------------------------------------------------------------*
007100 FILE-CONTROL.
007200     SELECT RESULTS ASSIGN TO "RESULTFL"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-RSLT.
007500     SELECT PARMFILE ASSIGN TO "PARMFILE"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-PARM.
007800     SELECT REPORT ASSIGN TO "REPTFILE"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-REPT.
008100*=================================================================*
008200 DATA                                    DIVISION.
008300*=================================================================*
008400*-----------------------------------------------------------------*
008500 FILE                                    SECTION.
008600*-----------------------------------------------------------------*
008700 FD  RESULTS.
008800 COPY "#BOOKRSLT".
008900*-----------------------------------------------------------------*
009000 FD  PARMFILE.
009100 COPY "#BOOKPARM".
009200*-----------------------------------------------------------------*
009300 FD  REPORT.
009400 01  REG-REPORT                  PIC X(132).
009500
009600
009700 WORKING-STORAGE                         SECTION.
009800*-----------------------------------------------------------------*
009900 01  FILLER                      PIC X(050)          VALUE
010000         "***** START OF WORKING STORAGE - NETWARM *****".
010100*-----------------------------------------------------------------*
010200 77  FS-RSLT                     PIC X(002)          VALUE SPACES.
010300 77  FS-PARM                     PIC X(002)          VALUE SPACES.
010400 77  FS-REPT                     PIC X(002)          VALUE SPACES.
010700*-----------------------------------------------------------------*
010800 COPY "#BOOKERRO".
010900*-----------------------------------------------------------------*
011000 01  FILLER                      PIC X(050)          VALUE
011100         "----- RUN PARAMETERS -----".
011200*-----------------------------------------------------------------*
011300 01  WRK-TARGET-COMPANY          PIC X(20)           VALUE SPACES.
011400 01  WRK-TC-R  REDEFINES WRK-TARGET-COMPANY.
011500     05  WRK-TC-FIRST-WORD           PIC X(10).
011600     05  WRK-TC-REST                 PIC X(10).
011700 77  WRK-SW-TEM-ALVO             PIC X(001)          VALUE "N".
011800     88  TEM-EMPRESA-ALVO                            VALUE "S".
011900     88  SEM-EMPRESA-ALVO                             VALUE "N".
012000*-----------------------------------------------------------------*
012100 01  FILLER                      PIC X(050)          VALUE
012200         "----- TABLE COUNTERS (COMP) -----".
012300*-----------------------------------------------------------------*
012400 77  WRK-CT-RSLT                 PIC 9(04) COMP      VALUE ZERO.
012500 77  WRK-CT-CAMINHOS             PIC 9(04) COMP      VALUE ZERO.
012600*-----------------------------------------------------------------*
012700 01  FILLER                      PIC X(050)          VALUE
012800         "----- RESULTS TABLE (RE-READ FROM DISK) -----".
012900*-----------------------------------------------------------------*
013000 01  TB-RESULTADOS.
013100     05  TB-RSLT-ENTRY OCCURS 300 TIMES INDEXED BY IX-RSLT.
013200         10  TB-R-FULL-NAME        PIC X(31).
013300         10  TB-R-FULL-NAME-R  REDEFINES TB-R-FULL-NAME.
013400             15  TB-R-FN-SURNAME-AREA  PIC X(20).
013500             15  TB-R-FN-REST          PIC X(11).
013600         10  TB-R-COMPANY          PIC X(20).
013700         10  TB-R-POSITION         PIC X(25).
013800         10  TB-R-STRENGTH         PIC 9(03)V9.
013900         10  TB-R-VOUCH            PIC 9(03)V9.
014000         10  FILLER                PIC X(02).
014100*-----------------------------------------------------------------*
014200 01  FILLER                      PIC X(050)          VALUE
014300         "----- WARM-PATH CANDIDATE TABLE -----".
014400*-----------------------------------------------------------------*
014500 01  TB-CAMINHOS.
014600     05  TB-CAM-ENTRY OCCURS 300 TIMES
014700                      INDEXED BY IX-CAM IX-CAM2.
014800         10  TB-CAM-NAME            PIC X(31).
014900         10  TB-CAM-POSITION        PIC X(25).
015000         10  TB-CAM-STRENGTH        PIC 9(03)V9.
015100         10  TB-CAM-VOUCH           PIC 9(03)V9.
015200         10  TB-CAM-WARMTH          PIC 9(04)V9.
015300         10  TB-CAM-WARMTH-R  REDEFINES TB-CAM-WARMTH.
015400             15  TB-CAM-WA-WHOLE       PIC 9(04).
015500             15  TB-CAM-WA-TENTH       PIC 9(01).
015600         10  TB-CAM-APPROACH        PIC X(30).
015700         10  FILLER                 PIC X(02).
015800*-----------------------------------------------------------------*
015900*    SORT-SWAP AREA - SAME LAYOUT AS ONE TB-CAM-ENTRY
016000*-----------------------------------------------------------------*
016100 01  WRK-SWAP-CAM.
016200     05  WRK-SW-NAME              PIC X(31).
016300     05  WRK-SW-POSITION          PIC X(25).
016400     05  WRK-SW-STRENGTH          PIC 9(03)V9.
016500     05  WRK-SW-VOUCH             PIC 9(03)V9.
016600     05  WRK-SW-WARMTH            PIC 9(04)V9.
016700     05  WRK-SW-APPROACH          PIC X(30).
016800     05  FILLER                   PIC X(02).
016900*-----------------------------------------------------------------*
017000 01  WRK-SORT-TROCOU              PIC X(001)         VALUE "N".
017100     88  HOUVE-TROCA                                 VALUE "S".
017200     88  SEM-TROCA                                   VALUE "N".
017300 77  WRK-SORT-LIMITE              PIC 9(04) COMP     VALUE ZERO.
017400*-----------------------------------------------------------------*
017500 01  FILLER                      PIC X(050)          VALUE
017600         "----- SUBSTRING-MATCH WORK AREA -----".
017700*-----------------------------------------------------------------*
017800 77  WRK-COMPANY-UP               PIC X(20)          VALUE SPACES.
017900 77  WRK-TARGET-UP                PIC X(20)          VALUE SPACES.
018000 77  WRK-TGT-TRAIL                PIC 9(02) COMP     VALUE ZERO.
018100 77  WRK-TGT-LEN                  PIC 9(02) COMP     VALUE ZERO.
018200 77  WRK-POS                      PIC 9(02) COMP     VALUE ZERO.
018300 77  WRK-POS-MAX                  PIC 9(02) COMP     VALUE ZERO.
018400 77  WRK-SW-BATE                  PIC X(001)         VALUE "N".
018500     88  EMPRESA-BATE                                VALUE "S".
018600 77  WRK-VOUCH-INTEIRO             PIC 9(03) COMP     VALUE ZERO.
018700*-----------------------------------------------------------------*
018800 01  FILLER                      PIC X(050)          VALUE
018900         "----- REPORT LINES -----".
019000*-----------------------------------------------------------------*
019100 77  WRK-LINHA-BRANCA             PIC X(132)         VALUE SPACES.
019200 77  WRK-CABEC-CAM-1              PIC X(132)         VALUE
019300         "NETWORK RELATIONSHIP INTELLIGENCE - WARM PATHS".
019400 01  WRK-CABEC-CAM-2.
019500     05  FILLER                  PIC X(31)  VALUE "NAME".
019600     05  FILLER                  PIC X(02)  VALUE SPACES.
019700     05  FILLER                  PIC X(25)  VALUE "POSITION".
019800     05  FILLER                  PIC X(02)  VALUE SPACES.
019900     05  FILLER                  PIC X(05)  VALUE "STR".
020000     05  FILLER                  PIC X(03)  VALUE SPACES.
020100     05  FILLER                  PIC X(05)  VALUE "VOUCH".
020200     05  FILLER                  PIC X(03)  VALUE SPACES.
020300     05  FILLER                  PIC X(30)  VALUE "APPROACH".
020400     05  FILLER                  PIC X(026) VALUE SPACES.
020500 01  WRK-DET-CAM.
020600     05  WRK-DC-NAME              PIC X(31).
020700     05  FILLER                   PIC X(02)  VALUE SPACES.
020800     05  WRK-DC-POSITION          PIC X(25).
020900     05  FILLER                   PIC X(02)  VALUE SPACES.
021000     05  WRK-DC-STRENGTH          PIC ZZ9.9.
021100     05  FILLER                   PIC X(03)  VALUE SPACES.
021200     05  WRK-DC-VOUCH             PIC ZZ9.9.
021300     05  FILLER                   PIC X(03)  VALUE SPACES.
021400     05  WRK-DC-APPROACH          PIC X(30).
021500     05  FILLER                   PIC X(026) VALUE SPACES.
021600 01  WRK-MSG-SEM-CAMINHO.
021700     05  FILLER                  PIC X(21)  VALUE
021800         "NO DIRECT CONNECTIONS AT ".
021900     05  WRK-MSC-EMPRESA         PIC X(20).
022000     05  FILLER                  PIC X(091) VALUE SPACES.
022100*-----------------------------------------------------------------*
022200 01  FILLER                      PIC X(050)           VALUE
022300         "***** END OF WORKING STORAGE - NETWARM *****".
022400*-----------------------------------------------------------------*
022500
022600*=================================================================*
022700 PROCEDURE                               DIVISION.
022800*=================================================================*
022900 0000-PRINCIPAL.
023000
023100         PERFORM 0100-INICIAR.
023200         IF TEM-EMPRESA-ALVO
023300             PERFORM 0110-CARREGAR-RESULTADOS
023400             PERFORM 0200-PROCURAR-CAMINHOS
023500                 VARYING IX-RSLT FROM 1 BY 1
023600                 UNTIL IX-RSLT GREATER THAN WRK-CT-RSLT
023700             PERFORM 0500-ORDENAR-CAMINHOS
023800             PERFORM 0510-IMP-CABECALHO-CAM
023900             IF WRK-CT-CAMINHOS         GREATER THAN ZERO
024000                 PERFORM 0520-IMPRIMIR-CAMINHO
024100                     VARYING IX-CAM FROM 1 BY 1
024200                     UNTIL IX-CAM GREATER THAN WRK-CT-CAMINHOS
024300             ELSE
024400                 PERFORM 0530-IMPRIMIR-SEM-CAMINHO
024500             END-IF
024600         END-IF.
024700         PERFORM 0900-FINALIZAR.
024800
024900 0000-PRINCIPAL-FIM.EXIT.
025000*-----------------------------------------------------------------*
025100 0100-INICIAR                            SECTION.
025200*-----------------------------------------------------------------*
025300         OPEN INPUT  PARMFILE.
025400         OPEN EXTEND REPORT.
025500
025600         IF FS-PARM                     NOT EQUAL "00"
025700             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
025800             MOVE FS-PARM                 TO WRK-ERR-STATUS
025900             MOVE "PARMFILE"              TO WRK-ERR-AREA
026000             PERFORM 9999-TRATA-ERRO
026100         END-IF.
026200         IF FS-REPT                     NOT EQUAL "00"
026300             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
026400             MOVE FS-REPT                 TO WRK-ERR-STATUS
026500             MOVE "REPORT"                TO WRK-ERR-AREA
026600             PERFORM 9999-TRATA-ERRO
026700         END-IF.
026800
026900         READ PARMFILE.
027000         MOVE PARM-TARGET-COMPANY        TO WRK-TARGET-COMPANY.
027100         CLOSE PARMFILE.
027200
027300         IF WRK-TARGET-COMPANY           EQUAL SPACES
027400             MOVE "N" TO WRK-SW-TEM-ALVO
027500         ELSE
027600             MOVE "S" TO WRK-SW-TEM-ALVO
027700             MOVE WRK-TARGET-COMPANY      TO WRK-TARGET-UP
027800             INSPECT WRK-TARGET-UP CONVERTING
027900                 "abcdefghijklmnopqrstuvwxyz"
028000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028100             MOVE ZERO TO WRK-TGT-TRAIL
028200             INSPECT WRK-TARGET-UP TALLYING WRK-TGT-TRAIL
028300                 FOR TRAILING SPACES
028400             COMPUTE WRK-TGT-LEN = 20 - WRK-TGT-TRAIL
028500             OPEN INPUT RESULTS
028600             IF FS-RSLT                  NOT EQUAL "00"
028700                 MOVE WRK-ERR-OPEN-FAIL   TO WRK-ERR-DESCRIPTION
028800                 MOVE FS-RSLT              TO WRK-ERR-STATUS
028900                 MOVE "RESULTS"            TO WRK-ERR-AREA
029000                 PERFORM 9999-TRATA-ERRO
029100             END-IF
029200         END-IF.
029300
029400 0100-INICIAR-FIM.EXIT.
029500*-----------------------------------------------------------------*
029600 0110-CARREGAR-RESULTADOS                SECTION.
029700*-----------------------------------------------------------------*
029800         PERFORM 0111-LER-RESULTADO.
029900         PERFORM 0112-GUARDAR-RESULTADO
030000             UNTIL FS-RSLT NOT EQUAL "00".
030100
030200 0110-CARREGAR-RESULTADOS-FIM.EXIT.
030300*-----------------------------------------------------------------*
030400 0111-LER-RESULTADO                      SECTION.
030500*-----------------------------------------------------------------*
030600         READ RESULTS.
030700
030800 0111-LER-RESULTADO-FIM.EXIT.
030900*-----------------------------------------------------------------*
031000 0112-GUARDAR-RESULTADO                  SECTION.
031100*-----------------------------------------------------------------*
031200         ADD 1 TO WRK-CT-RSLT.
031300         SET IX-RSLT TO WRK-CT-RSLT.
031400
031500         MOVE RSLT-FULL-NAME          TO TB-R-FULL-NAME(IX-RSLT).
031600         MOVE RSLT-COMPANY            TO TB-R-COMPANY(IX-RSLT).
031700         MOVE RSLT-POSITION           TO TB-R-POSITION(IX-RSLT).
031800         MOVE RSLT-STRENGTH           TO TB-R-STRENGTH(IX-RSLT).
031900         MOVE RSLT-VOUCH-SCORE        TO TB-R-VOUCH(IX-RSLT).
032000
032100         PERFORM 0111-LER-RESULTADO.
032200
032300 0112-GUARDAR-RESULTADO-FIM.EXIT.
032400*-----------------------------------------------------------------*
032500 0200-PROCURAR-CAMINHOS                  SECTION.
032600*-----------------------------------------------------------------*
032700         MOVE TB-R-COMPANY(IX-RSLT)      TO WRK-COMPANY-UP.
032800         INSPECT WRK-COMPANY-UP CONVERTING
032900             "abcdefghijklmnopqrstuvwxyz"
033000             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033100         MOVE "N" TO WRK-SW-BATE.
033200         COMPUTE WRK-POS-MAX = 21 - WRK-TGT-LEN.
033300         PERFORM 0210-TESTAR-POSICAO-EMPRESA
033400             VARYING WRK-POS FROM 1 BY 1
033500             UNTIL WRK-POS GREATER THAN WRK-POS-MAX
033600                OR EMPRESA-BATE.
033700
033800         IF EMPRESA-BATE
033900             PERFORM 0220-MONTAR-CAMINHO
034000         END-IF.
034100
034200 0200-PROCURAR-CAMINHOS-FIM.EXIT.
034300*-----------------------------------------------------------------*
034400 0210-TESTAR-POSICAO-EMPRESA             SECTION.
034500*-----------------------------------------------------------------*
034600         IF WRK-COMPANY-UP (WRK-POS : WRK-TGT-LEN)
034700              EQUAL
034800            WRK-TARGET-UP  (1       : WRK-TGT-LEN)
034900             MOVE "S" TO WRK-SW-BATE
035000         END-IF.
035100
035200 0210-TESTAR-POSICAO-EMPRESA-FIM.EXIT.
035300*-----------------------------------------------------------------*
035400 0220-MONTAR-CAMINHO                     SECTION.
035500*-----------------------------------------------------------------*
035600         ADD 1 TO WRK-CT-CAMINHOS.
035700         SET IX-CAM TO WRK-CT-CAMINHOS.
035800
035900         MOVE TB-R-FULL-NAME(IX-RSLT)    TO TB-CAM-NAME(IX-CAM).
036000         MOVE TB-R-POSITION(IX-RSLT)   TO TB-CAM-POSITION(IX-CAM).
036100         MOVE TB-R-STRENGTH(IX-RSLT)   TO TB-CAM-STRENGTH(IX-CAM).
036200         MOVE TB-R-VOUCH(IX-RSLT)        TO TB-CAM-VOUCH(IX-CAM).
036300         COMPUTE TB-CAM-WARMTH(IX-CAM) =
036400                 TB-R-STRENGTH(IX-RSLT) + TB-R-VOUCH(IX-RSLT).
036500
036600         IF TB-CAM-WARMTH(IX-CAM)        GREATER THAN 80.0
036700             MOVE "DIRECT ASK - STRONG RELATIONSHIP"
036800                                       TO TB-CAM-APPROACH(IX-CAM)
036900         ELSE
037000             IF TB-CAM-WARMTH(IX-CAM)    GREATER THAN 40.0
037100                 MOVE "WARM REQUEST AFTER CATCH-UP"
037200                                       TO TB-CAM-APPROACH(IX-CAM)
037300             ELSE
037400                 MOVE "RE-ENGAGE FIRST, THEN ASK"
037500                                       TO TB-CAM-APPROACH(IX-CAM)
037600             END-IF
037700         END-IF.
037800
037900 0220-MONTAR-CAMINHO-FIM.EXIT.
038000*-----------------------------------------------------------------*
038100 0500-ORDENAR-CAMINHOS                   SECTION.
038200*-----------------------------------------------------------------*
038300         MOVE "S" TO WRK-SORT-TROCOU.
038400         PERFORM 0501-PASSADA-BOLHA UNTIL SEM-TROCA.
038500
038600 0500-ORDENAR-CAMINHOS-FIM.EXIT.
038700*-----------------------------------------------------------------*
038800 0501-PASSADA-BOLHA                      SECTION.
038900*-----------------------------------------------------------------*
039000         MOVE "N" TO WRK-SORT-TROCOU.
039100         COMPUTE WRK-SORT-LIMITE = WRK-CT-CAMINHOS - 1.
039200         PERFORM 0502-COMPARAR-PAR
039300             VARYING IX-CAM FROM 1 BY 1
039400             UNTIL IX-CAM GREATER THAN WRK-SORT-LIMITE.
039500
039600 0501-PASSADA-BOLHA-FIM.EXIT.
039700*-----------------------------------------------------------------*
039800 0502-COMPARAR-PAR                       SECTION.
039900*-----------------------------------------------------------------*
040000         SET IX-CAM2 TO IX-CAM.
040100         SET IX-CAM2 UP BY 1.
040200         IF TB-CAM-WARMTH(IX-CAM)       LESS THAN
040300            TB-CAM-WARMTH(IX-CAM2)
040400             PERFORM 0503-TROCAR-ENTRADAS
040500             MOVE "S" TO WRK-SORT-TROCOU
040600         END-IF.
040700
040800 0502-COMPARAR-PAR-FIM.EXIT.
040900*-----------------------------------------------------------------*
041000 0503-TROCAR-ENTRADAS                    SECTION.
041100*-----------------------------------------------------------------*
041200         MOVE TB-CAM-ENTRY(IX-CAM)       TO WRK-SWAP-CAM.
041300         MOVE TB-CAM-ENTRY(IX-CAM2)      TO TB-CAM-ENTRY(IX-CAM).
041400         MOVE WRK-SWAP-CAM               TO TB-CAM-ENTRY(IX-CAM2).
041500
041600 0503-TROCAR-ENTRADAS-FIM.EXIT.
041700*-----------------------------------------------------------------*
041800 0510-IMP-CABECALHO-CAM                  SECTION.
041900*-----------------------------------------------------------------*
042000         MOVE WRK-CABEC-CAM-1  TO REG-REPORT.
042100         WRITE REG-REPORT AFTER ADVANCING TOP-OF-FORM.
042200         MOVE WRK-LINHA-BRANCA TO REG-REPORT.
042300         WRITE REG-REPORT AFTER 1 LINE.
042400         MOVE WRK-CABEC-CAM-2  TO REG-REPORT.
042500         WRITE REG-REPORT AFTER 1 LINE.
042600
042700 0510-IMP-CABECALHO-CAM-FIM.EXIT.
042800*-----------------------------------------------------------------*
042900 0520-IMPRIMIR-CAMINHO                   SECTION.
043000*-----------------------------------------------------------------*
043100         MOVE TB-CAM-NAME(IX-CAM)        TO WRK-DC-NAME.
043200         MOVE TB-CAM-POSITION(IX-CAM)    TO WRK-DC-POSITION.
043300         MOVE TB-CAM-STRENGTH(IX-CAM)    TO WRK-DC-STRENGTH.
043400         MOVE TB-CAM-VOUCH(IX-CAM)       TO WRK-DC-VOUCH.
043500         MOVE TB-CAM-APPROACH(IX-CAM)    TO WRK-DC-APPROACH.
043600
043700         MOVE WRK-DET-CAM TO REG-REPORT.
043800         WRITE REG-REPORT AFTER 1 LINE.
043900
044000 0520-IMPRIMIR-CAMINHO-FIM.EXIT.
044100*-----------------------------------------------------------------*
044200 0530-IMPRIMIR-SEM-CAMINHO               SECTION.
044300*-----------------------------------------------------------------*
044400         MOVE WRK-TARGET-COMPANY  TO WRK-MSC-EMPRESA.
044500         MOVE WRK-MSG-SEM-CAMINHO TO REG-REPORT.
044600         WRITE REG-REPORT AFTER 1 LINE.
044700
044800 0530-IMPRIMIR-SEM-CAMINHO-FIM.EXIT.
044900*-----------------------------------------------------------------*
045000 0900-FINALIZAR                          SECTION.
045100*-----------------------------------------------------------------*
045200         IF TEM-EMPRESA-ALVO
045300             CLOSE RESULTS
045400         END-IF.
045500         CLOSE REPORT.
045600
045700         DISPLAY "===== NETWARM - CONTROL TOTALS =====".
045800         DISPLAY "RESULTS READ.........: " WRK-CT-RSLT.
045900         DISPLAY "WARM PATHS FOUND......: " WRK-CT-CAMINHOS.
046000
046100         GOBACK.
046200
046300 0900-FINALIZAR-FIM.EXIT.
046400*-----------------------------------------------------------------*
046500 9999-TRATA-ERRO                          SECTION.
046600*-----------------------------------------------------------------*
046700         DISPLAY "===== ERROR IN PROGRAM NETWARM =====".
046800         DISPLAY "MESSAGE......: " WRK-ERR-DESCRIPTION.
046900         DISPLAY "FILE STATUS..: " WRK-ERR-STATUS.
047000         DISPLAY "AREA/SECTION.: " WRK-ERR-AREA.
047100         GOBACK.
047200
047300 9999-TRATA-ERRO-FIM.EXIT.
047400*-----------------------------------------------------------------*
047500
047600
