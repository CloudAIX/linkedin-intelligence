000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             NETSUMR.
000500 AUTHOR.                                 R. ANDRADE.
000600 INSTALLATION.                           FOURSYS CONSULTING.
000700 DATE-WRITTEN.                           06/03/1989.
000800 DATE-COMPILED.                          06/03/1989.
000900 SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000*=================================================================*
001100* PROGRAM....: NETSUMR
001200* PROGRAMMER.: R. ANDRADE
001300* ANALYST....: T. FERREIRA
001400* CONSULTANCY: FOURSYS
001500* DATE.......: 06 / 03 / 1989
001600*-----------------------------------------------------------------*
001700* PURPOSE....: RE-READS THE RESULTS FILE WRITTEN BY NETSCORE AND
001800*              EXTENDS THE NETWORK REPORT WITH THE SUMMARY COUNTER
001900*             BLOCK, THE TOP ADVOCATES LISTING AND THE RECIPROCITY
002000*              LEDGER. STEP 2 OF THE 4-STEP BATCH CHAIN.
002100*-----------------------------------------------------------------*
002200*    FILES                   I/O                  INCLUDE/BOOK
002300*    RESULTS                INPUT                  BOOKRSLT
002400*    REPORT                 EXTEND                 (RAW 132)
002500*-----------------------------------------------------------------*
002600* MODULES....: NONE. RUNS AFTER NETSCORE, BEFORE NETRESU/NETWARM.
002700*-----------------------------------------------------------------*
002800*                            CHANGE LOG
002900*-----------------------------------------------------------------*
003000*    PROGRAMMER : R. ANDRADE                                      ALT1
003100*    ANALYST    : T. FERREIRA                                     .
003200*    DATE.......: 20 / 07 / 1990                                  .
003300*    REQUEST....: FS-90-131                                       .
003400*    PURPOSE....: ADDED THE DEEP-CONVERSATION-COUNT SIGNAL TO THE ALT1
003500*                 TOP ADVOCATES LINE - SALES OPS WANTED TO SEE IT .
003600*                 WITHOUT GOING BACK TO THE RESULTS FILE.         ALT1
003700*-----------------------------------------------------------------*
003800*    PROGRAMMER : M. QUEIROZ                                      ALT2
003900*    ANALYST    : T. FERREIRA                                     .
004000*    DATE.......: 14 / 04 / 1994                                  .
004100*    REQUEST....: FS-94-076                                       .
004200*    PURPOSE....: SPLIT THE RECIPROCITY LEDGER INTO A THEY-OWE-YOUALT2
004300*                PASS AND A YOU-OWE-THEM PASS OVER THE SAME TABLE,.
004400*                 INSTEAD OF ONE MIXED-SIGN LISTING.              ALT2
004500*-----------------------------------------------------------------*
004600*    PROGRAMMER : M. QUEIROZ                                      ALT3
004700*    ANALYST    : T. FERREIRA                                     .
004800*    DATE.......: 21 / 09 / 1998                                  .
004900*    REQUEST....: FS-98-241 (YEAR 2000 REVIEW)                    .
005000*   PURPOSE....: CONFIRMED NO DATE ARITHMETIC IS PERFORMED IN THISALT3
005100*                 PROGRAM. NO CODE CHANGE REQUIRED FOR Y2K.       .
005200*-----------------------------------------------------------------*
005210*    PROGRAMMER : L. AZEVEDO                                      ALT4
005220*    ANALYST    : T. FERREIRA                                     .
005230*    DATE.......: 03 / 05 / 2002                                  .
005240*    REQUEST....: FS-02-039                                       .
005250*   PURPOSE....: REVIEWED THE TOP-ADVOCATES SORT FOR STABLE ORDER ALT4
005260*                ON TIED VOUCH SCORES AFTER A SALES OPS QUESTION -.
005270*                BUBBLE PASS ALREADY PRESERVES INPUT ORDER ON A  ALT4
005275*                TIE. NO CODE CHANGE REQUIRED.                    .
005280*-----------------------------------------------------------------*
005300
005400
005500*=================================================================*
005600 ENVIRONMENT                             DIVISION.
005700*=================================================================*
005800*-----------------------------------------------------------------*
005900 CONFIGURATION                           SECTION.
006000*-----------------------------------------------------------------*
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006600*-----------------------------------------------------------------*
006700 INPUT-OUTPUT                            SECTION.
006800*-----------------------------------------------------------------*
006900 FILE-CONTROL.
007000     SELECT RESULTS ASSIGN TO "RESULTFL"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-RSLT.
007300     SELECT REPORT ASSIGN TO "REPTFILE"
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-REPT.
007600*=================================================================*
007700 DATA                                    DIVISION.
007800*=================================================================*
007900*-----------------------------------------------------------------*
008000 FILE                                    SECTION.
008100*-----------------------------------------------------------------*
008200 FD  RESULTS.
008300 COPY "#BOOKRSLT".
008400*-----------------------------------------------------------------*
008500 FD  REPORT.
008600 01  REG-REPORT                  PIC X(132).
008700
008800
008900 WORKING-STORAGE                         SECTION.
009000*-----------------------------------------------------------------*
009100 01  FILLER                      PIC X(050)          VALUE
009200         "***** START OF WORKING STORAGE - NETSUMR *****".
009300*-----------------------------------------------------------------*
009400 77  FS-RSLT                     PIC X(002)          VALUE SPACES.
009500 77  FS-REPT                     PIC X(002)          VALUE SPACES.
009800*-----------------------------------------------------------------*
009900 COPY "#BOOKERRO".
010000*-----------------------------------------------------------------*
010100 01  FILLER                      PIC X(050)          VALUE
010200         "----- TABLE COUNTERS (COMP) -----".
010300*-----------------------------------------------------------------*
010400 77  WRK-CT-RSLT                 PIC 9(04) COMP      VALUE ZERO.
010500*-----------------------------------------------------------------*
010600 01  FILLER                      PIC X(050)          VALUE
010700         "----- RESULTS TABLE (RE-READ FROM DISK) -----".
010800*-----------------------------------------------------------------*
010900 01  TB-RESULTADOS.
011000     05  TB-RSLT-ENTRY OCCURS 300 TIMES
011100                       INDEXED BY IX-RSLT IX-RSLT2.
011200         10  TB-R-FULL-NAME        PIC X(31).
011300         10  TB-R-FULL-NAME-R  REDEFINES TB-R-FULL-NAME.
011400             15  TB-R-FN-SURNAME-AREA  PIC X(20).
011500             15  TB-R-FN-REST          PIC X(11).
011600         10  TB-R-COMPANY          PIC X(20).
011700         10  TB-R-POSITION         PIC X(25).
011800         10  TB-R-STRENGTH         PIC 9(03)V9.
011900         10  TB-R-VOUCH            PIC 9(03)V9.
012000         10  TB-R-RECIPROCITY      PIC S9(04) COMP.
012100         10  TB-R-DAYS-SINCE       PIC 9(05) COMP.
012200         10  TB-R-MSG-COUNT        PIC 9(04) COMP.
012300         10  TB-R-DEEP-COUNT       PIC 9(04) COMP.
012400         10  TB-R-LAST-CONTACT     PIC 9(08).
012500         10  TB-R-LAST-CONTACT-R REDEFINES TB-R-LAST-CONTACT.
012600             15  TB-R-LC-YEAR          PIC 9(04).
012700             15  TB-R-LC-MONTH         PIC 9(02).
012800             15  TB-R-LC-DAY           PIC 9(02).
012900         10  TB-R-STATUS           PIC X(07).
013000         10  TB-R-END-RECV         PIC 9(03) COMP.
013100         10  TB-R-END-GIVEN        PIC 9(03) COMP.
013200         10  TB-R-RECS-RECV        PIC 9(03) COMP.
013300         10  TB-R-RECS-GIVEN       PIC 9(03) COMP.
013400         10  FILLER                PIC X(02).
013500*-----------------------------------------------------------------*
013600*    SORT-SWAP AREA - SAME LAYOUT AS ONE TB-RSLT-ENTRY
013700*-----------------------------------------------------------------*
013800 01  WRK-SWAP-RSLT.
013900     05  WRK-SR-FULL-NAME         PIC X(31).
014000     05  WRK-SR-COMPANY           PIC X(20).
014100     05  WRK-SR-POSITION          PIC X(25).
014200     05  WRK-SR-STRENGTH          PIC 9(03)V9.
014300     05  WRK-SR-VOUCH             PIC 9(03)V9.
014400     05  WRK-SR-RECIPROCITY       PIC S9(04) COMP.
014500     05  WRK-SR-DAYS-SINCE        PIC 9(05) COMP.
014600     05  WRK-SR-MSG-COUNT         PIC 9(04) COMP.
014700     05  WRK-SR-DEEP-COUNT        PIC 9(04) COMP.
014800     05  WRK-SR-LAST-CONTACT      PIC 9(08).
014900     05  WRK-SR-LC-R  REDEFINES WRK-SR-LAST-CONTACT.
015000         10  WRK-SR-LC-YEAR           PIC 9(04).
015100         10  WRK-SR-LC-MONTH          PIC 9(02).
015200         10  WRK-SR-LC-DAY            PIC 9(02).
015300     05  WRK-SR-STATUS            PIC X(07).
015400     05  WRK-SR-END-RECV          PIC 9(03) COMP.
015500     05  WRK-SR-END-GIVEN         PIC 9(03) COMP.
015600     05  WRK-SR-RECS-RECV         PIC 9(03) COMP.
015700     05  WRK-SR-RECS-GIVEN        PIC 9(03) COMP.
015800     05  FILLER                   PIC X(02).
015900*-----------------------------------------------------------------*
016000 77  WRK-SORT-TROCOU              PIC X(001)         VALUE "N".
016100     88  HOUVE-TROCA                                 VALUE "S".
016200     88  SEM-TROCA                                   VALUE "N".
016300 77  WRK-SORT-LIMITE              PIC 9(04) COMP     VALUE ZERO.
016400*-----------------------------------------------------------------*
016500 01  FILLER                      PIC X(050)          VALUE
016600         "----- SUMMARY COUNTERS (COMP) -----".
016700*-----------------------------------------------------------------*
016800 77  WRK-CT-ADVOGADOS             PIC 9(04) COMP     VALUE ZERO.
016900 77  WRK-CT-ESFRIANDO             PIC 9(04) COMP     VALUE ZERO.
017000 77  WRK-CT-DEVEM-A-VOCE          PIC 9(04) COMP     VALUE ZERO.
017100 77  WRK-CT-DORMENTES             PIC 9(04) COMP     VALUE ZERO.
017200*-----------------------------------------------------------------*
017300 01  FILLER                      PIC X(050)          VALUE
017400         "----- REPORT LINES -----".
017500*-----------------------------------------------------------------*
017600 77  WRK-LINHA-BRANCA             PIC X(132)         VALUE SPACES.
017700*
017800 77  WRK-CABEC-RESUMO-1           PIC X(132)         VALUE
017900         "NETWORK RELATIONSHIP INTELLIGENCE - SUMMARY METRICS".
018000 01  WRK-DET-RESUMO-CONN.
018100     05  FILLER            PIC X(20) VALUE "TOTAL CONNECTIONS..:".
018200     05  WRK-DR-CONN              PIC ZZZ9.
018300     05  FILLER                  PIC X(107) VALUE SPACES.
018400 01  WRK-DET-RESUMO-ADVG.
018500     05  FILLER           PIC X(20) VALUE "ADVOCATES...........:".
018600     05  WRK-DR-ADVG              PIC ZZZ9.
018700     05  FILLER                  PIC X(107) VALUE SPACES.
018800 01  WRK-DET-RESUMO-FRIO.
018900     05  FILLER           PIC X(20) VALUE "GOING COLD..........:".
019000     05  WRK-DR-FRIO              PIC ZZZ9.
019100     05  FILLER                  PIC X(107) VALUE SPACES.
019200 01  WRK-DET-RESUMO-DEVE.
019300     05  FILLER           PIC X(20) VALUE "OWE YOU FAVORS......:".
019400     05  WRK-DR-DEVE              PIC ZZZ9.
019500     05  FILLER                  PIC X(107) VALUE SPACES.
019600 01  WRK-DET-RESUMO-DORM.
019700     05  FILLER           PIC X(20) VALUE "DORMANT.............:".
019800     05  WRK-DR-DORM              PIC ZZZ9.
019900     05  FILLER                  PIC X(107) VALUE SPACES.
020000*
020100 77  WRK-CABEC-ADVOG-1            PIC X(132)         VALUE
020200         "NETWORK RELATIONSHIP INTELLIGENCE - TOP ADVOCATES".
020300 01  WRK-CABEC-ADVOG-2.
020400     05  FILLER                  PIC X(31)  VALUE "NAME".
020500     05  FILLER                  PIC X(02)  VALUE SPACES.
020600     05  FILLER                  PIC X(20)  VALUE "COMPANY".
020700     05  FILLER                  PIC X(02)  VALUE SPACES.
020800     05  FILLER                  PIC X(05)  VALUE "VOUCH".
020900     05  FILLER                  PIC X(03)  VALUE SPACES.
021000     05  FILLER                  PIC X(03)  VALUE "REC".
021100     05  FILLER                  PIC X(03)  VALUE SPACES.
021200     05  FILLER                  PIC X(04)  VALUE "ENDS".
021300     05  FILLER                  PIC X(03)  VALUE SPACES.
021400     05  FILLER                  PIC X(04)  VALUE "DEEP".
021500     05  FILLER                  PIC X(032) VALUE SPACES.
021600 01  WRK-DET-ADVOG.
021700     05  WRK-DA-NAME              PIC X(31).
021800     05  FILLER                   PIC X(02)  VALUE SPACES.
021900     05  WRK-DA-COMPANY           PIC X(20).
022000     05  FILLER                   PIC X(02)  VALUE SPACES.
022100     05  WRK-DA-VOUCH             PIC ZZ9.9.
022200     05  FILLER                   PIC X(03)  VALUE SPACES.
022300     05  WRK-DA-RECOMMENDED       PIC X(03).
022400     05  FILLER                   PIC X(03)  VALUE SPACES.
022500     05  WRK-DA-ENDORSE           PIC ZZZ9.
022600     05  FILLER                   PIC X(03)  VALUE SPACES.
022700     05  WRK-DA-DEEP              PIC ZZZ9.
022800     05  FILLER                   PIC X(032) VALUE SPACES.
022900*
023000 77  WRK-CABEC-LEDGER-1           PIC X(132)         VALUE
023100         "NETWORK RELATIONSHIP INTELLIGENCE - RECIPROCITY LEDGER".
023200 77  WRK-SUBCAB-DEVEM             PIC X(132)         VALUE
023300         "THEY OWE YOU".
023400 77  WRK-SUBCAB-VOCE-DEVE         PIC X(132)         VALUE
023500         "YOU OWE THEM".
023600 01  WRK-DET-LEDGER.
023700     05  WRK-DL-NAME              PIC X(31).
023800     05  FILLER                   PIC X(02)  VALUE SPACES.
023900     05  WRK-DL-COMPANY           PIC X(20).
024000     05  FILLER                   PIC X(02)  VALUE SPACES.
024100     05  WRK-DL-PONTOS            PIC +ZZZ9.
024200     05  FILLER                   PIC X(072) VALUE SPACES.
024300*-----------------------------------------------------------------*
024400 01  FILLER                      PIC X(050)           VALUE
024500         "***** END OF WORKING STORAGE - NETSUMR *****".
024600*-----------------------------------------------------------------*
024700
024800*=================================================================*
024900 PROCEDURE                               DIVISION.
025000*=================================================================*
025100 0000-PRINCIPAL.
025200
025300         PERFORM 0100-INICIAR.
025400         PERFORM 0110-CARREGAR-RESULTADOS.
025500         PERFORM 0200-APURAR-CONTADORES
025600             VARYING IX-RSLT FROM 1 BY 1
025700             UNTIL IX-RSLT GREATER THAN WRK-CT-RSLT.
025800         PERFORM 0400-IMPRIMIR-RESUMO.
025900
026000         PERFORM 0500-ORDENAR-POR-VOUCH.
026100         PERFORM 0510-IMP-CABECALHO-ADVOG.
026200         PERFORM 0520-IMPRIMIR-ADVOGADO
026300             VARYING IX-RSLT FROM 1 BY 1
026400             UNTIL IX-RSLT GREATER THAN WRK-CT-RSLT.
026500
026600         PERFORM 0600-ORDENAR-DEVEM-DESC.
026700         PERFORM 0610-IMP-CABECALHO-LEDGER.
026800         PERFORM 0620-IMP-SUBCAB-DEVEM.
026900         PERFORM 0630-IMPRIMIR-DEVEM
027000             VARYING IX-RSLT FROM 1 BY 1
027100             UNTIL IX-RSLT GREATER THAN WRK-CT-RSLT.
027200
027300         PERFORM 0700-ORDENAR-VOCE-DEVE-ASC.
027400         PERFORM 0720-IMP-SUBCAB-VOCE-DEVE.
027500         PERFORM 0730-IMPRIMIR-VOCE-DEVE
027600             VARYING IX-RSLT FROM 1 BY 1
027700             UNTIL IX-RSLT GREATER THAN WRK-CT-RSLT.
027800
027900         PERFORM 0900-FINALIZAR.
028000
028100 0000-PRINCIPAL-FIM.EXIT.
028200*-----------------------------------------------------------------*
028300 0100-INICIAR                            SECTION.
028400*-----------------------------------------------------------------*
028500         OPEN INPUT  RESULTS.
028600         OPEN EXTEND REPORT.
028700
028800         IF FS-RSLT                     NOT EQUAL "00"
028900             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
029000             MOVE FS-RSLT                 TO WRK-ERR-STATUS
029100             MOVE "RESULTS"               TO WRK-ERR-AREA
029200             PERFORM 9999-TRATA-ERRO
029300         END-IF.
029400         IF FS-REPT                     NOT EQUAL "00"
029500             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
029600             MOVE FS-REPT                 TO WRK-ERR-STATUS
029700             MOVE "REPORT"                TO WRK-ERR-AREA
029800             PERFORM 9999-TRATA-ERRO
029900         END-IF.
030000
030100 0100-INICIAR-FIM.EXIT.
030200*-----------------------------------------------------------------*
030300 0110-CARREGAR-RESULTADOS                SECTION.
030400*-----------------------------------------------------------------*
030500         PERFORM 0111-LER-RESULTADO.
030600         PERFORM 0112-GUARDAR-RESULTADO
030700             UNTIL FS-RSLT NOT EQUAL "00".
030800         PERFORM 0113-TESTAR-VAZIO.
030900
031000 0110-CARREGAR-RESULTADOS-FIM.EXIT.
031100*-----------------------------------------------------------------*
031200 0111-LER-RESULTADO                      SECTION.
031300*-----------------------------------------------------------------*
031400         READ RESULTS.
031500
031600 0111-LER-RESULTADO-FIM.EXIT.
031700*-----------------------------------------------------------------*
031800 0112-GUARDAR-RESULTADO                  SECTION.
031900*-----------------------------------------------------------------*
032000         ADD 1 TO WRK-CT-RSLT.
032100         SET IX-RSLT TO WRK-CT-RSLT.
032200
032300         MOVE RSLT-FULL-NAME          TO TB-R-FULL-NAME(IX-RSLT).
032400         MOVE RSLT-COMPANY            TO TB-R-COMPANY(IX-RSLT).
032500         MOVE RSLT-POSITION           TO TB-R-POSITION(IX-RSLT).
032600         MOVE RSLT-STRENGTH           TO TB-R-STRENGTH(IX-RSLT).
032700         MOVE RSLT-VOUCH-SCORE        TO TB-R-VOUCH(IX-RSLT).
032800         MOVE RSLT-RECIPROCITY       TO TB-R-RECIPROCITY(IX-RSLT).
032900         MOVE RSLT-DAYS-SINCE         TO TB-R-DAYS-SINCE(IX-RSLT).
033000         MOVE RSLT-MSG-COUNT          TO TB-R-MSG-COUNT(IX-RSLT).
033100         MOVE RSLT-DEEP-MSG-COUNT     TO TB-R-DEEP-COUNT(IX-RSLT).
033200         MOVE RSLT-LAST-CONTACT     TO TB-R-LAST-CONTACT(IX-RSLT).
033300         MOVE RSLT-STATUS             TO TB-R-STATUS(IX-RSLT).
033400         MOVE RSLT-ENDORSE-RECV       TO TB-R-END-RECV(IX-RSLT).
033500         MOVE RSLT-ENDORSE-GIVEN      TO TB-R-END-GIVEN(IX-RSLT).
033600         MOVE RSLT-RECS-RECV          TO TB-R-RECS-RECV(IX-RSLT).
033700         MOVE RSLT-RECS-GIVEN         TO TB-R-RECS-GIVEN(IX-RSLT).
033800
033900         PERFORM 0111-LER-RESULTADO.
034000
034100 0112-GUARDAR-RESULTADO-FIM.EXIT.
034200*-----------------------------------------------------------------*
034300 0113-TESTAR-VAZIO                       SECTION.
034400*-----------------------------------------------------------------*
034500         IF WRK-CT-RSLT                 EQUAL ZERO
034600             MOVE WRK-ERR-EMPTY-FILE     TO WRK-ERR-DESCRIPTION
034700             MOVE FS-RSLT                 TO WRK-ERR-STATUS
034800             MOVE "RESULTS"               TO WRK-ERR-AREA
034900             PERFORM 9999-TRATA-ERRO
035000         END-IF.
035100
035200 0113-TESTAR-VAZIO-FIM.EXIT.
035300*-----------------------------------------------------------------*
035400 0200-APURAR-CONTADORES                  SECTION.
035500*-----------------------------------------------------------------*
035600         IF TB-R-VOUCH(IX-RSLT)         NOT LESS THAN 40.0
035700             ADD 1 TO WRK-CT-ADVOGADOS
035800         END-IF.
035900         IF TB-R-STATUS(IX-RSLT)        EQUAL "COLD   "
036000             ADD 1 TO WRK-CT-ESFRIANDO
036100         END-IF.
036200         IF TB-R-RECIPROCITY(IX-RSLT)   GREATER THAN ZERO
036300             ADD 1 TO WRK-CT-DEVEM-A-VOCE
036400         END-IF.
036500         IF TB-R-STATUS(IX-RSLT)        EQUAL "DORMANT"
036600             ADD 1 TO WRK-CT-DORMENTES
036700         END-IF.
036800
036900 0200-APURAR-CONTADORES-FIM.EXIT.
037000*-----------------------------------------------------------------*
037100 0400-IMPRIMIR-RESUMO                    SECTION.
037200*-----------------------------------------------------------------*
037300         MOVE WRK-CABEC-RESUMO-1 TO REG-REPORT.
037400         WRITE REG-REPORT AFTER ADVANCING TOP-OF-FORM.
037500         MOVE WRK-LINHA-BRANCA   TO REG-REPORT.
037600         WRITE REG-REPORT AFTER 1 LINE.
037700
037800         MOVE WRK-CT-RSLT         TO WRK-DR-CONN.
037900         MOVE WRK-DET-RESUMO-CONN TO REG-REPORT.
038000         WRITE REG-REPORT AFTER 1 LINE.
038100
038200         MOVE WRK-CT-ADVOGADOS    TO WRK-DR-ADVG.
038300         MOVE WRK-DET-RESUMO-ADVG TO REG-REPORT.
038400         WRITE REG-REPORT AFTER 1 LINE.
038500
038600         MOVE WRK-CT-ESFRIANDO    TO WRK-DR-FRIO.
038700         MOVE WRK-DET-RESUMO-FRIO TO REG-REPORT.
038800         WRITE REG-REPORT AFTER 1 LINE.
038900
039000         MOVE WRK-CT-DEVEM-A-VOCE TO WRK-DR-DEVE.
039100         MOVE WRK-DET-RESUMO-DEVE TO REG-REPORT.
039200         WRITE REG-REPORT AFTER 1 LINE.
039300
039400         MOVE WRK-CT-DORMENTES    TO WRK-DR-DORM.
039500         MOVE WRK-DET-RESUMO-DORM TO REG-REPORT.
039600         WRITE REG-REPORT AFTER 1 LINE.
039700
039800 0400-IMPRIMIR-RESUMO-FIM.EXIT.
039900*-----------------------------------------------------------------*
040000 0500-ORDENAR-POR-VOUCH                  SECTION.
040100*-----------------------------------------------------------------*
040200         MOVE "S" TO WRK-SORT-TROCOU.
040300         PERFORM 0501-PASSADA-BOLHA-VOUCH UNTIL SEM-TROCA.
040400
040500 0500-ORDENAR-POR-VOUCH-FIM.EXIT.
040600*-----------------------------------------------------------------*
040700 0501-PASSADA-BOLHA-VOUCH                SECTION.
040800*-----------------------------------------------------------------*
040900         MOVE "N" TO WRK-SORT-TROCOU.
041000         COMPUTE WRK-SORT-LIMITE = WRK-CT-RSLT - 1.
041100         PERFORM 0502-COMPARAR-VOUCH
041200             VARYING IX-RSLT FROM 1 BY 1
041300             UNTIL IX-RSLT GREATER THAN WRK-SORT-LIMITE.
041400
041500 0501-PASSADA-BOLHA-VOUCH-FIM.EXIT.
041600*-----------------------------------------------------------------*
041700 0502-COMPARAR-VOUCH                     SECTION.
041800*-----------------------------------------------------------------*
041900         SET IX-RSLT2 TO IX-RSLT.
042000         SET IX-RSLT2 UP BY 1.
042100         IF TB-R-VOUCH(IX-RSLT)         LESS THAN
042200            TB-R-VOUCH(IX-RSLT2)
042300             PERFORM 0503-TROCAR-RESULT
042400             MOVE "S" TO WRK-SORT-TROCOU
042500         END-IF.
042600
042700 0502-COMPARAR-VOUCH-FIM.EXIT.
042800*-----------------------------------------------------------------*
042900 0503-TROCAR-RESULT                      SECTION.
043000*-----------------------------------------------------------------*
043100         MOVE TB-RSLT-ENTRY(IX-RSLT)     TO WRK-SWAP-RSLT.
043200         MOVE TB-RSLT-ENTRY(IX-RSLT2)   TO TB-RSLT-ENTRY(IX-RSLT).
043300         MOVE WRK-SWAP-RSLT            TO TB-RSLT-ENTRY(IX-RSLT2).
043400
043500 0503-TROCAR-RESULT-FIM.EXIT.
043600*-----------------------------------------------------------------*
043700 0510-IMP-CABECALHO-ADVOG                SECTION.
043800*-----------------------------------------------------------------*
043900         MOVE WRK-CABEC-ADVOG-1 TO REG-REPORT.
044000         WRITE REG-REPORT AFTER ADVANCING TOP-OF-FORM.
044100         MOVE WRK-LINHA-BRANCA  TO REG-REPORT.
044200         WRITE REG-REPORT AFTER 1 LINE.
044300         MOVE WRK-CABEC-ADVOG-2 TO REG-REPORT.
044400         WRITE REG-REPORT AFTER 1 LINE.
044500
044600 0510-IMP-CABECALHO-ADVOG-FIM.EXIT.
044700*-----------------------------------------------------------------*
044800 0520-IMPRIMIR-ADVOGADO                  SECTION.
044900*-----------------------------------------------------------------*
045000         MOVE TB-R-FULL-NAME(IX-RSLT)     TO WRK-DA-NAME.
045100         MOVE TB-R-COMPANY(IX-RSLT)       TO WRK-DA-COMPANY.
045200         MOVE TB-R-VOUCH(IX-RSLT)         TO WRK-DA-VOUCH.
045300         IF TB-R-RECS-RECV(IX-RSLT)       GREATER THAN ZERO
045400             MOVE "Y  "                   TO WRK-DA-RECOMMENDED
045500         ELSE
045600             MOVE "N  "                   TO WRK-DA-RECOMMENDED
045700         END-IF.
045800         MOVE TB-R-END-RECV(IX-RSLT)      TO WRK-DA-ENDORSE.
045900         MOVE TB-R-DEEP-COUNT(IX-RSLT)    TO WRK-DA-DEEP.
046000
046100         MOVE WRK-DET-ADVOG TO REG-REPORT.
046200         WRITE REG-REPORT AFTER 1 LINE.
046300
046400 0520-IMPRIMIR-ADVOGADO-FIM.EXIT.
046500*-----------------------------------------------------------------*
046600 0600-ORDENAR-DEVEM-DESC                 SECTION.
046700*-----------------------------------------------------------------*
046800         MOVE "S" TO WRK-SORT-TROCOU.
046900         PERFORM 0601-PASSADA-BOLHA-RECIP UNTIL SEM-TROCA.
047000
047100 0600-ORDENAR-DEVEM-DESC-FIM.EXIT.
047200*-----------------------------------------------------------------*
047300 0601-PASSADA-BOLHA-RECIP                SECTION.
047400*-----------------------------------------------------------------*
047500         MOVE "N" TO WRK-SORT-TROCOU.
047600         COMPUTE WRK-SORT-LIMITE = WRK-CT-RSLT - 1.
047700         PERFORM 0602-COMPARAR-RECIP-DESC
047800             VARYING IX-RSLT FROM 1 BY 1
047900             UNTIL IX-RSLT GREATER THAN WRK-SORT-LIMITE.
048000
048100 0601-PASSADA-BOLHA-RECIP-FIM.EXIT.
048200*-----------------------------------------------------------------*
048300 0602-COMPARAR-RECIP-DESC                SECTION.
048400*-----------------------------------------------------------------*
048500         SET IX-RSLT2 TO IX-RSLT.
048600         SET IX-RSLT2 UP BY 1.
048700         IF TB-R-RECIPROCITY(IX-RSLT)   LESS THAN
048800            TB-R-RECIPROCITY(IX-RSLT2)
048900             PERFORM 0503-TROCAR-RESULT
049000             MOVE "S" TO WRK-SORT-TROCOU
049100         END-IF.
049200
049300 0602-COMPARAR-RECIP-DESC-FIM.EXIT.
049400*-----------------------------------------------------------------*
049500 0610-IMP-CABECALHO-LEDGER               SECTION.
049600*-----------------------------------------------------------------*
049700         MOVE WRK-CABEC-LEDGER-1 TO REG-REPORT.
049800         WRITE REG-REPORT AFTER ADVANCING TOP-OF-FORM.
049900         MOVE WRK-LINHA-BRANCA   TO REG-REPORT.
050000         WRITE REG-REPORT AFTER 1 LINE.
050100
050200 0610-IMP-CABECALHO-LEDGER-FIM.EXIT.
050300*-----------------------------------------------------------------*
050400 0620-IMP-SUBCAB-DEVEM                   SECTION.
050500*-----------------------------------------------------------------*
050600         MOVE WRK-SUBCAB-DEVEM   TO REG-REPORT.
050700         WRITE REG-REPORT AFTER 1 LINE.
050800
050900 0620-IMP-SUBCAB-DEVEM-FIM.EXIT.
051000*-----------------------------------------------------------------*
051100 0630-IMPRIMIR-DEVEM                     SECTION.
051200*-----------------------------------------------------------------*
051300         IF TB-R-RECIPROCITY(IX-RSLT)    GREATER THAN ZERO
051400             MOVE TB-R-FULL-NAME(IX-RSLT) TO WRK-DL-NAME
051500             MOVE TB-R-COMPANY(IX-RSLT)   TO WRK-DL-COMPANY
051600             MOVE TB-R-RECIPROCITY(IX-RSLT) TO WRK-DL-PONTOS
051700             MOVE WRK-DET-LEDGER          TO REG-REPORT
051800             WRITE REG-REPORT AFTER 1 LINE
051900         END-IF.
052000
052100 0630-IMPRIMIR-DEVEM-FIM.EXIT.
052200*-----------------------------------------------------------------*
052300 0700-ORDENAR-VOCE-DEVE-ASC               SECTION.
052400*-----------------------------------------------------------------*
052500         MOVE "S" TO WRK-SORT-TROCOU.
052600         PERFORM 0701-PASSADA-BOLHA-ASC UNTIL SEM-TROCA.
052700
052800 0700-ORDENAR-VOCE-DEVE-ASC-FIM.EXIT.
052900*-----------------------------------------------------------------*
053000 0701-PASSADA-BOLHA-ASC                   SECTION.
053100*-----------------------------------------------------------------*
053200         MOVE "N" TO WRK-SORT-TROCOU.
053300         COMPUTE WRK-SORT-LIMITE = WRK-CT-RSLT - 1.
053400         PERFORM 0702-COMPARAR-RECIP-ASC
053500             VARYING IX-RSLT FROM 1 BY 1
053600             UNTIL IX-RSLT GREATER THAN WRK-SORT-LIMITE.
053700
053800 0701-PASSADA-BOLHA-ASC-FIM.EXIT.
053900*-----------------------------------------------------------------*
054000 0702-COMPARAR-RECIP-ASC                  SECTION.
054100*-----------------------------------------------------------------*
054200         SET IX-RSLT2 TO IX-RSLT.
054300         SET IX-RSLT2 UP BY 1.
054400         IF TB-R-RECIPROCITY(IX-RSLT)    GREATER THAN
054500            TB-R-RECIPROCITY(IX-RSLT2)
054600             PERFORM 0503-TROCAR-RESULT
054700             MOVE "S" TO WRK-SORT-TROCOU
054800         END-IF.
054900
055000 0702-COMPARAR-RECIP-ASC-FIM.EXIT.
055100*-----------------------------------------------------------------*
055200 0720-IMP-SUBCAB-VOCE-DEVE                SECTION.
055300*-----------------------------------------------------------------*
055400         MOVE WRK-LINHA-BRANCA     TO REG-REPORT.
055500         WRITE REG-REPORT AFTER 1 LINE.
055600         MOVE WRK-SUBCAB-VOCE-DEVE TO REG-REPORT.
055700         WRITE REG-REPORT AFTER 1 LINE.
055800
055900 0720-IMP-SUBCAB-VOCE-DEVE-FIM.EXIT.
056000*-----------------------------------------------------------------*
056100 0730-IMPRIMIR-VOCE-DEVE                  SECTION.
056200*-----------------------------------------------------------------*
056300         IF TB-R-RECIPROCITY(IX-RSLT)     LESS THAN ZERO
056400             MOVE TB-R-FULL-NAME(IX-RSLT)  TO WRK-DL-NAME
056500             MOVE TB-R-COMPANY(IX-RSLT)    TO WRK-DL-COMPANY
056600             MOVE TB-R-RECIPROCITY(IX-RSLT) TO WRK-DL-PONTOS
056700             MOVE WRK-DET-LEDGER           TO REG-REPORT
056800             WRITE REG-REPORT AFTER 1 LINE
056900         END-IF.
057000
057100 0730-IMPRIMIR-VOCE-DEVE-FIM.EXIT.
057200*-----------------------------------------------------------------*
057300 0900-FINALIZAR                           SECTION.
057400*-----------------------------------------------------------------*
057500         CLOSE RESULTS
057600               REPORT.
057700
057800         IF FS-RSLT                      NOT EQUAL "00"
057900             MOVE WRK-ERR-CLOSE-FAIL       TO WRK-ERR-DESCRIPTION
058000             MOVE FS-RSLT                   TO WRK-ERR-STATUS
058100             MOVE "RESULTS"                 TO WRK-ERR-AREA
058200             PERFORM 9999-TRATA-ERRO
058300         END-IF.
058400         IF FS-REPT                      NOT EQUAL "00"
058500             MOVE WRK-ERR-CLOSE-FAIL       TO WRK-ERR-DESCRIPTION
058600             MOVE FS-REPT                   TO WRK-ERR-STATUS
058700             MOVE "REPORT"                  TO WRK-ERR-AREA
058800             PERFORM 9999-TRATA-ERRO
058900         END-IF.
059000
059100         DISPLAY "===== NETSUMR - CONTROL TOTALS =====".
059200         DISPLAY "RESULTS READ........: " WRK-CT-RSLT.
059300         DISPLAY "ADVOCATES............: " WRK-CT-ADVOGADOS.
059400         DISPLAY "GOING COLD...........: " WRK-CT-ESFRIANDO.
059500         DISPLAY "OWE YOU FAVORS.......: " WRK-CT-DEVEM-A-VOCE.
059600         DISPLAY "DORMANT..............: " WRK-CT-DORMENTES.
059700
059800         GOBACK.
059900
060000 0900-FINALIZAR-FIM.EXIT.
060100*-----------------------------------------------------------------*
060200 9999-TRATA-ERRO                          SECTION.
060300*-----------------------------------------------------------------*
060400         DISPLAY "===== ERROR IN PROGRAM NETSUMR =====".
060500         DISPLAY "MESSAGE......: " WRK-ERR-DESCRIPTION.
060600         DISPLAY "FILE STATUS..: " WRK-ERR-STATUS.
060700         DISPLAY "AREA/SECTION.: " WRK-ERR-AREA.
060800         GOBACK.
060900
061000 9999-TRATA-ERRO-FIM.EXIT.
061100*-----------------------------------------------------------------*
061200
061300
