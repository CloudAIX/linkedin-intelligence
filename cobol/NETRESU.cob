000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             NETRESU.
000500 AUTHOR.                                 R. ANDRADE.
000600 INSTALLATION.                           FOURSYS CONSULTING.
000700 DATE-WRITTEN.                           10/03/1989.
000800 DATE-COMPILED.                          10/03/1989.
000900 SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000*=================================================================*
001100* PROGRAM....: NETRESU
001200* PROGRAMMER.: R. ANDRADE
001300* ANALYST....: T. FERREIRA
001400* CONSULTANCY: FOURSYS
001500* DATE.......: 10 / 03 / 1989
001600*-----------------------------------------------------------------*
001700* PURPOSE....: SCANS EACH CONNECTION'S MESSAGES, IN THE ORDER THEY
001800*              APPEAR ON THE MESSAGE FILE, FOR THE FIRST AGING
001900*              CATCH-UP MESSAGE THAT NEVER GOT A FOLLOW-UP - THE
002000*             "CONVERSATION RESURRECTION" CANDIDATES - AND EXTENDS
002100*              THE NETWORK REPORT WITH SECTION 5. STEP 3 OF 4.
002200*-----------------------------------------------------------------*
002300*    FILES                   I/O                  INCLUDE/BOOK
002400*    CONNECTIONS            INPUT                  BOOKCONN
002500*    MESSAGES               INPUT                  BOOKMSG
002600*    PARMFILE               INPUT                  BOOKPARM
002700*    REPORT                 EXTEND                 (RAW 132)
002800*-----------------------------------------------------------------*
002900* MODULES....: NONE. RUNS AFTER NETSUMR, BEFORE NETWARM.
003000*-----------------------------------------------------------------*
003100*                            CHANGE LOG
003200*-----------------------------------------------------------------*
003300*    PROGRAMMER : R. ANDRADE                                      ALT1
003400*    ANALYST    : T. FERREIRA                                     .
003500*    DATE.......: 02 / 08 / 1990                                  .
003600*    REQUEST....: FS-90-142                                       .
003700*    PURPOSE....: STOP SCANNING A CONNECTION'S MESSAGES AS SOON ASALT1
003800*                ONE CATCH-UP CANDIDATE IS FOUND - THE FIRST DRAFT.
003900*                 KEPT SCANNING AND REPORTED THE LAST ONE INSTEAD.ALT1
004000*-----------------------------------------------------------------*
004100*    PROGRAMMER : M. QUEIROZ                                      ALT2
004200*    ANALYST    : T. FERREIRA                                     .
004300*    DATE.......: 11 / 05 / 1996                                  .
004400*    REQUEST....: FS-96-088                                       .
004500*   PURPOSE....: HOOK TEXT TRUNCATED TO THE FIRST 120 CHARACTERS -ALT2
004600*                 FULL MESSAGE BODIES WERE RUNNING THE REPORT LINE.
004700*                 PAST COLUMN 132 ON THE PRINTER.                 ALT2
004800*-----------------------------------------------------------------*
004900*    PROGRAMMER : M. QUEIROZ                                      ALT3
005000*    ANALYST    : T. FERREIRA                                     .
005100*    DATE.......: 23 / 09 / 1998                                  .
005200*    REQUEST....: FS-98-241 (YEAR 2000 REVIEW)                    .
005300*    PURPOSE....: VERIFIED THE JULIAN-DAY ROUTINE (COPIED FROM    ALT3
005400*                 NETSCORE) CARRIES THE CENTURY DIGITS THROUGH THE.
005500*                 2000 LEAP YEAR CORRECTLY. NO CODE CHANGE.       ALT3
005600*-----------------------------------------------------------------*
005610*    PROGRAMMER : L. AZEVEDO                                      ALT4
005620*    ANALYST    : T. FERREIRA                                     .
005630*    DATE.......: 19 / 11 / 2003                                  .
005640*    REQUEST....: FS-03-102                                       .
005650*   PURPOSE....: HOOK-TEXT TRUNCATION LENGTH CONFIRMED STILL AT   ALT4
005660*                120 CHARACTERS AFTER THE PRINTER REPLACEMENT -   .
005670*                NEW PRINTER IS ALSO 132 COLUMNS. NO CODE CHANGE. ALT4
005680*-----------------------------------------------------------------*
005700
005800
005900*=================================================================*
006000 ENVIRONMENT                             DIVISION.
006100*=================================================================*
006200*-----------------------------------------------------------------*
006300 CONFIGURATION                           SECTION.
006400*-----------------------------------------------------------------*
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
007000*-----------------------------------------------------------------*
007100 INPUT-OUTPUT                            SECTION.
007200*-----------------------------------------------------------------*
007300 FILE-CONTROL.
007400     SELECT CONNECTIONS ASSIGN TO "CONNFILE"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-CONN.
007700     SELECT MESSAGES ASSIGN TO "MSGFILE"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-MSG.
008000     SELECT PARMFILE ASSIGN TO "PARMFILE"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-PARM.
008300     SELECT REPORT ASSIGN TO "REPTFILE"
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-REPT.
008600*=================================================================*
008700 DATA                                    DIVISION.
008800*=================================================================*
008900*-----------------------------------------------------------------*
009000 FILE                                    SECTION.
009100*-----------------------------------------------------------------*
009200 FD  CONNECTIONS.
009300 COPY "#BOOKCONN".
009400*-----------------------------------------------------------------*
009500 FD  MESSAGES.
009600 COPY "#BOOKMSG".
009700*-----------------------------------------------------------------*
009800 FD  PARMFILE.
009900 COPY "#BOOKPARM".
010000*-----------------------------------------------------------------*
010100 FD  REPORT.
010200 01  REG-REPORT                  PIC X(132).
010300
010400
010500 WORKING-STORAGE                         SECTION.
010600*-----------------------------------------------------------------*
010700 01  FILLER                      PIC X(050)          VALUE
010800         "***** START OF WORKING STORAGE - NETRESU *****".
010900*-----------------------------------------------------------------*
011000 77  FS-CONN                     PIC X(002)          VALUE SPACES.
011100 77  FS-MSG                      PIC X(002)          VALUE SPACES.
011200 77  FS-PARM                     PIC X(002)          VALUE SPACES.
011300 77  FS-REPT                     PIC X(002)          VALUE SPACES.
011600*-----------------------------------------------------------------*
011700 COPY "#BOOKERRO".
011800*-----------------------------------------------------------------*
011900 01  FILLER                      PIC X(050)          VALUE
012000         "----- RUN PARAMETERS -----".
012100*-----------------------------------------------------------------*
012200 77  WRK-AS-OF-DATE               PIC 9(08)          VALUE ZEROS.
012300*-----------------------------------------------------------------*
012400 01  FILLER                      PIC X(050)          VALUE
012500         "----- TABLE COUNTERS (COMP) -----".
012600*-----------------------------------------------------------------*
012700 77  WRK-CT-CONN                 PIC 9(04) COMP      VALUE ZERO.
012800 77  WRK-CT-MSG                  PIC 9(04) COMP      VALUE ZERO.
012900 77  WRK-CT-CANDIDATOS           PIC 9(04) COMP      VALUE ZERO.
013000*-----------------------------------------------------------------*
013100 01  FILLER                      PIC X(050)          VALUE
013200         "----- CONNECTION TABLE (NAME/COMPANY ONLY) -----".
013300*-----------------------------------------------------------------*
013400 01  TB-CONEXOES.
013500     05  TB-CONN-ENTRY OCCURS 300 TIMES INDEXED BY IX-CONN.
013600         10  TB-CONN-FULL-NAME     PIC X(31).
013700         10  TB-CONN-COMPANY       PIC X(20).
013800         10  FILLER                PIC X(02).
013900*-----------------------------------------------------------------*
014000 01  FILLER                      PIC X(050)          VALUE
014100         "----- MESSAGE TABLE -----".
014200*-----------------------------------------------------------------*
014300 01  TB-MENSAGENS.
014400     05  TB-MSG-ENTRY OCCURS 1000 TIMES INDEXED BY IX-MSG.
014500         10  TB-MSG-SENDER         PIC X(31).
014600         10  TB-MSG-RECIPIENT      PIC X(31).
014700         10  TB-MSG-DATE           PIC 9(08).
014800         10  TB-MSG-CONTENT-LEN    PIC 9(04) COMP.
014900         10  TB-MSG-CONTENT        PIC X(200).
015000         10  FILLER                PIC X(02).
015100*-----------------------------------------------------------------*
015200 01  FILLER                      PIC X(050)          VALUE
015300         "----- CANDIDATE TABLE -----".
015400*-----------------------------------------------------------------*
015500 01  TB-CANDIDATOS.
015600     05  TB-CAND-ENTRY OCCURS 300 TIMES
015700                       INDEXED BY IX-CAND IX-CAND2.
015800         10  TB-CAND-NAME           PIC X(31).
015900         10  TB-CAND-COMPANY        PIC X(20).
016000         10  TB-CAND-DAYS-AGO       PIC 9(05) COMP.
016100         10  TB-CAND-HOOK           PIC X(120).
016200         10  FILLER                 PIC X(02).
016300*-----------------------------------------------------------------*
016400*    SORT-SWAP AREA - SAME LAYOUT AS ONE TB-CAND-ENTRY
016500*-----------------------------------------------------------------*
016600 01  WRK-SWAP-CAND.
016700     05  WRK-SC-NAME              PIC X(31).
016800     05  WRK-SC-COMPANY           PIC X(20).
016900     05  WRK-SC-DAYS-AGO          PIC 9(05) COMP.
017000     05  WRK-SC-HOOK              PIC X(120).
017100     05  FILLER                   PIC X(02).
017200*-----------------------------------------------------------------*
017300 77  WRK-SORT-TROCOU              PIC X(001)         VALUE "N".
017400     88  HOUVE-TROCA                                 VALUE "S".
017500     88  SEM-TROCA                                   VALUE "N".
017600 77  WRK-SORT-LIMITE              PIC 9(04) COMP     VALUE ZERO.
017700*-----------------------------------------------------------------*
017800 01  FILLER                      PIC X(050)          VALUE
017900         "----- CATCH-UP PHRASE TABLE -----".
018000*-----------------------------------------------------------------*
018100 01  WRK-FRASE-RETOMA-LITS.
018200     05  FILLER                  PIC X(20)  VALUE "CATCH UP".
018300     05  FILLER                  PIC X(20)  VALUE "GRAB COFFEE".
018400     05  FILLER                  PIC X(20)  VALUE "GET TOGETHER".
018500     05  FILLER                  PIC X(20)  VALUE "HAPPY TO HELP".
018600     05  FILLER                  PIC X(20)  VALUE "LET ME KNOW".
018700     05  FILLER                  PIC X(20)  VALUE "WOULD LOVE TO".
018800 01  TB-FRASE-RETOMA REDEFINES WRK-FRASE-RETOMA-LITS.
018900     05  TB-FRASE-RETOMA-TXT     PIC X(20)
019000                               OCCURS 6 TIMES INDEXED BY IX-FRASE.
019100*-----------------------------------------------------------------*
019200 01  WRK-FRASE-RETOMA-LEN-LITS.
019300     05  FILLER                  PIC 9(02)  VALUE 08.
019400     05  FILLER                  PIC 9(02)  VALUE 11.
019500     05  FILLER                  PIC 9(02)  VALUE 12.
019600     05  FILLER                  PIC 9(02)  VALUE 13.
019700     05  FILLER                  PIC 9(02)  VALUE 11.
019800     05  FILLER                  PIC 9(02)  VALUE 13.
019900 01  TB-FRASE-RETOMA-LEN REDEFINES WRK-FRASE-RETOMA-LEN-LITS.
020000     05  TB-FRASE-RETOMA-LEN-EL  PIC 9(02) OCCURS 6 TIMES.
020100*-----------------------------------------------------------------*
020200 01  FILLER                      PIC X(050)          VALUE
020300         "----- JULIAN-DATE WORK AREA (SHARED 9500 ROUTINE) -----".
020400*-----------------------------------------------------------------*
020500 01  WRK-DATE-8                   PIC 9(08)          VALUE ZEROS.
020600 01  WRK-DATE-BREAKDOWN REDEFINES WRK-DATE-8.
020700     05  WRK-DATE-YYYY            PIC 9(04).
020800     05  WRK-DATE-MM              PIC 9(02).
020900     05  WRK-DATE-DD              PIC 9(02).
021000 77  WRK-JUL-Y                    PIC S9(07) COMP    VALUE ZERO.
021100 77  WRK-JUL-M                    PIC S9(07) COMP    VALUE ZERO.
021200 77  WRK-JUL-A                    PIC S9(07) COMP    VALUE ZERO.
021300 77  WRK-JUL-B                    PIC S9(07) COMP    VALUE ZERO.
021400 77  WRK-JUL-T1                   PIC S9(07) COMP    VALUE ZERO.
021500 77  WRK-JUL-T2                   PIC S9(07) COMP    VALUE ZERO.
021600 77  WRK-DIA-JULIANO              PIC S9(07) COMP    VALUE ZERO.
021700 77  WRK-JULIANO-AS-OF            PIC S9(07) COMP    VALUE ZERO.
021800*-----------------------------------------------------------------*
021900 01  FILLER                      PIC X(050)          VALUE
022000         "----- SCAN WORK AREA -----".
022100*-----------------------------------------------------------------*
022200 77  WRK-NOME-ATUAL               PIC X(31)          VALUE SPACES.
022300 77  WRK-COMPANY-ATUAL            PIC X(20)          VALUE SPACES.
022400 77  WRK-EMPARELHA                PIC X(001)         VALUE "N".
022500     88  MSG-DESTA-CONEXAO                            VALUE "S".
022600 77  WRK-SW-ACHOU                 PIC X(001)         VALUE "N".
022700     88  CANDIDATO-ACHADO                             VALUE "S".
022800 77  WRK-CONTUP                   PIC X(200)         VALUE SPACES.
022900 77  WRK-POS                      PIC 9(03) COMP     VALUE ZERO.
023000 77  WRK-POS-MAX                  PIC 9(03) COMP     VALUE ZERO.
023100 77  WRK-SW-FRASE                 PIC X(001)         VALUE "N".
023200     88  FRASE-ENCONTRADA                            VALUE "S".
023300     88  FRASE-NAO-ENCONTRADA                        VALUE "N".
023400 77  WRK-DIAS-DA-MSG              PIC 9(05) COMP     VALUE ZERO.
023500*-----------------------------------------------------------------*
023600 01  FILLER                      PIC X(050)          VALUE
023700         "----- REPORT LINES -----".
023800*-----------------------------------------------------------------*
023900 77  WRK-LINHA-BRANCA             PIC X(132)         VALUE SPACES.
024000 77  WRK-CABEC-RESU-1             PIC X(132)         VALUE
024100     "NETWORK RELATIONSHIP INTELLIGENCE - RESURRECTION CANDIDATES".
024200 01  WRK-CABEC-RESU-2.
024300     05  FILLER                  PIC X(31)  VALUE "NAME".
024400     05  FILLER                  PIC X(02)  VALUE SPACES.
024500     05  FILLER                  PIC X(20)  VALUE "COMPANY".
024600     05  FILLER                  PIC X(02)  VALUE SPACES.
024700     05  FILLER                  PIC X(05)  VALUE "DAYS".
024800     05  FILLER                  PIC X(03)  VALUE SPACES.
024900     05  FILLER                  PIC X(04)  VALUE "HOOK".
025000     05  FILLER                  PIC X(045) VALUE SPACES.
025100 01  WRK-DET-RESU.
025200     05  WRK-DR-NAME              PIC X(31).
025300     05  FILLER                   PIC X(02)  VALUE SPACES.
025400     05  WRK-DR-COMPANY           PIC X(20).
025500     05  FILLER                   PIC X(02)  VALUE SPACES.
025600     05  WRK-DR-DAYS              PIC ZZZZ9.
025700     05  FILLER                   PIC X(03)  VALUE SPACES.
025800     05  WRK-DR-HOOK              PIC X(120).
025900     05  FILLER                   PIC X(029) VALUE SPACES.
026000*-----------------------------------------------------------------*
026100 01  FILLER                      PIC X(050)           VALUE
026200         "***** END OF WORKING STORAGE - NETRESU *****".
026300*-----------------------------------------------------------------*
026400
026500*=================================================================*
026600 PROCEDURE                               DIVISION.
026700*=================================================================*
026800 0000-PRINCIPAL.
026900
027000         PERFORM 0100-INICIAR.
027100         PERFORM 0110-CARREGAR-CONEXOES.
027200         PERFORM 0120-CARREGAR-MENSAGENS.
027300         PERFORM 0200-PROCURAR-CANDIDATO
027400             VARYING IX-CONN FROM 1 BY 1
027500             UNTIL IX-CONN GREATER THAN WRK-CT-CONN.
027600         PERFORM 0500-ORDENAR-CANDIDATOS.
027700         PERFORM 0510-IMP-CABECALHO-RESU.
027800         PERFORM 0520-IMPRIMIR-CANDIDATO
027900             VARYING IX-CAND FROM 1 BY 1
028000             UNTIL IX-CAND GREATER THAN WRK-CT-CANDIDATOS.
028100         PERFORM 0900-FINALIZAR.
028200
028300 0000-PRINCIPAL-FIM.EXIT.
028400*-----------------------------------------------------------------*
028500 0100-INICIAR                            SECTION.
028600*-----------------------------------------------------------------*
028700         OPEN INPUT  CONNECTIONS
028800                     MESSAGES
028900                     PARMFILE.
029000         OPEN EXTEND REPORT.
029100
029200         IF FS-CONN                     NOT EQUAL "00"
029300             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
029400             MOVE FS-CONN                 TO WRK-ERR-STATUS
029500             MOVE "CONNECTIONS"           TO WRK-ERR-AREA
029600             PERFORM 9999-TRATA-ERRO
029700         END-IF.
029800         IF FS-MSG                      NOT EQUAL "00"
029900             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
030000             MOVE FS-MSG                  TO WRK-ERR-STATUS
030100             MOVE "MESSAGES"              TO WRK-ERR-AREA
030200             PERFORM 9999-TRATA-ERRO
030300         END-IF.
030400         IF FS-PARM                     NOT EQUAL "00"
030500             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
030600             MOVE FS-PARM                 TO WRK-ERR-STATUS
030700             MOVE "PARMFILE"              TO WRK-ERR-AREA
030800             PERFORM 9999-TRATA-ERRO
030900         END-IF.
031000         IF FS-REPT                     NOT EQUAL "00"
031100             MOVE WRK-ERR-OPEN-FAIL      TO WRK-ERR-DESCRIPTION
031200             MOVE FS-REPT                 TO WRK-ERR-STATUS
031300             MOVE "REPORT"                TO WRK-ERR-AREA
031400             PERFORM 9999-TRATA-ERRO
031500         END-IF.
031600
031700         READ PARMFILE.
031800         MOVE PARM-AS-OF-DATE            TO WRK-AS-OF-DATE.
031900
032000 0100-INICIAR-FIM.EXIT.
032100*-----------------------------------------------------------------*
032200 0110-CARREGAR-CONEXOES                  SECTION.
032300*-----------------------------------------------------------------*
032400         PERFORM 0111-LER-CONEXAO.
032500         PERFORM 0112-GUARDAR-CONEXAO UNTIL FS-CONN NOT EQUAL "00".
032600
032700 0110-CARREGAR-CONEXOES-FIM.EXIT.
032800*-----------------------------------------------------------------*
032900 0111-LER-CONEXAO                        SECTION.
033000*-----------------------------------------------------------------*
033100         READ CONNECTIONS.
033200
033300 0111-LER-CONEXAO-FIM.EXIT.
033400*-----------------------------------------------------------------*
033500 0112-GUARDAR-CONEXAO                    SECTION.
033600*-----------------------------------------------------------------*
033700         ADD 1 TO WRK-CT-CONN.
033800         SET IX-CONN TO WRK-CT-CONN.
033900
034000         STRING CONN-FIRST-NAME  DELIMITED BY SPACE
034100                " "              DELIMITED BY SIZE
034200                CONN-LAST-NAME   DELIMITED BY SPACE
034300             INTO TB-CONN-FULL-NAME(IX-CONN).
034400         INSPECT TB-CONN-FULL-NAME(IX-CONN) CONVERTING
034500             "abcdefghijklmnopqrstuvwxyz"
034600             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034700         MOVE CONN-COMPANY           TO TB-CONN-COMPANY(IX-CONN).
034800
034900         PERFORM 0111-LER-CONEXAO.
035000
035100 0112-GUARDAR-CONEXAO-FIM.EXIT.
035200*-----------------------------------------------------------------*
035300 0120-CARREGAR-MENSAGENS                 SECTION.
035400*-----------------------------------------------------------------*
035500         PERFORM 0121-LER-MENSAGEM.
035600         PERFORM 0122-GUARDAR-MENSAGEM UNTIL FS-MSG NOT EQUAL "00".
035700
035800 0120-CARREGAR-MENSAGENS-FIM.EXIT.
035900*-----------------------------------------------------------------*
036000 0121-LER-MENSAGEM                       SECTION.
036100*-----------------------------------------------------------------*
036200         READ MESSAGES.
036300
036400 0121-LER-MENSAGEM-FIM.EXIT.
036500*-----------------------------------------------------------------*
036600 0122-GUARDAR-MENSAGEM                   SECTION.
036700*-----------------------------------------------------------------*
036800         ADD 1 TO WRK-CT-MSG.
036900         SET IX-MSG TO WRK-CT-MSG.
037000
037100         MOVE MSG-SENDER              TO TB-MSG-SENDER(IX-MSG).
037200         INSPECT TB-MSG-SENDER(IX-MSG) CONVERTING
037300             "abcdefghijklmnopqrstuvwxyz"
037400             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037500         MOVE MSG-RECIPIENT           TO TB-MSG-RECIPIENT(IX-MSG).
037600         INSPECT TB-MSG-RECIPIENT(IX-MSG) CONVERTING
037700             "abcdefghijklmnopqrstuvwxyz"
037800             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037900         MOVE MSG-DATE                TO TB-MSG-DATE(IX-MSG).
038000         MOVE MSG-CONTENT-LEN       TO TB-MSG-CONTENT-LEN(IX-MSG).
038100         MOVE MSG-CONTENT             TO TB-MSG-CONTENT(IX-MSG).
038200
038300         PERFORM 0121-LER-MENSAGEM.
038400
038500 0122-GUARDAR-MENSAGEM-FIM.EXIT.
038600*-----------------------------------------------------------------*
038700 0200-PROCURAR-CANDIDATO                 SECTION.
038800*-----------------------------------------------------------------*
038900         MOVE TB-CONN-FULL-NAME(IX-CONN) TO WRK-NOME-ATUAL.
039000         MOVE TB-CONN-COMPANY(IX-CONN)   TO WRK-COMPANY-ATUAL.
039100         MOVE "N" TO WRK-SW-ACHOU.
039200
039300         PERFORM 0210-TESTAR-MENSAGEM
039400             VARYING IX-MSG FROM 1 BY 1
039500             UNTIL IX-MSG GREATER THAN WRK-CT-MSG
039600                OR CANDIDATO-ACHADO.
039700
039800 0200-PROCURAR-CANDIDATO-FIM.EXIT.
039900*-----------------------------------------------------------------*
040000 0210-TESTAR-MENSAGEM                    SECTION.
040100*-----------------------------------------------------------------*
040200         MOVE "N" TO WRK-EMPARELHA.
040300         IF TB-MSG-SENDER(IX-MSG)        EQUAL WRK-NOME-ATUAL
040400             MOVE "S" TO WRK-EMPARELHA
040500         END-IF.
040600         IF TB-MSG-RECIPIENT(IX-MSG)     EQUAL WRK-NOME-ATUAL
040700             MOVE "S" TO WRK-EMPARELHA
040800         END-IF.
040900
041000         IF MSG-DESTA-CONEXAO
041100             MOVE WRK-AS-OF-DATE          TO WRK-DATE-8
041200             PERFORM 9500-CALC-DIAS
041300             MOVE WRK-DIA-JULIANO         TO WRK-JULIANO-AS-OF
041400             MOVE TB-MSG-DATE(IX-MSG)     TO WRK-DATE-8
041500             PERFORM 9500-CALC-DIAS
041600             COMPUTE WRK-DIAS-DA-MSG =
041700                     WRK-JULIANO-AS-OF - WRK-DIA-JULIANO
041800             IF WRK-DIAS-DA-MSG          GREATER THAN 90
041900                 MOVE TB-MSG-CONTENT(IX-MSG) TO WRK-CONTUP
042000                 INSPECT WRK-CONTUP CONVERTING
042100                     "abcdefghijklmnopqrstuvwxyz"
042200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042300                 MOVE "N" TO WRK-SW-FRASE
042400                 PERFORM 0220-VERIFICAR-FRASE-RETOMA
042500                     VARYING IX-FRASE FROM 1 BY 1
042600                     UNTIL IX-FRASE GREATER THAN 6
042700                        OR FRASE-ENCONTRADA
042800                 IF FRASE-ENCONTRADA
042900                     MOVE "S" TO WRK-SW-ACHOU
043000                     ADD 1 TO WRK-CT-CANDIDATOS
043100                     SET IX-CAND TO WRK-CT-CANDIDATOS
043200                     MOVE WRK-NOME-ATUAL  TO TB-CAND-NAME(IX-CAND)
043300                     MOVE WRK-COMPANY-ATUAL
043400                                      TO TB-CAND-COMPANY(IX-CAND)
043500                     MOVE WRK-DIAS-DA-MSG
043600                                      TO TB-CAND-DAYS-AGO(IX-CAND)
043700                     MOVE TB-MSG-CONTENT(IX-MSG) (1:120)
043800                                      TO TB-CAND-HOOK(IX-CAND)
043900                 END-IF
044000             END-IF
044100         END-IF.
044200
044300 0210-TESTAR-MENSAGEM-FIM.EXIT.
044400*-----------------------------------------------------------------*
044500 0220-VERIFICAR-FRASE-RETOMA              SECTION.
044600*-----------------------------------------------------------------*
044700         COMPUTE WRK-POS-MAX =
044800                 201 - TB-FRASE-RETOMA-LEN-EL(IX-FRASE).
044900         PERFORM 0221-TESTAR-POSICAO-RETOMA
045000             VARYING WRK-POS FROM 1 BY 1
045100             UNTIL WRK-POS GREATER THAN WRK-POS-MAX
045200                OR FRASE-ENCONTRADA.
045300
045400 0220-VERIFICAR-FRASE-RETOMA-FIM.EXIT.
045500*-----------------------------------------------------------------*
045600 0221-TESTAR-POSICAO-RETOMA               SECTION.
045700*-----------------------------------------------------------------*
045800         IF WRK-CONTUP
045900             (WRK-POS : TB-FRASE-RETOMA-LEN-EL(IX-FRASE))
046000              EQUAL
046100            TB-FRASE-RETOMA-TXT(IX-FRASE)
046200                            (1 : TB-FRASE-RETOMA-LEN-EL(IX-FRASE))
046300             MOVE "S" TO WRK-SW-FRASE
046400         END-IF.
046500
046600 0221-TESTAR-POSICAO-RETOMA-FIM.EXIT.
046700*-----------------------------------------------------------------*
046800 0500-ORDENAR-CANDIDATOS                 SECTION.
046900*-----------------------------------------------------------------*
047000         MOVE "S" TO WRK-SORT-TROCOU.
047100         PERFORM 0501-PASSADA-BOLHA UNTIL SEM-TROCA.
047200
047300 0500-ORDENAR-CANDIDATOS-FIM.EXIT.
047400*-----------------------------------------------------------------*
047500 0501-PASSADA-BOLHA                      SECTION.
047600*-----------------------------------------------------------------*
047700         MOVE "N" TO WRK-SORT-TROCOU.
047800         COMPUTE WRK-SORT-LIMITE = WRK-CT-CANDIDATOS - 1.
047900         PERFORM 0502-COMPARAR-PAR
048000             VARYING IX-CAND FROM 1 BY 1
048100             UNTIL IX-CAND GREATER THAN WRK-SORT-LIMITE.
048200
048300 0501-PASSADA-BOLHA-FIM.EXIT.
048400*-----------------------------------------------------------------*
048500 0502-COMPARAR-PAR                       SECTION.
048600*-----------------------------------------------------------------*
048700         SET IX-CAND2 TO IX-CAND.
048800         SET IX-CAND2 UP BY 1.
048900         IF TB-CAND-DAYS-AGO(IX-CAND)   GREATER THAN
049000            TB-CAND-DAYS-AGO(IX-CAND2)
049100             PERFORM 0503-TROCAR-ENTRADAS
049200             MOVE "S" TO WRK-SORT-TROCOU
049300         END-IF.
049400
049500 0502-COMPARAR-PAR-FIM.EXIT.
049600*-----------------------------------------------------------------*
049700 0503-TROCAR-ENTRADAS                    SECTION.
049800*-----------------------------------------------------------------*
049900         MOVE TB-CAND-ENTRY(IX-CAND)     TO WRK-SWAP-CAND.
050000         MOVE TB-CAND-ENTRY(IX-CAND2)   TO TB-CAND-ENTRY(IX-CAND).
050100         MOVE WRK-SWAP-CAND            TO TB-CAND-ENTRY(IX-CAND2).
050200
050300 0503-TROCAR-ENTRADAS-FIM.EXIT.
050400*-----------------------------------------------------------------*
050500 0510-IMP-CABECALHO-RESU                 SECTION.
050600*-----------------------------------------------------------------*
050700         MOVE WRK-CABEC-RESU-1 TO REG-REPORT.
050800         WRITE REG-REPORT AFTER ADVANCING TOP-OF-FORM.
050900         MOVE WRK-LINHA-BRANCA TO REG-REPORT.
051000         WRITE REG-REPORT AFTER 1 LINE.
051100         MOVE WRK-CABEC-RESU-2 TO REG-REPORT.
051200         WRITE REG-REPORT AFTER 1 LINE.
051300
051400 0510-IMP-CABECALHO-RESU-FIM.EXIT.
051500*-----------------------------------------------------------------*
051600 0520-IMPRIMIR-CANDIDATO                 SECTION.
051700*-----------------------------------------------------------------*
051800         MOVE TB-CAND-NAME(IX-CAND)      TO WRK-DR-NAME.
051900         MOVE TB-CAND-COMPANY(IX-CAND)   TO WRK-DR-COMPANY.
052000         MOVE TB-CAND-DAYS-AGO(IX-CAND)  TO WRK-DR-DAYS.
052100         MOVE TB-CAND-HOOK(IX-CAND)      TO WRK-DR-HOOK.
052200
052300         MOVE WRK-DET-RESU TO REG-REPORT.
052400         WRITE REG-REPORT AFTER 1 LINE.
052500
052600 0520-IMPRIMIR-CANDIDATO-FIM.EXIT.
052700*-----------------------------------------------------------------*
052800 0900-FINALIZAR                          SECTION.
052900*-----------------------------------------------------------------*
053000         CLOSE CONNECTIONS
053100               MESSAGES
053200               PARMFILE
053300               REPORT.
053400
053500         DISPLAY "===== NETRESU - CONTROL TOTALS =====".
053600         DISPLAY "CONNECTIONS READ....: " WRK-CT-CONN.
053700         DISPLAY "MESSAGES READ........: " WRK-CT-MSG.
053800         DISPLAY "CANDIDATES FOUND.....: " WRK-CT-CANDIDATOS.
053900
054000         GOBACK.
054100
054200 0900-FINALIZAR-FIM.EXIT.
054300*-----------------------------------------------------------------*
054400 9500-CALC-DIAS                          SECTION.
054500*-----------------------------------------------------------------*
054600*    CONVERTS THE 8-DIGIT DATE IN WRK-DATE-8 TO AN ABSOLUTE JULIAN
054700*    DAY NUMBER IN WRK-DIA-JULIANO.  SAME ROUTINE AS NETSCORE'S
054800*    9500-CALC-DIAS - KEPT LOCAL SO THIS PROGRAM STANDS ALONE.
054900*-----------------------------------------------------------------*
055000         MOVE WRK-DATE-YYYY TO WRK-JUL-Y.
055100         MOVE WRK-DATE-MM   TO WRK-JUL-M.
055200         IF WRK-JUL-M                    LESS THAN 3
055300             SUBTRACT 1 FROM WRK-JUL-Y
055400             ADD      12 TO   WRK-JUL-M
055500         END-IF.
055600         COMPUTE WRK-JUL-A = WRK-JUL-Y / 100.
055700         COMPUTE WRK-JUL-B = 2 - WRK-JUL-A + (WRK-JUL-A / 4).
055800         COMPUTE WRK-JUL-T1 = 365.25 * (WRK-JUL-Y + 4716).
055900         COMPUTE WRK-JUL-T2 = 30.6001 * (WRK-JUL-M + 1).
056000         COMPUTE WRK-DIA-JULIANO =
056100                 WRK-JUL-T1 + WRK-JUL-T2 + WRK-DATE-DD +
056200                 WRK-JUL-B - 1524.
056300
056400 9500-CALC-DIAS-FIM.EXIT.
056500*-----------------------------------------------------------------*
056600 9999-TRATA-ERRO                          SECTION.
056700*-----------------------------------------------------------------*
056800         DISPLAY "===== ERROR IN PROGRAM NETRESU =====".
056900         DISPLAY "MESSAGE......: " WRK-ERR-DESCRIPTION.
057000         DISPLAY "FILE STATUS..: " WRK-ERR-STATUS.
057100         DISPLAY "AREA/SECTION.: " WRK-ERR-AREA.
057200         GOBACK.
057300
057400 9999-TRATA-ERRO-FIM.EXIT.
057500*-----------------------------------------------------------------*
057600
057700
