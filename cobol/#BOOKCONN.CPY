000100*-----------------------------------------------------------------*
000200*    BOOK.......: #BOOKCONN                                       *
000300*    CONTAINS...: CONNECTION MASTER RECORD (CONNECTIONS FILE)     *
000400*    RECFM/LRECL: FB / 121                                        *
000500*    AUTHOR.....: R. ANDRADE                                      *
000600*    DATE.......: 03 / 03 / 1989                                  *
000700*-----------------------------------------------------------------*
000800*    ONE RECORD PER PROFESSIONAL CONNECTION ON THE USER'S NETWORK. *
000900*    THE FILE CARRIES NO KEY OF ITS OWN - NETSCORE BUILDS THE      *
001000*    "FULL NAME" USED FOR MATCHING BY CONCATENATING CONN-FIRST-    *
001100*    NAME, ONE SPACE, AND CONN-LAST-NAME, THEN FOLDING TO UPPER    *
001200*    CASE.  THAT DERIVED KEY IS WHAT THE MESSAGE AND ENGAGEMENT    *
001300*    FILES ARE MATCHED AGAINST - THERE IS NO CONNECTION-ID FIELD   *
001400*    ON THIS RECORD AND NONE IS PLANNED.                           *
001500*-----------------------------------------------------------------*
001600*                       COPYBOOK CHANGE LOG                       *
001700*-----------------------------------------------------------------*
001800*    03/03/1989  R.ANDRADE   FS-89-004  ORIGINAL LAYOUT.       ALT0
001900*    14/06/1990  R.ANDRADE   FS-90-071  ADDED CONN-POSITION -  ALT1
002000*                            SALES WANTED JOB TITLE ON THE     .
002100*                            NETWORK HEALTH LISTING WITHOUT A  .
002200*                            LOOKUP AGAINST ANOTHER SYSTEM.    .
002300*    18/09/1998  M.QUEIROZ   FS-98-241  YEAR 2000 REVIEW OF    ALT2
002400*                            CONN-CONNECTED-ON - FIELD IS      .
002500*                            ALREADY A FULL 4-DIGIT-YEAR       .
002600*                            YYYYMMDD PICTURE. NO CHANGE MADE. .
002700*-----------------------------------------------------------------*
002710*    14/03/2001  L.AZEVEDO   FS-01-058  REVIEWED CONN-COMPANY  ALT3
002720*                            WIDTH (20 BYTES) AGAINST THE NEW  .
002730*                            CRM EXPORT - LONGEST NAME STILL   .
002740*                            FITS. NO LAYOUT CHANGE.           .
002750*-----------------------------------------------------------------*
002800*    COLUMN POSITIONS (1-121), FOR THE BENEFIT OF WHOEVER NEXT     *
002900*    HAS TO READ A HEX DUMP OF THIS FILE ON THE CONSOLE:           *
003000*        01-15   CONN-FIRST-NAME                                  *
003100*        16-30   CONN-LAST-NAME                                   *
003200*        31-60   CONN-EMAIL                                       *
003300*        61-80   CONN-COMPANY                                     *
003400*        81-105  CONN-POSITION                                    *
003500*        106-113 CONN-CONNECTED-ON                                *
003600*        114-121 FILLER (RESERVED, ALWAYS SPACES ON THIS RUN)      *
003700*-----------------------------------------------------------------*
003800 01  REG-CONN.
003900*    GIVEN NAME, AS THE CONNECTION ENTERED IT ON THE NETWORKING    *
004000*    SITE.  MIXED CASE ON INPUT - NETSCORE UPPERCASES ITS OWN      *
004100*    WORKING COPY BEFORE ANY COMPARE, THE MASTER FILE ITSELF IS    *
004200*    LEFT AS RECEIVED.
004300     05  CONN-FIRST-NAME         PIC X(15).
004400*    SURNAME.  SAME MIXED-CASE-ON-DISK RULE AS ABOVE.
004500     05  CONN-LAST-NAME          PIC X(15).
004600*    CONTACT EMAIL ADDRESS.  CARRIED FOR HUMAN REFERENCE ONLY -    *
004700*    NO PROGRAM IN THIS SUITE PARSES OR VALIDATES IT.
004800     05  CONN-EMAIL              PIC X(30).
004900*    CURRENT EMPLOYER, AS OF THE LAST TIME THE CONNECTION FILE     *
005000*    WAS REFRESHED FROM THE NETWORKING SITE EXPORT.  THIS IS THE   *
005100*    FIELD NETWARM SEARCHES WHEN A TARGET-COMPANY PARAMETER IS     *
005200*    SUPPLIED - A CASE-INSENSITIVE SUBSTRING MATCH, NOT AN EXACT   *
005300*    COMPARE, SO "ACME CORP" ALSO CATCHES "ACME CORP OF TEXAS".
005400     05  CONN-COMPANY            PIC X(20).
005500*    JOB TITLE AT THE ABOVE EMPLOYER.  FREE TEXT, NOT CODED.
005600     05  CONN-POSITION           PIC X(25).
005700*    DATE THE CONNECTION WAS FIRST ESTABLISHED ON THE NETWORKING   *
005800*    SITE - NOT THE DATE OF THE LAST MESSAGE, WHICH LIVES ONLY ON  *
005900*    THE MESSAGE FILE.  FORMAT YYYYMMDD, FULL 4-DIGIT YEAR.
006000     05  CONN-CONNECTED-ON       PIC 9(08).
006100*    RESERVED FOR WHATEVER THE NETWORKING SITE ADDS TO ITS EXPORT  *
006200*    NEXT.  KEEP THIS RECORD AT 121 BYTES EVEN IF THAT DAY NEVER   *
006300*    COMES - THE SORT UTILITY ON THE OVERNIGHT JOB IS KEYED TO     *
006400*    THIS FIXED WIDTH.
006500     05  FILLER                  PIC X(08).
