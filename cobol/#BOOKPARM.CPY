000100*-----------------------------------------------------------------*
000200*    BOOK.......: #BOOKPARM                                       *
000300*    CONTAINS...: RUN-PARAMETER RECORD (PARMFILE)                 *
000400*    RECFM/LRECL: FB / 30                                         *
000500*    AUTHOR.....: R. ANDRADE                                      *
000600*    DATE.......: 03 / 03 / 1989                                  *
000700*-----------------------------------------------------------------*
000800*    ONE RECORD, READ ONCE BY NETSCORE AT THE TOP OF THE OVERNIGHT *
000900*    RUN.  NETSCORE IS THE ONLY ONE OF THE FOUR STEPS THAT OPENS   *
001000*    THIS FILE - NETSUMR, NETRESU AND NETWARM GET BOTH VALUES      *
001100*    SECOND-HAND, CARRIED FORWARD ON EVERY RESULTS RECORD, SO A    *
001200*    MISSING OR SHORT PARMFILE ONLY EVER STOPS THE RUN AT THE      *
001300*    FIRST STEP, WHICH IS WHERE OPERATIONS SHOULD BE LOOKING FOR   *
001400*    THE ABEND ANYWAY.                                             *
001500*-----------------------------------------------------------------*
001600*                       COPYBOOK CHANGE LOG                       *
001700*-----------------------------------------------------------------*
001800*    03/03/1989  R.ANDRADE   FS-89-004  ORIGINAL LAYOUT, ONE     ALT0
001900*                            FIELD (THE AS-OF DATE OVERRIDE).    .
002000*    14/06/1990  R.ANDRADE   FS-90-071  ADDED PARM-TARGET-       ALT1
002100*                            COMPANY WHEN THE WARM-PATH STEP     .
002200*                            (NETWARM) WAS FIRST WRITTEN - SEE   .
002300*                            ITS OWN CHANGE LOG FOR THAT DATE.   .
002400*    18/09/1998  M.QUEIROZ   FS-98-241  YEAR 2000 REVIEW OF      ALT2
002500*                            PARM-AS-OF-DATE - FIELD IS ALREADY  .
002600*                            A FULL 4-DIGIT-YEAR YYYYMMDD        .
002700*                            PICTURE.  NO CHANGE MADE.           .
002800*-----------------------------------------------------------------*
002810*    22/10/2000  L.AZEVEDO   FS-00-097  CONFIRMED THE 2-BYTE   ALT3
002820*                            FILLER AT THE END OF THIS RECORD  .
002830*                            IS STILL UNUSED - NO NEW PARM HAS .
002840*                            BEEN ASKED FOR. NO LAYOUT CHANGE. .
002850*-----------------------------------------------------------------*
002900*        01-08   PARM-AS-OF-DATE                                  *
003000*        09-28   PARM-TARGET-COMPANY                              *
003100*        29-30   FILLER (RESERVED)                                *
003200*-----------------------------------------------------------------*
003300 01  REG-PARM.
003400*    RUN-DATE OVERRIDE.  FORMAT YYYYMMDD, FULL 4-DIGIT YEAR.       *
003500*    EVERY "DAYS SINCE LAST CONTACT" AND "DAYS SINCE CONNECTED"    *
003600*    FIGURE IN THE WHOLE SUITE IS MEASURED FROM THIS DATE, NOT     *
003700*    FROM THE SYSTEM CLOCK - OPERATIONS SETS THIS EXPLICITLY SO A  *
003800*    RERUN OF A MISSED NIGHT PRODUCES THE SAME NUMBERS THE ORIGINAL
003900*    RUN WOULD HAVE.  SEE THE 0200 PARAGRAPH IN NETSCORE.
004000     05  PARM-AS-OF-DATE         PIC 9(08).
004100*    OPTIONAL WARM-PATH TARGET EMPLOYER, UPPERCASED BY WHOEVER     *
004200*    KEYS THE PARMFILE (NETWARM DOES NOT FOLD CASE ON THIS FIELD - *
004300*    IT FOLDS THE CONNECTION'S OWN COMPANY FIELD INSTEAD, SO A     *
004400*    MIXED-CASE PARM VALUE WOULD SIMPLY NEVER MATCH).  LEFT AS     *
004500*    SPACES WHEN THIS RUN HAS NO WARM-PATH REQUEST - NETWARM TESTS *
004600*    FOR SPACES AND SKIPS STRAIGHT TO THE "NO CONNECTIONS FOUND"   *
004700*    LINE ON THE REPORT WITHOUT SCANNING THE RESULTS FILE AT ALL.
004800     05  PARM-TARGET-COMPANY     PIC X(20).
004900*    RESERVED.  KEEP THIS RECORD AT 30 BYTES - THE PARMFILE IS     *
005000*    KEYED IN BY HAND EACH NIGHT AND OPERATIONS' JCL PROC HAS THE  *
005100*    WIDTH HARD-CODED IN A DD DUMMY CARD COMMENT.
005200     05  FILLER                  PIC X(02).
