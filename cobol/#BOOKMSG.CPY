000100*-----------------------------------------------------------------*
000200*    BOOK.......: #BOOKMSG                                        *
000300*    CONTAINS...: MESSAGE TRANSACTION RECORD (MESSAGES FILE)      *
000400*    RECFM/LRECL: FB / 274                                        *
000500*    AUTHOR.....: R. ANDRADE                                      *
000600*    DATE.......: 03 / 03 / 1989                                  *
000700*-----------------------------------------------------------------*
000800*    ONE RECORD PER DIRECT MESSAGE EXCHANGED WITH A CONNECTION,    *
000900*    IN EITHER DIRECTION.  A MESSAGE BELONGS TO A CONNECTION WHEN  *
001000*    THE CONNECTION'S DERIVED FULL NAME MATCHES EITHER MSG-SENDER  *
001100*    OR MSG-RECIPIENT, CASE-INSENSITIVE.  THE LITERAL "ME" IN      *
001200*    EITHER FIELD STANDS FOR THE NETWORK'S OWNER - IT IS NEVER A   *
001300*    CONNECTION NAME BY ITSELF.  THE FILE IS NOT SORTED; PROGRAMS  *
001400*    THAT NEED CHRONOLOGICAL ORDER READ IT IN THE ORDER THE EXPORT *
001500*    WROTE IT, WHICH THE NETWORKING SITE DOCUMENTS AS OLDEST-      *
001600*    FIRST.                                                        *
001700*-----------------------------------------------------------------*
001800*                       COPYBOOK CHANGE LOG                       *
001900*-----------------------------------------------------------------*
002000*    03/03/1989  R.ANDRADE   FS-89-004  ORIGINAL LAYOUT, CONTENT  ALT0
002100*                            AREA SIZED AT 200 BYTES ON THE       .
002200*                            NETWORKING SITE'S OWN EXPORT SPEC.   .
002300*    02/11/1992  M.QUEIROZ   FS-92-118  CONFIRMED MSG-CONTENT-LENALT1
002400*                            IS THE TRUE BYTE COUNT OF MSG-       .
002500*                            CONTENT AND NOT A DISPLAY-WIDTH      .
002600*                            ESTIMATE - MATTERED FOR THE SHALLOW/ .
002700*                            DEEP DEPTH CLASSIFIER IN NETSCORE.   .
002800*    18/09/1998  M.QUEIROZ   FS-98-241  YEAR 2000 REVIEW OF       ALT2
002900*                            MSG-DATE - FIELD IS ALREADY A FULL   .
003000*                            4-DIGIT-YEAR YYYYMMDD PICTURE.       .
003100*                            NO CHANGE MADE.                      .
003200*-----------------------------------------------------------------*
003210*    05/06/2002  L.AZEVEDO   FS-02-054  REVIEWED MSG-CONTENT   ALT3
003220*                            TRUNCATION AGAINST THE NETWORKING .
003230*                            SITE'S WIDER EXPORT FORMAT - STILL .
003240*                            FITS IN 200 BYTES. NO CHANGE MADE. .
003250*-----------------------------------------------------------------*
003300*    RECORD IS ALREADY AT FULL TRANSACTION WIDTH - NO PAD BYTES.   *
003400*        01-31   MSG-SENDER                                       *
003500*        32-62   MSG-RECIPIENT                                    *
003600*        63-70   MSG-DATE                                         *
003700*        71-74   MSG-CONTENT-LEN                                  *
003800*        75-274  MSG-CONTENT                                      *
003900*-----------------------------------------------------------------*
004000 01  REG-MSG.
004100*    FULL NAME OF WHOEVER SENT THE MESSAGE - "ME" WHEN THE USER    *
004200*    SENT IT, OTHERWISE THE CONNECTION'S FIRST NAME, ONE SPACE,    *
004300*    AND LAST NAME, EXACTLY AS THE NETWORKING SITE RENDERED THEM   *
004400*    (MIXED CASE ON DISK).
004500     05  MSG-SENDER              PIC X(31).
004600*    FULL NAME OF WHOEVER RECEIVED THE MESSAGE.  SAME RULES AS     *
004700*    MSG-SENDER ABOVE.  A MESSAGE'S CONNECTION IS WHICHEVER OF     *
004800*    THESE TWO FIELDS IS NOT "ME".
004900     05  MSG-RECIPIENT           PIC X(31).
005000*    DATE THE MESSAGE WAS SENT.  FORMAT YYYYMMDD, FULL 4-DIGIT     *
005100*    YEAR.  THIS IS WHAT NETSCORE'S DECAY FORMULA MEASURES AGE     *
005200*    FROM, NOT A TIMESTAMP - THE SITE'S EXPORT CARRIES NO TIME     *
005300*    OF DAY FOR MESSAGES.
005400     05  MSG-DATE                PIC 9(08).
005500*    NUMBER OF BYTES OF MSG-CONTENT THAT ARE ACTUALLY MESSAGE      *
005600*    TEXT, LEFT-JUSTIFIED - THE REST OF MSG-CONTENT IS TRAILING    *
005700*    SPACES.  THIS DRIVES NETSCORE'S SHALLOW/DEEP CONVERSATION-    *
005800*    DEPTH CLASSIFIER (SEE THE 0220 PARAGRAPH THERE) SO A SHORT    *
005900*    MESSAGE PADDED WITH A LONG SIGNATURE BLOCK IS NOT MISREAD AS  *
006000*    A DEEP CONVERSATION.
006100     05  MSG-CONTENT-LEN         PIC 9(04).
006200*    THE MESSAGE TEXT ITSELF, LEFT-JUSTIFIED, TRAILING-SPACE       *
006300*    PADDED TO THE FULL 200 BYTES.  NO EMBEDDED CONTROL CHARACTERS *
006400*    ARE EXPECTED - THE NETWORKING SITE'S EXPORT STRIPS THEM.
006500     05  MSG-CONTENT             PIC X(200).
