000100*-----------------------------------------------------------------*
000200*    BOOK.......: #BOOKRSLT                                       *
000300*    CONTAINS...: ANALYSIS RESULT RECORD (RESULTS FILE)           *
000400*    RECFM/LRECL: FB / 130                                        *
000500*    AUTHOR.....: R. ANDRADE                                      *
000600*    DATE.......: 03 / 03 / 1989                                  *
000700*-----------------------------------------------------------------*
000800*    ONE RECORD PER CONNECTION, WRITTEN BY NETSCORE IN STRENGTH-   *
000900*    DESCENDING ORDER (SEE ITS 0300 SORT PARAGRAPH), THEN RE-READ  *
001000*    BY NETSUMR AND NETWARM.  NETRESU DOES NOT OPEN THIS FILE - IT *
001100*    RESCANS THE RAW CONNECTIONS AND MESSAGES FILES ON ITS OWN,    *
001200*    SINCE THE RESURRECTION HOOK IT HUNTS FOR IS A RAW MESSAGE     *
001300*    LINE, NOT ANYTHING NETSCORE CARRIES FORWARD ON THIS RECORD.   *
001400*    THIS FILE IS DELETED AND RE-CREATED FROM SCRATCH BY NETSCORE  *
001500*    ON EVERY RUN, NEVER APPENDED TO.                              *
001600*-----------------------------------------------------------------*
001700*                       COPYBOOK CHANGE LOG                       *
001800*-----------------------------------------------------------------*
001900*    03/03/1989  R.ANDRADE   FS-89-004  ORIGINAL LAYOUT.       ALT0
002000*    14/06/1990  R.ANDRADE   FS-90-071  ADDED RSLT-ENDORSE-*   ALT1
002100*                            AND RSLT-RECS-* SO NETSUMR COULD  .
002200*                            BUILD THE TOP-ADVOCATES LISTING   .
002300*                            WITHOUT RE-READING THE ENGAGEMENT .
002400*                            FILE A SECOND TIME.               .
002500*    09/03/1995  R.ANDRADE   FS-95-033  RSLT-STATUS NOW SET    ALT2
002600*                            FROM THE UNROUNDED STRENGTH WORK  .
002700*                            FIELD, NOT THE ROUNDED VALUE       .
002800*                            STORED HERE - SEE THE NETSCORE     .
002900*                            CHANGE LOG, NOT THIS ONE.  NO      .
003000*                            LAYOUT CHANGE.                     .
003100*    27/01/1999  M.QUEIROZ   FS-99-011  WIDENED RSLT-DAYS-SINCEALT3
003200*                            FROM 9(04) TO 9(05) - A HANDFUL OF.
003300*                            DORMANT CONNECTIONS WERE ALREADY  .
003400*                            PAST 9999 DAYS SINCE LAST CONTACT .
003500*                            AND WRAPPING ON THE REPORT.  RECORD.
003600*                            WIDTH UNCHANGED - BORROWED A BYTE .
003700*                            FROM THE FILLER AT THE END.       .
003800*-----------------------------------------------------------------*
003810*    11/02/2000  L.AZEVEDO   FS-00-014  YEAR 2000 REVIEW OF    ALT4
003820*                            RSLT-LAST-CONTACT - FIELD IS      .
003830*                            ALREADY A FULL 4-DIGIT-YEAR       .
003840*                            YYYYMMDD PICTURE.  NO CHANGE MADE. .
003850*-----------------------------------------------------------------*
003900*        01-31   RSLT-FULL-NAME                                   *
004000*        32-51   RSLT-COMPANY                                     *
004100*        52-76   RSLT-POSITION                                    *
004200*        77-80   RSLT-STRENGTH                                    *
004300*        81-84   RSLT-VOUCH-SCORE                                 *
004400*        85-88   RSLT-RECIPROCITY                                 *
004500*        89-93   RSLT-DAYS-SINCE                                  *
004600*        94-97   RSLT-MSG-COUNT                                   *
004700*        98-101  RSLT-DEEP-MSG-COUNT                              *
004800*        102-109 RSLT-LAST-CONTACT                                *
004900*        110-116 RSLT-STATUS                                      *
005000*        117-119 RSLT-ENDORSE-RECV                                *
005100*        120-122 RSLT-ENDORSE-GIVEN                               *
005200*        123-125 RSLT-RECS-RECV                                   *
005300*        126-128 RSLT-RECS-GIVEN                                  *
005400*        129-130 FILLER (RESERVED)                                *
005500*-----------------------------------------------------------------*
005600 01  REG-RSLT.
005700*    COPIED VERBATIM FROM THE CONNECTION MASTER'S DERIVED FULL     *
005800*    NAME - SEE #BOOKCONN.
005900     05  RSLT-FULL-NAME          PIC X(31).
006000*    COPIED FROM CONN-COMPANY.  NETWARM'S TARGET-COMPANY SEARCH    *
006100*    RUNS AGAINST THIS COPY, NOT AGAINST THE CONNECTION MASTER -   *
006200*    NETWARM NEVER OPENS THE CONNECTIONS FILE.
006300     05  RSLT-COMPANY            PIC X(20).
006400*    COPIED FROM CONN-POSITION.
006500     05  RSLT-POSITION           PIC X(25).
006600*    RELATIONSHIP STRENGTH, 0.0 TO 100.0, ROUNDED TO ONE DECIMAL.  *
006700*    SEE THE 0250 PARAGRAPH IN NETSCORE FOR THE DECAY FORMULA.
006800     05  RSLT-STRENGTH           PIC 9(03)V9.
006900*    VOUCH SCORE, 0.0 TO 100.0, ROUNDED TO ONE DECIMAL.  SEE THE   *
007000*    0260 PARAGRAPH IN NETSCORE.
007100     05  RSLT-VOUCH-SCORE        PIC 9(03)V9.
007200*    SIGNED RECIPROCITY POINTS.  POSITIVE MEANS THE CONNECTION     *
007300*    OWES THE USER (THEY HAVE ENDORSED/RECOMMENDED MORE THAN      *
007400*    RECEIVED); NEGATIVE MEANS THE USER OWES THEM.
007500     05  RSLT-RECIPROCITY        PIC S9(04).
007600*    DAYS BETWEEN THE MOST RECENT MESSAGE ON EITHER SIDE AND THE   *
007700*    RUN'S AS-OF DATE.  WIDENED TO 5 DIGITS PER THE 1999 CHANGE    *
007800*    ABOVE - DO NOT SHRINK THIS BACK WITHOUT CHECKING THE DORMANT  *
007900*    POPULATION FIRST.
008000     05  RSLT-DAYS-SINCE         PIC 9(05).
008100*    TOTAL MESSAGE COUNT FOR THIS CONNECTION, BOTH DIRECTIONS.
008200     05  RSLT-MSG-COUNT          PIC 9(04).
008300*    COUNT OF THOSE MESSAGES CLASSIFIED AS "DEEP" BY NETSCORE'S    *
008400*    0220 PARAGRAPH (LONG, OR CONTAINING NONE OF THE KNOWN         *
008500*    SHALLOW PHRASES).
008600     05  RSLT-DEEP-MSG-COUNT     PIC 9(04).
008700*    DATE OF THE MOST RECENT MESSAGE ON EITHER SIDE.  YYYYMMDD.
008800     05  RSLT-LAST-CONTACT       PIC 9(08).
008900*    "WARM", "COLD   " OR "DORMANT" - LEFT-JUSTIFIED, SPACE-       *
009000*    PADDED TO 7 BYTES.  SET FROM THE UNROUNDED STRENGTH, PER THE  *
009100*    1995 CHANGE ABOVE.
009200     05  RSLT-STATUS             PIC X(07).
009300*    COPIED FROM THE ENGAGEMENT FILE (ZERO IF NO ENGAGEMENT ROW    *
009400*    EXISTS FOR THIS CONNECTION).
009500     05  RSLT-ENDORSE-RECV       PIC 9(03).
009600     05  RSLT-ENDORSE-GIVEN      PIC 9(03).
009700     05  RSLT-RECS-RECV          PIC 9(03).
009800     05  RSLT-RECS-GIVEN         PIC 9(03).
009900*    RESERVED - SEE THE 1999 CHANGE LOG ENTRY ABOVE. DO NOT ADD A  *
010000*    FIELD HERE WITHOUT CHECKING EVERY PROGRAM THAT COPIES THIS    *
010100*    BOOK, NOT JUST THE ONE YOU ARE CHANGING.
010200     05  FILLER                  PIC X(02).
