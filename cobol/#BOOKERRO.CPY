000100*-----------------------------------------------------------------*
000200*    BOOK.......: #BOOKERRO                                       *
000300*    CONTAINS...: FILE-STATUS ERROR WORK AREA AND MESSAGES        *
000400*    AUTHOR.....: R. ANDRADE                                      *
000500*    DATE.......: 03 / 03 / 1989                                  *
000600*-----------------------------------------------------------------*
000700*    NOT A DISK RECORD - A COMMON WORKING-STORAGE AREA COPIED INTO *
000800*    ALL FOUR PROGRAMS OF THE OVERNIGHT RUN SO THAT AN OPEN,      *
000900*    READ, WRITE OR CLOSE FAILURE PRODUCES THE SAME WORDING AND   *
001000*    THE SAME ABEND CODE NO MATTER WHICH STEP TRIPPED IT.  EACH    *
001100*    PROGRAM'S OWN ERROR PARAGRAPH (SEE ITS 9XXX RANGE) MOVES THE  *
001200*    OFFENDING FILE-STATUS AND A ONE-LINE DESCRIPTION OF WHICH     *
001300*    FILE IT WAS DOING, THEN DISPLAYS THIS GROUP AND STOPS RUN.    *
001400*-----------------------------------------------------------------*
001500*                       COPYBOOK CHANGE LOG                       *
001600*-----------------------------------------------------------------*
001700*    03/03/1989  R.ANDRADE   FS-89-004  ORIGINAL LAYOUT, THREE   ALT0
001800*                            CANNED MESSAGES (OPEN, READ, WRITE).*
001900*    14/06/1990  R.ANDRADE   FS-90-071  ADDED WRK-ERR-EMPTY-FILE ALT1
002000*                            AND WRK-ERR-CLOSE-FAIL WHEN NETWARM .
002100*                            WAS FIRST WRITTEN - AN EMPTY RESULTS.
002200*                            FILE IS NOT A READ ERROR, IT IS ITS .
002300*                            OWN CONDITION AND OPERATIONS ASKED  .
002400*                            FOR IT TO SAY SO ON THE CONSOLE.    .
002500*-----------------------------------------------------------------*
002510*    17/07/2001  L.AZEVEDO   FS-01-089  Y2K FOLLOW-UP REVIEW - ALT2
002520*                            NONE OF THE FIVE CANNED MESSAGES  .
002530*                            CARRY A DATE FIELD. NO CHANGE.    .
002540*-----------------------------------------------------------------*
002600 01  WRK-FILE-ERROR.
002700*    ONE-LINE, FREE-TEXT DESCRIPTION OF WHAT THE PROGRAM WAS DOING *
002800*    WHEN THE FAILURE WAS DETECTED - MOVED IN BY THE CALLING       *
002900*    PROGRAM'S OWN ERROR PARAGRAPH, NOT SET HERE.
003000     05  WRK-ERR-DESCRIPTION     PIC X(30)          VALUE SPACES.
003100*    THE RAW TWO-BYTE FILE-STATUS VALUE FROM THE FAILING FILE'S    *
003200*    STATUS CLAUSE, DISPLAYED VERBATIM SO THE OPERATOR CAN LOOK IT *
003300*    UP IN THE COMPILER MANUAL WITHOUT WAITING FOR A CALLBACK.
003400     05  WRK-ERR-STATUS          PIC X(02)          VALUE SPACES.
003500*    LOGICAL FILE NAME (THE SELECT-CLAUSE ASSIGNMENT, NOT THE DDNAME
003600*    ITSELF) OF WHATEVER FILE WAS OPEN, BEING READ, WRITTEN OR     *
003700*    CLOSED AT THE TIME.
003800     05  WRK-ERR-AREA            PIC X(20)          VALUE SPACES.
003900*-----------------------------------------------------------------*
004000*    THE FIVE MESSAGES BELOW ARE DISPLAYED ALONGSIDE THE GROUP     *
004100*    ABOVE, NEVER MOVED INTO IT - KEEP THEM AS SEPARATE 05-LEVELS  *
004200*    SO A PROGRAM CAN DISPLAY WHICHEVER ONE APPLIES WITHOUT A      *
004300*    MOVE STATEMENT IN THE WAY.                                    *
004400*-----------------------------------------------------------------*
004500 01  WRK-ERR-MESSAGES.
004600*    OPEN FAILED - WRONG DSN, DATASET NOT CATALOGUED, OR A DCB     *
004700*    MISMATCH BETWEEN THE PROGRAM'S FD AND WHAT JCL ALLOCATED.
004800     05  WRK-ERR-OPEN-FAIL       PIC X(30)          VALUE
004900         "FILE OPEN FAILED".
005000*    FILE OPENED CLEAN BUT THE FIRST READ CAME BACK AT-END - USED  *
005100*    BY NETWARM WHEN THE RESULTS FILE HAS NO ROWS AT ALL, WHICH IS *
005200*    A DIFFERENT CONDITION FROM A GENUINE READ ERROR BELOW.
005300     05  WRK-ERR-EMPTY-FILE      PIC X(30)          VALUE
005400         "INPUT FILE IS EMPTY".
005500*    READ FAILED AFTER THE FIRST SUCCESSFUL READ - USUALLY A       *
005600*    DAMAGED TAPE OR A SHORT LAST BLOCK ON THE INPUT.
005700     05  WRK-ERR-READ-FAIL       PIC X(30)          VALUE
005800         "READ ERROR ON FILE".
005900*    WRITE FAILED - MOST OFTEN THE RESULTS OR REPORT DATASET RAN   *
006000*    OUT OF ALLOCATED SPACE PARTWAY THROUGH THE RUN.
006100     05  WRK-ERR-WRITE-FAIL      PIC X(30)          VALUE
006200         "WRITE ERROR ON FILE".
006300*    CLOSE FAILED - RARE, BUT WORTH ITS OWN MESSAGE SINCE A FAILED *
006400*    CLOSE ON THE RESULTS FILE CAN LEAVE THE NEXT STEP READING A   *
006500*    PARTIAL, UNUSABLE COPY.
006600     05  WRK-ERR-CLOSE-FAIL      PIC X(30)          VALUE
006700         "FILE CLOSE FAILED".
